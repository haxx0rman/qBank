000100*----------------------------------------------------------------*
000200*  COPY PREGUNTA                                                 *
000300*  Layout del registro MAESTRO DE PREGUNTAS (banco de preguntas  *
000400*  de opcion multiple).  Incluye el rating ELO de dificultad,    *
000500*  los contadores de vida util y el estado de repaso espaciado   *
000600*  (intervalo, factor de facilidad, repeticiones, proxima fecha) *
000700*  que mantiene el SCHEDULER.                                    *
000800*----------------------------------------------------------------*
000900*  90-11-02 RGB  ALTA INICIAL DEL LAYOUT                          RGB90110
001000*  97-06-14 CPD  SE AGREGAN ETIQUETAS DE CATEGORIA                CPD97061
001100*  99-01-08 NBG  AJUSTE Y2K - FECHAS A 8 POSIC AAAAMMDD           NBG99010
001200*  03-09-20 SUR  SE AGREGA ESTADO DE REPASO ESPACIADO SM-2        SUR03092
001300*----------------------------------------------------------------*
001400 01  WS-MT-PREGUNTA-REG.
001500     05  WS-MT-ID-PREGUNTA           PIC X(08).
001600     05  WS-MT-TEXTO-PREGUNTA        PIC X(60).
001700     05  WS-MT-ETIQUETAS.
001800         10  WS-MT-ETIQUETA-1        PIC X(12).
001900         10  WS-MT-ETIQUETA-2        PIC X(12).
002000         10  WS-MT-ETIQUETA-3        PIC X(12).
002100*        RATING ELO DE DIFICULTAD DE LA PREGUNTA (INICIAL
002200*        1200,00 EN EL ALTA - VER QBRATE00 PARA EL CALCULO)
002300     05  WS-MT-RATING-ELO            PIC S9(4)V99.
002400     05  WS-MT-VECES-RESPONDIDA      PIC 9(05).
002500     05  WS-MT-VECES-CORRECTA        PIC 9(05).
002600*        ESTADO DEL REPASO ESPACIADO (SM-2 MODIFICADO)
002700     05  WS-MT-INTERVALO-DIAS        PIC 9(03)V99.
002800     05  WS-MT-FACTOR-FACILIDAD      PIC 9V99.
002900     05  WS-MT-CANT-REPETICIONES     PIC 9(03).
003000     05  WS-MT-ULTIMO-ESTUDIO        PIC 9(08).
003100*        REDEFINE PARA DESGLOSAR AAAAMMDD
003200     05  WS-MT-ULTIMO-ESTUDIO-R REDEFINES
003300         WS-MT-ULTIMO-ESTUDIO.
003400         10  WS-MT-UE-ANIO           PIC 9(04).
003500         10  WS-MT-UE-MES            PIC 9(02).
003600         10  WS-MT-UE-DIA            PIC 9(02).
003700     05  WS-MT-PROXIMO-REPASO        PIC 9(08).
003800*        REDEFINE PARA DESGLOSAR AAAAMMDD
003900     05  WS-MT-PROXIMO-REPASO-R REDEFINES
004000         WS-MT-PROXIMO-REPASO.
004100         10  WS-MT-PR-ANIO           PIC 9(04).
004200         10  WS-MT-PR-MES            PIC 9(02).
004300         10  WS-MT-PR-DIA            PIC 9(02).
004400     05  WS-MT-CANT-OPCIONES         PIC 9.
004500     05  WS-MT-OPCION OCCURS 4 TIMES
004600                      INDEXED BY IX-MT-OPCION.
004700         10  WS-MT-OP-ID             PIC X(04).
004800         10  WS-MT-OP-CORRECTA       PIC X(01).
004900             88  WS-MT-OP-ES-CORRECTA     VALUE 'Y'.
005000             88  WS-MT-OP-ES-INCORRECTA   VALUE 'N'.
005100         10  WS-MT-OP-TEXTO          PIC X(30).
005200     05  FILLER                      PIC X(22).
005300
