000100*----------------------------------------------------------------*
000200*  COPY USUARIO                                                  *
000300*  Layout del registro de RATING DE USUARIO (uno por usuario,    *
000400*  rating ELO de habilidad y contadores de por vida).            *
000500*----------------------------------------------------------------*
000600*  03-09-20 SUR  ALTA INICIAL                                     SUR03092
000700*  99-01-08 NBG  AJUSTE Y2K - REVISADO, SIN CAMBIO DE LAYOUT      NBG99010
000800*----------------------------------------------------------------*
000900 01  WS-MT-USUARIO-REG.
001000     05  WS-MT-ID-USUARIO            PIC X(12).
001100     05  WS-MT-RATING-ELO-USUARIO    PIC S9(4)V99.
001200*        REDEFINE DE USO EN PANTALLA / REPORTE
001300     05  WS-MT-RATING-ELO-USR-R REDEFINES
001400         WS-MT-RATING-ELO-USUARIO.
001500         10  WS-MT-REU-ENTERO        PIC S9(04).
001600         10  WS-MT-REU-DECIMAL       PIC 9(02).
001700     05  WS-MT-CANT-SESIONES         PIC 9(05).
001800     05  WS-MT-TOTAL-RESPONDIDAS     PIC 9(07).
001900     05  WS-MT-TOTAL-CORRECTAS       PIC 9(07).
002000     05  FILLER                      PIC X(01).
002100
