000100******************************************************************
000200* Authors: Ricardo Balsimelli
000300* Date: 04/10/1990
000400* Purpose: Localiza por clave la pregunta dentro de la tabla del
000500*          banco de preguntas cargada en memoria (busqueda
000600*          binaria), en reemplazo de la vieja lectura por clave
000700*          contra el maestro de tarjetas en VSAM.
000800* Tectonics: cobc
000900******************************************************************
001000*----------------------------------------------------------------*
001100*  CONTROL DE CAMBIOS
001200*----------------------------------------------------------------*
001300*  90-11-02 RGB  ALTA INICIAL - LOCALIZA TARJETA POR CLAVE        RGB90110
001400*  95-03-19 CPD  PASA DE READ VSAM A BUSQUEDA EN TABLA            CPD95031
001500*  99-01-08 NBG  AJUSTE Y2K - SIN IMPACTO, SOLO REVISION          NBG99010
001600*  03-09-22 SUR  RETARGET A BANCO DE PREGUNTAS                    SUR03092
001700*  07-04-30 RBA  PEDIDO 4471 - CORTE ANTICIPADO DE LOOP           RBA07043
001800*----------------------------------------------------------------*
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. QBLOOK00.
002100 AUTHOR. RICARDO BALSIMELLI.
002200 INSTALLATION. CENTRO DE COMPUTOS.
002300 DATE-WRITTEN. 04/10/1990.
002400 DATE-COMPILED.
002500 SECURITY. USO INTERNO - CONFIDENCIAL.
002600*----------------------------------------------------------------*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS CLASE-NUMERICA IS '0' THRU '9'
003200     SWITCH-1 IS UPSI-0 ON STATUS IS SW1-ACTIVADO
003300                         OFF STATUS IS SW1-INACTIVO.
003400*----------------------------------------------------------------*
003500 DATA DIVISION.
003600
003700 WORKING-STORAGE SECTION.
003800 77  WS-LIM-INFERIOR                 PIC 9(04) COMP.
003900 77  WS-LIM-SUPERIOR                 PIC 9(04) COMP.
004000 77  WS-PUNTO-MEDIO                  PIC 9(04) COMP.
004100
004200*        AREA DE TRABAJO PARA LA CLAVE (ALTERNATIVA DESGLOSADA)
004300 01  WS-CLAVE-TRABAJO                PIC X(08).
004400 01  WS-CLAVE-TRABAJO-R REDEFINES WS-CLAVE-TRABAJO.
004500     05  WS-CT-PREFIJO               PIC X(02).
004600     05  WS-CT-NUMERO                PIC 9(06).
004700
004800*        BUFFER PARA VOLCADO DE UN VALOR ENCONTRADO
004900 01  WS-DUMP-VALOR                   PIC S9(06)V99.
005000 01  WS-DUMP-VALOR-R REDEFINES WS-DUMP-VALOR
005100                                  PIC X(09).
005200
005300*        BUFFER DE VOLCADO DEL INDICE MEDIO PARA PANTALLA DE
005400*        DESARROLLO (07-04-30 RBA)
005500 01  WS-INDICE-DUMP                  PIC 9(04).
005600 01  WS-INDICE-DUMP-R REDEFINES WS-INDICE-DUMP.
005700     05  WS-ID-MITAD-ALTA            PIC 9(02).
005800     05  WS-ID-MITAD-BAJA            PIC 9(02).
005900
006000 LINKAGE SECTION.
006100*        ENTRADA: CLAVE BUSCADA Y TAMANO DE LA TABLA CARGADA
006200 01  LK-ENTRADA-BUSQUEDA.
006300     05  LK-ID-PREGUNTA-BUSCADA      PIC X(08).
006400     05  LK-CANT-PREGUNTAS-TABLA     PIC 9(04) COMP.
006500
006600*        TABLA COMPLETA DEL BANCO DE PREGUNTAS (ORDENADA POR
006700*        ID-PREGUNTA), LA ARMA QBSESS00 ANTES DE LLAMAR
006800 01  LK-TABLA-PREGUNTAS.
006900     05  LK-PREGUNTA-TAB OCCURS 2000 TIMES
007000                         INDEXED BY IX-LK-PREGUNTA.
007100         10  LK-PREG-ID-PREGUNTA     PIC X(08).
007200         10  FILLER                  PIC X(302).
007300
007400*        SALIDA: INDICE ENCONTRADO Y BANDERA
007500 01  LK-SALIDA-BUSQUEDA.
007600     05  LK-INDICE-ENCONTRADO        PIC 9(04) COMP.
007700     05  LK-PREGUNTA-ENCONTRADA-SW   PIC X(01).
007800         88  LK-PREGUNTA-ENCONTRADA      VALUE 'S'.
007900         88  LK-PREGUNTA-NO-ENCONTRADA   VALUE 'N'.
008000
008100*----------------------------------------------------------------*
008200 PROCEDURE DIVISION USING LK-ENTRADA-BUSQUEDA,
008300                           LK-TABLA-PREGUNTAS,
008400                           LK-SALIDA-BUSQUEDA.
008500*----------------------------------------------------------------*
008600
008700     PERFORM 1000-INICIAR-BUSQUEDA
008800        THRU 1000-INICIAR-BUSQUEDA-FIN.
008900
009000     PERFORM 2000-BUSCAR-BINARIA
009100        THRU 2000-BUSCAR-BINARIA-FIN
009200       UNTIL WS-LIM-INFERIOR > WS-LIM-SUPERIOR
009300          OR LK-PREGUNTA-ENCONTRADA.
009400
009500     EXIT PROGRAM.
009600*----------------------------------------------------------------*
009700 1000-INICIAR-BUSQUEDA.
009800
009900     MOVE LK-ID-PREGUNTA-BUSCADA TO WS-CLAVE-TRABAJO.
010000     MOVE 1                       TO WS-LIM-INFERIOR.
010100     MOVE LK-CANT-PREGUNTAS-TABLA TO WS-LIM-SUPERIOR.
010200     MOVE ZEROES                  TO LK-INDICE-ENCONTRADO.
010300     SET LK-PREGUNTA-NO-ENCONTRADA TO TRUE.
010400
010500 1000-INICIAR-BUSQUEDA-FIN.
010600     EXIT.
010700*----------------------------------------------------------------*
010800*  DIVIDE EL RANGO POR LA MITAD Y COMPARA CONTRA EL PUNTO MEDIO.
010900*  LA TABLA LLEGA ORDENADA ASCENDENTE POR ID-PREGUNTA - EL ORDEN
011000*  LO GARANTIZA QBSESS00 (PARRAFO 1450) ANTES DE LLAMAR ESTA RUTINA.
011100*----------------------------------------------------------------*
011200 2000-BUSCAR-BINARIA.
011300
011400     COMPUTE WS-PUNTO-MEDIO =
011500             (WS-LIM-INFERIOR + WS-LIM-SUPERIOR) / 2.
011600
011700     SET IX-LK-PREGUNTA TO WS-PUNTO-MEDIO.
011800
011900     IF LK-PREG-ID-PREGUNTA (IX-LK-PREGUNTA) = WS-CLAVE-TRABAJO
012000         MOVE WS-PUNTO-MEDIO        TO LK-INDICE-ENCONTRADO
012100         SET LK-PREGUNTA-ENCONTRADA TO TRUE
012200     ELSE
012300         IF LK-PREG-ID-PREGUNTA (IX-LK-PREGUNTA) < WS-CLAVE-TRABAJO
012400             COMPUTE WS-LIM-INFERIOR = WS-PUNTO-MEDIO + 1
012500         ELSE
012600             COMPUTE WS-LIM-SUPERIOR = WS-PUNTO-MEDIO - 1
012700         END-IF
012800     END-IF.
012900
013000 2000-BUSCAR-BINARIA-FIN.
013100     EXIT.
013200*----------------------------------------------------------------*
013300 END PROGRAM QBLOOK00.
013400
013500
