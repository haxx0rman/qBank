000100******************************************************************
000200* Authors: Ricardo Balsimelli, Claudia Perdiguera
000300* Date: 22/05/1991
000400* Purpose: Rutina de repaso espaciado (SM-2 modificado) para el
000500*          banco de preguntas: nuevo intervalo, factor de
000600*          facilidad, repeticiones y proxima fecha de repaso.
000700* Tectonics: cobc
000800******************************************************************
000900*----------------------------------------------------------------*
001000*  CONTROL DE CAMBIOS
001100*----------------------------------------------------------------*
001200*  91-05-22 RBA  ALTA INICIAL - INTERVALO Y FACTOR DE FACILIDAD   RBA91052
001300*  94-02-10 CPD  SE AGREGA CALCULO DE PROXIMA FECHA DE REPASO     CPD94021
001400*  99-01-14 NBG  AJUSTE Y2K - FECHAS A 8 POSICIONES AAAAMMDD      NBG99011
001500*  03-09-28 SUR  RETARGET A BANCO DE PREGUNTAS                    SUR03092
001600*  05-02-14 RBA  SOLICITUD 2210 - BONUS POR RESPUESTA RAPIDA      RBA05021
001700*  08-06-19 RGA  SOLICITUD 4820 - PRONOSTICO A N DIAS             RGA08061
001800*  10-09-14 RGA  SOLICITUD 5190 - DIFERENCIA DE DIAS ENTRE        RGA10091
001900*                FECHAS PARA EL PRONOSTICO DE RETENCION          RGA10091
002000*  10-09-21 RGA  SOLICITUD 5190 - ESTIMACION DE RETENCION POR     RGA10092
002100*                PRECISION Y FACTOR DE FACILIDAD SIN FECHAS      RGA10092
002200*----------------------------------------------------------------*
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID. QBSCHD00.
002500 AUTHOR. RICARDO BALSIMELLI.
002600 INSTALLATION. CENTRO DE COMPUTOS.
002700 DATE-WRITTEN. 22/05/1991.
002800 DATE-COMPILED.
002900 SECURITY. USO INTERNO - CONFIDENCIAL.
003000*----------------------------------------------------------------*
003100 ENVIRONMENT DIVISION.
003200 CONFIGURATION SECTION.
003300 SPECIAL-NAMES.
003400     C01 IS TOP-OF-FORM
003500     CLASS CLASE-NUMERICA IS '0' THRU '9'
003600     SWITCH-1 IS UPSI-0 ON STATUS IS SW1-ACTIVADO
003700                         OFF STATUS IS SW1-INACTIVO.
003800*----------------------------------------------------------------*
003900 DATA DIVISION.
004000
004100 WORKING-STORAGE SECTION.
004200*        CONSTANTES DEL ESQUEMA SM-2 MODIFICADO
004300 77  WS-EASE-MINIMA                  PIC 9V99       VALUE 1.30.
004400 77  WS-EASE-MAXIMA                  PIC 9V99       VALUE 3.00.
004500 77  WS-EASE-INICIAL                 PIC 9V99       VALUE 2.50.
004600 77  WS-EASE-BONUS                   PIC 9V99       VALUE 0.15.
004700 77  WS-EASE-BONUS-RAPIDA            PIC 9V99       VALUE 0.05.
004800 77  WS-EASE-PENALIDAD               PIC 9V99       VALUE 0.20.
004900 77  WS-EASE-PENALIDAD-DURA          PIC 9V99       VALUE 0.15.
005000*        AREA DE TRABAJO PARA LA ESTIMACION DE RETENCION POR
005100*        PREGUNTA (SOLICITUD 5190)
005200 77  WS-RETENCION-PARTE-ACIERTO      PIC S9V9(04)   COMP.
005300 77  WS-RETENCION-PARTE-EASE         PIC S9V9(04)   COMP.
005400 77  WS-RETENCION-CALCULADA          PIC S9V9(04)   COMP.
005500 77  WS-INTERVALO-MINIMO             PIC 9(03)V99   VALUE 1.00.
005600 77  WS-INTERVALO-MAXIMO             PIC 9(03)V99   VALUE 365.00.
005700 77  WS-UMBRAL-RESP-RAPIDA           PIC 9(03)V9    VALUE 005.0.
005800 77  WS-FACTOR-MEDIO-INTERVALO       PIC 9V9        VALUE 0.5.
005900 77  WS-MULTIPLICADOR-RAPIDO         PIC 9V9        VALUE 1.1.
006000
006100*        DIAS POR MES (COMUN, SIN BISIESTO) PARA ARITMETICA DE
006200*        FECHAS - EL AJUSTE DE BISIESTO SE HACE EN 6300-
006300 01  WS-TABLA-DIAS-POR-MES.
006400     05  FILLER PIC 9(02) VALUE 31.
006500     05  FILLER PIC 9(02) VALUE 28.
006600     05  FILLER PIC 9(02) VALUE 31.
006700     05  FILLER PIC 9(02) VALUE 30.
006800     05  FILLER PIC 9(02) VALUE 31.
006900     05  FILLER PIC 9(02) VALUE 30.
007000     05  FILLER PIC 9(02) VALUE 31.
007100     05  FILLER PIC 9(02) VALUE 31.
007200     05  FILLER PIC 9(02) VALUE 30.
007300     05  FILLER PIC 9(02) VALUE 31.
007400     05  FILLER PIC 9(02) VALUE 30.
007500     05  FILLER PIC 9(02) VALUE 31.
007600 01  WS-TABLA-DIAS-POR-MES-R REDEFINES
007700     WS-TABLA-DIAS-POR-MES.
007800     05  WS-DIAS-DEL-MES OCCURS 12 TIMES
007900                         INDEXED BY IX-MES  PIC 9(02).
008000
008100*        CAMPOS AUXILIARES PARA LA SUMA DE DIAS A UNA FECHA
008200 77  WS-DIAS-A-SUMAR                 PIC 9(05)      COMP.
008300 77  WS-DIAS-EN-EL-MES               PIC 9(02)      COMP.
008400 77  WS-DIAS-RESTANTES-MES           PIC 9(02)      COMP.
008500*        CONTADOR PARA LA DIFERENCIA DE DIAS ENTRE DOS FECHAS
008600*        (SOLICITUD 5190 - PRONOSTICO DE RETENCION)
008700 77  WS-CONTADOR-DIAS                PIC 9(05)      COMP.
008800
008900*        DESGLOSE DE TRABAJO DE LA FECHA QUE SE VA ACTUALIZANDO
009000 01  WS-FECHA-TRABAJO                PIC 9(08).
009100 01  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO.
009200     05  WS-FT-ANIO                  PIC 9(04).
009300     05  WS-FT-MES                   PIC 9(02).
009400     05  WS-FT-DIA                   PIC 9(02).
009500
009600 77  WS-ANIO-BISIESTO-SW             PIC X(01).
009700     88  WS-ES-BISIESTO                  VALUE 'S'.
009800     88  WS-NO-ES-BISIESTO                VALUE 'N'.
009900 77  WS-RESIDUO-4                    PIC 9(02)      COMP.
010000 77  WS-RESIDUO-100                  PIC 9(02)      COMP.
010100 77  WS-RESIDUO-400                  PIC 9(03)      COMP.
010200
010300*        BUFFER DE VOLCADO DE LA NUEVA FECHA DE REPASO (DEBUG)
010400 01  WS-NUEVA-FECHA-DUMP             PIC 9(08).
010500 01  WS-NUEVA-FECHA-DUMP-R REDEFINES
010600     WS-NUEVA-FECHA-DUMP.
010700     05  WS-NFD-ANIO                 PIC 9(04).
010800     05  WS-NFD-MES                  PIC 9(02).
010900     05  WS-NFD-DIA                  PIC 9(02).
011000
011100 LINKAGE SECTION.
011200 01  LK-PARMS-REPASO.
011300     05  LK-FUNCION                  PIC X(01).
011400         88  LK-FUNC-ACTUALIZAR-REPASO   VALUE '1'.
011500         88  LK-FUNC-SUMAR-DIAS          VALUE '2'.
011600         88  LK-FUNC-DIFERENCIA-DIAS     VALUE '3'.
011700         88  LK-FUNC-ESTIMAR-RETENCION   VALUE '4'.
011800     05  LK-RESULTADO-COD            PIC X(01).
011900         88  LK-RESULT-CORRECTA          VALUE 'C'.
012000         88  LK-RESULT-INCORRECTA        VALUE 'I'.
012100         88  LK-RESULT-OMITIDA           VALUE 'S'.
012200     05  LK-INTERVALO-ACTUAL         PIC 9(03)V99.
012300     05  LK-EASE-ACTUAL              PIC 9V99.
012400     05  LK-REPETICIONES-ACTUAL      PIC 9(03).
012500     05  LK-TIEMPO-RESPUESTA         PIC 9(03)V9.
012600     05  LK-FECHA-EVENTO             PIC 9(08).
012700     05  LK-DIAS-A-SUMAR             PIC 9(05).
012800     05  LK-NUEVO-INTERVALO          PIC 9(03)V99.
012900     05  LK-NUEVA-EASE               PIC 9V99.
013000     05  LK-NUEVAS-REPETICIONES      PIC 9(03).
013100     05  LK-NUEVA-FECHA-REPASO       PIC 9(08).
013200     05  LK-FECHA-DOS                PIC 9(08).
013300     05  LK-DIAS-DIFERENCIA          PIC 9(05).
013400     05  LK-VECES-RESPONDIDA         PIC 9(05).
013500     05  LK-VECES-CORRECTA           PIC 9(05).
013600     05  LK-RETENCION-ESTIMADA       PIC S9V9(04).
013700
013800*----------------------------------------------------------------*
013900 PROCEDURE DIVISION USING LK-PARMS-REPASO.
014000*----------------------------------------------------------------*
014100
014200     EVALUATE TRUE
014300         WHEN LK-FUNC-ACTUALIZAR-REPASO
014400             PERFORM 2000-ACTUALIZAR-REPASO
014500                THRU 2000-ACTUALIZAR-REPASO-FIN
014600         WHEN LK-FUNC-SUMAR-DIAS
014700             MOVE LK-FECHA-EVENTO   TO WS-FECHA-TRABAJO
014800             MOVE LK-DIAS-A-SUMAR   TO WS-DIAS-A-SUMAR
014900             PERFORM 6000-SUMAR-DIAS-A-FECHA
015000                THRU 6000-SUMAR-DIAS-A-FECHA-FIN
015100             MOVE WS-FECHA-TRABAJO  TO LK-NUEVA-FECHA-REPASO
015200         WHEN LK-FUNC-DIFERENCIA-DIAS
015300             PERFORM 7000-DIFERENCIA-DIAS
015400                THRU 7000-DIFERENCIA-DIAS-FIN
015500         WHEN LK-FUNC-ESTIMAR-RETENCION
015600             PERFORM 8000-ESTIMAR-RETENCION
015700                THRU 8000-ESTIMAR-RETENCION-FIN
015800         WHEN OTHER
015900             CONTINUE
016000     END-EVALUATE.
016100
016200     EXIT PROGRAM.
016300*----------------------------------------------------------------*
016400*  DESPACHA SEGUN EL RESULTADO DEL EVENTO (OMITIDO, CORRECTO,
016500*  INCORRECTO) Y LUEGO CALCULA LA PROXIMA FECHA DE REPASO
016600*----------------------------------------------------------------*
016700 2000-ACTUALIZAR-REPASO.
016800
016900     EVALUATE TRUE
017000         WHEN LK-RESULT-OMITIDA
017100             PERFORM 3000-CASO-OMITIDA
017200                THRU 3000-CASO-OMITIDA-FIN
017300         WHEN LK-RESULT-CORRECTA
017400             PERFORM 4000-CASO-CORRECTA
017500                THRU 4000-CASO-CORRECTA-FIN
017600         WHEN LK-RESULT-INCORRECTA
017700             PERFORM 5000-CASO-INCORRECTA
017800                THRU 5000-CASO-INCORRECTA-FIN
017900     END-EVALUATE.
018000
018100     PERFORM 5900-APLICAR-TOPES
018200        THRU 5900-APLICAR-TOPES-FIN.
018300
018400     MOVE LK-FECHA-EVENTO TO WS-FECHA-TRABAJO.
018500     COMPUTE WS-DIAS-A-SUMAR = LK-NUEVO-INTERVALO.
018600     PERFORM 6000-SUMAR-DIAS-A-FECHA
018700        THRU 6000-SUMAR-DIAS-A-FECHA-FIN.
018800     MOVE WS-FECHA-TRABAJO TO LK-NUEVA-FECHA-REPASO.
018900
019000 2000-ACTUALIZAR-REPASO-FIN.
019100     EXIT.
019200*----------------------------------------------------------------*
019300*  OMITIDA: SE REDUCE EL INTERVALO A LA MITAD (PISO 1 DIA), LA
019400*  EASE NO CAMBIA Y SE REINICIAN LAS REPETICIONES
019500*----------------------------------------------------------------*
019600 3000-CASO-OMITIDA.
019700
019800     COMPUTE LK-NUEVO-INTERVALO ROUNDED =
019900             LK-INTERVALO-ACTUAL * WS-FACTOR-MEDIO-INTERVALO.
020000     MOVE LK-EASE-ACTUAL TO LK-NUEVA-EASE.
020100     MOVE 0 TO LK-NUEVAS-REPETICIONES.
020200
020300 3000-CASO-OMITIDA-FIN.
020400     EXIT.
020500*----------------------------------------------------------------*
020600*  CORRECTA: EL INTERVALO DEPENDE DE LAS REPETICIONES PREVIAS;
020700*  LA EASE SUBE UN BONUS, Y SI LA RESPUESTA FUE RAPIDA SE SUMA
020800*  UN BONUS ADICIONAL Y SE APLICA UN MULTIPLICADOR AL INTERVALO
020900*----------------------------------------------------------------*
021000 4000-CASO-CORRECTA.
021100
021200     EVALUATE TRUE
021300         WHEN LK-REPETICIONES-ACTUAL = 0
021400             MOVE 1.00 TO LK-NUEVO-INTERVALO
021500         WHEN LK-REPETICIONES-ACTUAL = 1
021600             MOVE 6.00 TO LK-NUEVO-INTERVALO
021700         WHEN OTHER
021800             COMPUTE LK-NUEVO-INTERVALO ROUNDED =
021900                     LK-INTERVALO-ACTUAL * LK-EASE-ACTUAL
022000     END-EVALUATE.
022100
022200     COMPUTE LK-NUEVA-EASE ROUNDED =
022300             LK-EASE-ACTUAL + WS-EASE-BONUS.
022400     IF LK-NUEVA-EASE > WS-EASE-MAXIMA
022500         MOVE WS-EASE-MAXIMA TO LK-NUEVA-EASE
022600     END-IF.
022700
022800     IF LK-TIEMPO-RESPUESTA > ZERO
022900        AND LK-TIEMPO-RESPUESTA < WS-UMBRAL-RESP-RAPIDA
023000         COMPUTE LK-NUEVA-EASE ROUNDED =
023100                 LK-NUEVA-EASE + WS-EASE-BONUS-RAPIDA
023200         IF LK-NUEVA-EASE > WS-EASE-MAXIMA
023300             MOVE WS-EASE-MAXIMA TO LK-NUEVA-EASE
023400         END-IF
023500         COMPUTE LK-NUEVO-INTERVALO ROUNDED =
023600                 LK-NUEVO-INTERVALO * WS-MULTIPLICADOR-RAPIDO
023700     END-IF.
023800
023900     COMPUTE LK-NUEVAS-REPETICIONES = LK-REPETICIONES-ACTUAL + 1.
024000
024100 4000-CASO-CORRECTA-FIN.
024200     EXIT.
024300*----------------------------------------------------------------*
024400*  INCORRECTA: INTERVALO VUELVE A 1 DIA, LA EASE BAJA UNA
024500*  PENALIDAD (Y OTRA ADICIONAL SI YA HABIA MAS DE 2 REPETICIONES)
024600*----------------------------------------------------------------*
024700 5000-CASO-INCORRECTA.
024800
024900     MOVE 1.00 TO LK-NUEVO-INTERVALO.
025000
025100     COMPUTE LK-NUEVA-EASE ROUNDED =
025200             LK-EASE-ACTUAL - WS-EASE-PENALIDAD.
025300     IF LK-REPETICIONES-ACTUAL > 2
025400         COMPUTE LK-NUEVA-EASE ROUNDED =
025500                 LK-NUEVA-EASE - WS-EASE-PENALIDAD-DURA
025600     END-IF.
025700     IF LK-NUEVA-EASE < WS-EASE-MINIMA
025800         MOVE WS-EASE-MINIMA TO LK-NUEVA-EASE
025900     END-IF.
026000
026100     MOVE 0 TO LK-NUEVAS-REPETICIONES.
026200
026300 5000-CASO-INCORRECTA-FIN.
026400     EXIT.
026500*----------------------------------------------------------------*
026600*  APLICA LOS TOPES FINALES DE INTERVALO Y EASE (INDEPENDIENTE
026700*  DEL CASO QUE SE HAYA EJECUTADO)
026800*----------------------------------------------------------------*
026900 5900-APLICAR-TOPES.
027000
027100     IF LK-NUEVO-INTERVALO < WS-INTERVALO-MINIMO
027200         MOVE WS-INTERVALO-MINIMO TO LK-NUEVO-INTERVALO
027300     END-IF.
027400     IF LK-NUEVO-INTERVALO > WS-INTERVALO-MAXIMO
027500         MOVE WS-INTERVALO-MAXIMO TO LK-NUEVO-INTERVALO
027600     END-IF.
027700     IF LK-NUEVA-EASE < WS-EASE-MINIMA
027800         MOVE WS-EASE-MINIMA TO LK-NUEVA-EASE
027900     END-IF.
028000     IF LK-NUEVA-EASE > WS-EASE-MAXIMA
028100         MOVE WS-EASE-MAXIMA TO LK-NUEVA-EASE
028200     END-IF.
028300
028400 5900-APLICAR-TOPES-FIN.
028500     EXIT.
028600*----------------------------------------------------------------*
028700*  SUMA LA PARTE ENTERA DE WS-DIAS-A-SUMAR A WS-FECHA-TRABAJO,
028800*  MES POR MES, RESPETANDO FIN DE MES Y FIN DE ANIO (CALENDARIO
028900*  GREGORIANO, CON AJUSTE DE ANIO BISIESTO EN FEBRERO)
029000*----------------------------------------------------------------*
029100 6000-SUMAR-DIAS-A-FECHA.
029200
029300     PERFORM 6050-SUMAR-UN-TRAMO-DE-MES
029400        THRU 6050-SUMAR-UN-TRAMO-DE-MES-FIN
029500       UNTIL WS-DIAS-A-SUMAR = ZERO.
029600
029700 6000-SUMAR-DIAS-A-FECHA-FIN.
029800     EXIT.
029900*----------------------------------------------------------------*
030000*  CONSUME, EN CADA PASADA, LOS DIAS QUE QUEDAN HASTA FIN DE MES
030100*  O LO QUE RESTE DE WS-DIAS-A-SUMAR SI ALCANZA DENTRO DEL MES
030200*----------------------------------------------------------------*
030300 6050-SUMAR-UN-TRAMO-DE-MES.
030400
030500     PERFORM 6100-DETERMINAR-BISIESTO
030600        THRU 6100-DETERMINAR-BISIESTO-FIN.
030700     SET IX-MES TO WS-FT-MES.
030800     MOVE WS-DIAS-DEL-MES (IX-MES) TO WS-DIAS-EN-EL-MES.
030900     IF WS-FT-MES = 2 AND WS-ES-BISIESTO
031000         ADD 1 TO WS-DIAS-EN-EL-MES
031100     END-IF.
031200     COMPUTE WS-DIAS-RESTANTES-MES =
031300             WS-DIAS-EN-EL-MES - WS-FT-DIA.
031400     IF WS-DIAS-A-SUMAR <= WS-DIAS-RESTANTES-MES
031500         ADD WS-DIAS-A-SUMAR TO WS-FT-DIA
031600         MOVE ZERO TO WS-DIAS-A-SUMAR
031700     ELSE
031800         SUBTRACT WS-DIAS-RESTANTES-MES FROM WS-DIAS-A-SUMAR
031900         MOVE WS-DIAS-EN-EL-MES TO WS-FT-DIA
032000         PERFORM 6200-AVANZAR-UN-DIA
032100            THRU 6200-AVANZAR-UN-DIA-FIN
032200         SUBTRACT 1 FROM WS-DIAS-A-SUMAR
032300     END-IF.
032400
032500 6050-SUMAR-UN-TRAMO-DE-MES-FIN.
032600     EXIT.
032700*----------------------------------------------------------------*
032800 6100-DETERMINAR-BISIESTO.
032900
033000     DIVIDE WS-FT-ANIO BY 4   GIVING WS-RESIDUO-4
033100                              REMAINDER WS-RESIDUO-4.
033200     DIVIDE WS-FT-ANIO BY 100 GIVING WS-RESIDUO-100
033300                              REMAINDER WS-RESIDUO-100.
033400     DIVIDE WS-FT-ANIO BY 400 GIVING WS-RESIDUO-400
033500                              REMAINDER WS-RESIDUO-400.
033600
033700     IF WS-RESIDUO-4 = ZERO
033800        AND (WS-RESIDUO-100 NOT = ZERO OR WS-RESIDUO-400 = ZERO)
033900         SET WS-ES-BISIESTO TO TRUE
034000     ELSE
034100         SET WS-NO-ES-BISIESTO TO TRUE
034200     END-IF.
034300
034400 6100-DETERMINAR-BISIESTO-FIN.
034500     EXIT.
034600*----------------------------------------------------------------*
034700 6200-AVANZAR-UN-DIA.
034800
034900     MOVE 1 TO WS-FT-DIA.
035000     IF WS-FT-MES = 12
035100         MOVE 1 TO WS-FT-MES
035200         ADD 1 TO WS-FT-ANIO
035300     ELSE
035400         ADD 1 TO WS-FT-MES
035500     END-IF.
035600
035700 6200-AVANZAR-UN-DIA-FIN.
035800     EXIT.
035900*----------------------------------------------------------------*
036000*  CUENTA LOS DIAS DE CALENDARIO ENTRE LK-FECHA-EVENTO (LA MAS
036100*  ANTIGUA) Y LK-FECHA-DOS (LA MAS RECIENTE), AVANZANDO DIA A
036200*  DIA - LO USA QBSESS00 PARA EL PRONOSTICO DE RETENCION SOBRE
036300*  LA FECHA DE ULTIMO ESTUDIO DE CADA PREGUNTA (SOLICITUD 5190)
036400*----------------------------------------------------------------*
036500 7000-DIFERENCIA-DIAS.
036600
036700     MOVE LK-FECHA-EVENTO   TO WS-FECHA-TRABAJO.
036800     MOVE ZERO              TO WS-CONTADOR-DIAS.
036900
037000     PERFORM 7100-AVANZAR-UN-DIA-CALENDARIO
037100        THRU 7100-AVANZAR-UN-DIA-CALENDARIO-FIN
037200       UNTIL WS-FECHA-TRABAJO = LK-FECHA-DOS.
037300
037400     MOVE WS-CONTADOR-DIAS  TO LK-DIAS-DIFERENCIA.
037500
037600 7000-DIFERENCIA-DIAS-FIN.
037700     EXIT.
037800*----------------------------------------------------------------*
037900*  AVANZA WS-FECHA-TRABAJO UN DIA DE CALENDARIO (RESPETANDO FIN
038000*  DE MES Y BISIESTO) Y SUMA UNO AL CONTADOR DE DIAS RECORRIDOS
038100*----------------------------------------------------------------*
038200 7100-AVANZAR-UN-DIA-CALENDARIO.
038300
038400     PERFORM 6100-DETERMINAR-BISIESTO
038500        THRU 6100-DETERMINAR-BISIESTO-FIN.
038600     SET IX-MES TO WS-FT-MES.
038700     MOVE WS-DIAS-DEL-MES (IX-MES) TO WS-DIAS-EN-EL-MES.
038800     IF WS-FT-MES = 2 AND WS-ES-BISIESTO
038900         ADD 1 TO WS-DIAS-EN-EL-MES
039000     END-IF.
039100
039200     IF WS-FT-DIA < WS-DIAS-EN-EL-MES
039300         ADD 1 TO WS-FT-DIA
039400     ELSE
039500         PERFORM 6200-AVANZAR-UN-DIA
039600            THRU 6200-AVANZAR-UN-DIA-FIN
039700     END-IF.
039800
039900     ADD 1 TO WS-CONTADOR-DIAS.
040000
040100 7100-AVANZAR-UN-DIA-CALENDARIO-FIN.
040200     EXIT.
040300*----------------------------------------------------------------*
040400*  ESTIMA LA RETENCION DE UNA PREGUNTA A PARTIR DE SU PRECISION
040500*  HISTORICA Y SU FACTOR DE FACILIDAD ACTUAL (SIN FECHAS) - LO
040600*  USA QBSESS00 PARA LAS ESTADISTICAS DEL BANCO (SOLICITUD 5190)
040700*----------------------------------------------------------------*
040800 8000-ESTIMAR-RETENCION.
040900
041000     IF LK-VECES-RESPONDIDA = ZERO
041100         MOVE 0.5               TO LK-RETENCION-ESTIMADA
041200     ELSE
041300         COMPUTE WS-RETENCION-PARTE-ACIERTO ROUNDED =
041400                 0.7 * (LK-VECES-CORRECTA / LK-VECES-RESPONDIDA)
041500         COMPUTE WS-RETENCION-PARTE-EASE ROUNDED =
041600                 0.3 * (LK-EASE-ACTUAL - WS-EASE-MINIMA) /
041700                       (WS-EASE-MAXIMA - WS-EASE-MINIMA)
041800         COMPUTE WS-RETENCION-CALCULADA ROUNDED =
041900                 WS-RETENCION-PARTE-ACIERTO +
042000                 WS-RETENCION-PARTE-EASE
042100         IF WS-RETENCION-CALCULADA < 0
042200             MOVE 0              TO WS-RETENCION-CALCULADA
042300         END-IF
042400         IF WS-RETENCION-CALCULADA > 1
042500             MOVE 1              TO WS-RETENCION-CALCULADA
042600         END-IF
042700         MOVE WS-RETENCION-CALCULADA TO LK-RETENCION-ESTIMADA
042800     END-IF.
042900
043000 8000-ESTIMAR-RETENCION-FIN.
043100     EXIT.
043200*----------------------------------------------------------------*
043300 END PROGRAM QBSCHD00.
043400
043500
043600
043700
