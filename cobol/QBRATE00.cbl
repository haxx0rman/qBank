000100******************************************************************
000200* Authors: Senen Urdaneta, Ricardo GarcIa
000300* Date: 14/03/1991
000400* Purpose: Rutina de calculo de rating ELO (dificultad de
000500*          pregunta / habilidad de usuario), categorizacion y
000600*          puntaje de recomendacion para el banco de preguntas.
000700* Tectonics: cobc
000800******************************************************************
000900*----------------------------------------------------------------*
001000*  CONTROL DE CAMBIOS
001100*----------------------------------------------------------------*
001200*  91-03-14 SUR  ALTA INICIAL - CALCULO DE PUNTAJE ESPERADO       SUR91031
001300*  91-03-14 SUR  SERIE DE TAYLOR PARA POTENCIA DE 10              SUR91032
001400*  93-08-02 RGA  SE AGREGA ACTUALIZACION DE AMBOS RATINGS         RGA93080
001500*  99-01-11 NBG  AJUSTE Y2K - REVISADO, SIN CAMBIO DE CALCULO     NBG99011
001600*  03-09-25 SUR  SE AGREGAN CATEGORIA Y RECOMENDACION             SUR03092
001700*  06-11-08 CPD  SOLICITUD 3350 - TOPE DE ITERACIONES SERIE       CPD06110
001800*----------------------------------------------------------------*
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. QBRATE00.
002100 AUTHOR. SENEN URDANETA.
002200 INSTALLATION. CENTRO DE COMPUTOS.
002300 DATE-WRITTEN. 14/03/1991.
002400 DATE-COMPILED.
002500 SECURITY. USO INTERNO - CONFIDENCIAL.
002600*----------------------------------------------------------------*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS CLASE-NUMERICA IS '0' THRU '9'
003200     SWITCH-1 IS UPSI-0 ON STATUS IS SW1-ACTIVADO
003300                         OFF STATUS IS SW1-INACTIVO.
003400*----------------------------------------------------------------*
003500 DATA DIVISION.
003600
003700 WORKING-STORAGE SECTION.
003800*        CONSTANTES DEL MOTOR DE RATING
003900 77  WS-K-FACTOR                     PIC 9(02)      VALUE 32.
004000 77  WS-LN10                         PIC 9V9(9)     VALUE
004100                                      2.302585093.
004200
004300*        CAMPOS DE TRABAJO DE LA SERIE DE TAYLOR (E**Y = 10**X)
004400 77  WS-K                            PIC 9(03)      COMP.
004500 77  WS-TOPE-ITERACIONES             PIC 9(03)      COMP
004600                                      VALUE 30.
004700 77  WS-X                            PIC S9(03)V9(06) COMP.
004800 77  WS-Y                            PIC S9(03)V9(06) COMP.
004900 77  WS-TERMINO                      PIC S9(05)V9(09) COMP.
005000 77  WS-SUMA-SERIE                   PIC S9(05)V9(09) COMP.
005100 77  WS-POTENCIA-10                  PIC S9(05)V9(09) COMP.
005200
005300*        CAMPOS DE TRABAJO PARA CALCULAR-ESPERADO (REUTILIZABLE)
005400 77  WS-CALC-RATING-A                PIC S9(04)V99  COMP.
005500 77  WS-CALC-RATING-B                PIC S9(04)V99  COMP.
005600 77  WS-CALC-ESPERADO                PIC S9V9(04)   COMP.
005700
005800*        ACTUAL DEL USUARIO Y DE LA PREGUNTA (0 O 1)
005900 77  WS-ACTUAL-USUARIO               PIC S9V99      COMP.
006000 77  WS-ACTUAL-PREGUNTA              PIC S9V99      COMP.
006100 77  WS-ESPERADO-USR-PREG            PIC S9V9(04)   COMP.
006200 77  WS-ESPERADO-PREG-USR            PIC S9V9(04)   COMP.
006300
006400*        DIFERENCIA AUXILIAR PARA VALOR ABSOLUTO (RECOMENDACION)
006500 77  WS-DIFERENCIA-OBJETIVO          PIC S9V9(04)   COMP.
006600
006700*        BUFFERS DE VOLCADO PARA PANTALLA (DEBUG DE DESARROLLO)
006800 01  WS-RATING-A-DUMP                PIC S9(04)V99.
006900 01  WS-RATING-A-DUMP-R REDEFINES WS-RATING-A-DUMP
007000                                  PIC X(07).
007100 01  WS-RATING-B-DUMP                PIC S9(04)V99.
007200 01  WS-RATING-B-DUMP-R REDEFINES WS-RATING-B-DUMP
007300                                  PIC X(07).
007400 01  WS-CATEGORIA-DUMP               PIC X(14).
007500 01  WS-CATEGORIA-DUMP-R REDEFINES WS-CATEGORIA-DUMP.
007600     05  WS-CD-PRIMERA-LETRA         PIC X(01).
007700     05  WS-CD-RESTO                 PIC X(13).
007800
007900 LINKAGE SECTION.
008000 01  LK-PARMS-RATING.
008100     05  LK-FUNCION                  PIC X(01).
008200         88  LK-FUNC-ESPERADO            VALUE '1'.
008300         88  LK-FUNC-ACTUALIZAR          VALUE '2'.
008400         88  LK-FUNC-CATEGORIA           VALUE '3'.
008500         88  LK-FUNC-RECOMENDAR          VALUE '4'.
008600     05  LK-TIPO-CATEGORIA           PIC X(01).
008700         88  LK-TIPO-PREGUNTA             VALUE 'P'.
008800         88  LK-TIPO-USUARIO              VALUE 'U'.
008900     05  LK-RESULTADO-COD            PIC X(01).
009000         88  LK-RESULT-CORRECTA           VALUE 'C'.
009100         88  LK-RESULT-INCORRECTA         VALUE 'I'.
009200     05  LK-RATING-USUARIO           PIC S9(04)V99.
009300     05  LK-RATING-PREGUNTA          PIC S9(04)V99.
009400     05  LK-NUEVO-RATING-USUARIO     PIC S9(04)V99.
009500     05  LK-NUEVO-RATING-PREGUNTA    PIC S9(04)V99.
009600     05  LK-PUNTAJE-ESPERADO         PIC S9V9(04).
009700     05  LK-PROBABILIDAD-EXITO       PIC S9V9(04).
009800     05  LK-PUNTAJE-RECOMENDACION    PIC S9V9(04).
009900     05  LK-CATEGORIA                PIC X(14).
010000
010100*----------------------------------------------------------------*
010200 PROCEDURE DIVISION USING LK-PARMS-RATING.
010300*----------------------------------------------------------------*
010400
010500     EVALUATE TRUE
010600         WHEN LK-FUNC-ESPERADO
010700             PERFORM 2000-FUNCION-ESPERADO
010800                THRU 2000-FUNCION-ESPERADO-FIN
010900         WHEN LK-FUNC-ACTUALIZAR
011000             PERFORM 3000-FUNCION-ACTUALIZAR
011100                THRU 3000-FUNCION-ACTUALIZAR-FIN
011200         WHEN LK-FUNC-CATEGORIA
011300             PERFORM 4000-FUNCION-CATEGORIA
011400                THRU 4000-FUNCION-CATEGORIA-FIN
011500         WHEN LK-FUNC-RECOMENDAR
011600             PERFORM 5000-FUNCION-RECOMENDAR
011700                THRU 5000-FUNCION-RECOMENDAR-FIN
011800         WHEN OTHER
011900             CONTINUE
012000     END-EVALUATE.
012100
012200     EXIT PROGRAM.
012300*----------------------------------------------------------------*
012400*  FUNCION 1 - PUNTAJE ESPERADO DE USUARIO CONTRA PREGUNTA
012500*----------------------------------------------------------------*
012600 2000-FUNCION-ESPERADO.
012700
012800     MOVE LK-RATING-USUARIO  TO WS-CALC-RATING-A.
012900     MOVE LK-RATING-PREGUNTA TO WS-CALC-RATING-B.
013000     PERFORM 8100-CALCULAR-ESPERADO
013100        THRU 8100-CALCULAR-ESPERADO-FIN.
013200     MOVE WS-CALC-ESPERADO TO LK-PUNTAJE-ESPERADO.
013300
013400 2000-FUNCION-ESPERADO-FIN.
013500     EXIT.
013600*----------------------------------------------------------------*
013700*  FUNCION 2 - ACTUALIZA RATING DE USUARIO Y DE PREGUNTA LUEGO
013800*  DE UN EVENTO RESPONDIDO (CORRECTO O INCORRECTO, NUNCA OMITIDO)
013900*----------------------------------------------------------------*
014000 3000-FUNCION-ACTUALIZAR.
014100
014200     IF LK-RESULT-CORRECTA
014300         MOVE 1 TO WS-ACTUAL-USUARIO
014400         MOVE 0 TO WS-ACTUAL-PREGUNTA
014500     ELSE
014600         MOVE 0 TO WS-ACTUAL-USUARIO
014700         MOVE 1 TO WS-ACTUAL-PREGUNTA
014800     END-IF.
014900
015000     MOVE LK-RATING-USUARIO  TO WS-CALC-RATING-A.
015100     MOVE LK-RATING-PREGUNTA TO WS-CALC-RATING-B.
015200     PERFORM 8100-CALCULAR-ESPERADO
015300        THRU 8100-CALCULAR-ESPERADO-FIN.
015400     MOVE WS-CALC-ESPERADO TO WS-ESPERADO-USR-PREG.
015500
015600     MOVE LK-RATING-PREGUNTA TO WS-CALC-RATING-A.
015700     MOVE LK-RATING-USUARIO  TO WS-CALC-RATING-B.
015800     PERFORM 8100-CALCULAR-ESPERADO
015900        THRU 8100-CALCULAR-ESPERADO-FIN.
016000     MOVE WS-CALC-ESPERADO TO WS-ESPERADO-PREG-USR.
016100
016200     COMPUTE LK-NUEVO-RATING-USUARIO ROUNDED =
016300             LK-RATING-USUARIO +
016400             WS-K-FACTOR * (WS-ACTUAL-USUARIO -
016500                            WS-ESPERADO-USR-PREG).
016600
016700     COMPUTE LK-NUEVO-RATING-PREGUNTA ROUNDED =
016800             LK-RATING-PREGUNTA +
016900             WS-K-FACTOR * (WS-ACTUAL-PREGUNTA -
017000                            WS-ESPERADO-PREG-USR).
017100
017200 3000-FUNCION-ACTUALIZAR-FIN.
017300     EXIT.
017400*----------------------------------------------------------------*
017500*  FUNCION 3 - CATEGORIA DE DIFICULTAD (PREGUNTA) O DE HABILIDAD
017600*  (USUARIO) SEGUN EL RATING RECIBIDO EN LK-RATING-USUARIO
017700*----------------------------------------------------------------*
017800 4000-FUNCION-CATEGORIA.
017900
018000     IF LK-TIPO-PREGUNTA
018100         EVALUATE TRUE
018200             WHEN LK-RATING-USUARIO < 1000
018300                 MOVE 'VERY EASY'    TO LK-CATEGORIA
018400             WHEN LK-RATING-USUARIO < 1200
018500                 MOVE 'EASY'         TO LK-CATEGORIA
018600             WHEN LK-RATING-USUARIO < 1400
018700                 MOVE 'MEDIUM'       TO LK-CATEGORIA
018800             WHEN LK-RATING-USUARIO < 1600
018900                 MOVE 'HARD'         TO LK-CATEGORIA
019000             WHEN LK-RATING-USUARIO < 1800
019100                 MOVE 'VERY HARD'    TO LK-CATEGORIA
019200             WHEN OTHER
019300                 MOVE 'EXPERT'       TO LK-CATEGORIA
019400         END-EVALUATE
019500     ELSE
019600         EVALUATE TRUE
019700             WHEN LK-RATING-USUARIO < 1000
019800                 MOVE 'BEGINNER'     TO LK-CATEGORIA
019900             WHEN LK-RATING-USUARIO < 1200
020000                 MOVE 'NOVICE'       TO LK-CATEGORIA
020100             WHEN LK-RATING-USUARIO < 1400
020200                 MOVE 'INTERMEDIATE' TO LK-CATEGORIA
020300             WHEN LK-RATING-USUARIO < 1600
020400                 MOVE 'ADVANCED'     TO LK-CATEGORIA
020500             WHEN LK-RATING-USUARIO < 1800
020600                 MOVE 'EXPERT'       TO LK-CATEGORIA
020700             WHEN OTHER
020800                 MOVE 'MASTER'       TO LK-CATEGORIA
020900         END-EVALUATE
021000     END-IF.
021100
021200 4000-FUNCION-CATEGORIA-FIN.
021300     EXIT.
021400*----------------------------------------------------------------*
021500*  FUNCION 4 - PUNTAJE DE RECOMENDACION DE UNA PREGUNTA CANDIDATA
021600*  OBJETIVO: TASA DE EXITO DEL 70% (0,70)
021700*----------------------------------------------------------------*
021800 5000-FUNCION-RECOMENDAR.
021900
022000     MOVE LK-RATING-USUARIO  TO WS-CALC-RATING-A.
022100     MOVE LK-RATING-PREGUNTA TO WS-CALC-RATING-B.
022200     PERFORM 8100-CALCULAR-ESPERADO
022300        THRU 8100-CALCULAR-ESPERADO-FIN.
022400     MOVE WS-CALC-ESPERADO TO LK-PROBABILIDAD-EXITO.
022500
022600     COMPUTE WS-DIFERENCIA-OBJETIVO =
022700             LK-PROBABILIDAD-EXITO - 0.70.
022800
022900     IF WS-DIFERENCIA-OBJETIVO < ZERO
023000         COMPUTE WS-DIFERENCIA-OBJETIVO =
023100                 ZERO - WS-DIFERENCIA-OBJETIVO
023200     END-IF.
023300
023400     COMPUTE LK-PUNTAJE-RECOMENDACION ROUNDED =
023500             1 - WS-DIFERENCIA-OBJETIVO.
023600
023700 5000-FUNCION-RECOMENDAR-FIN.
023800     EXIT.
023900*----------------------------------------------------------------*
024000*  CALCULA E = 1 / (1 + 10**((B-A)/400)) ENTRE WS-CALC-RATING-A
024100*  Y WS-CALC-RATING-B, DEJA EL RESULTADO EN WS-CALC-ESPERADO
024200*----------------------------------------------------------------*
024300 8100-CALCULAR-ESPERADO.
024400
024500     COMPUTE WS-X ROUNDED =
024600             (WS-CALC-RATING-B - WS-CALC-RATING-A) / 400.
024700
024800     PERFORM 8200-CALCULAR-POTENCIA-10
024900        THRU 8200-CALCULAR-POTENCIA-10-FIN.
025000
025100     COMPUTE WS-CALC-ESPERADO ROUNDED =
025200             1 / (1 + WS-POTENCIA-10).
025300
025400 8100-CALCULAR-ESPERADO-FIN.
025500     EXIT.
025600*----------------------------------------------------------------*
025700*  APROXIMA 10**WS-X POR SERIE DE TAYLOR DE E**Y, CON Y = X*LN(10)
025800*  06-11-08 CPD - SE LIMITA A WS-TOPE-ITERACIONES PARA EVITAR
025900*  UN CICLO EXCESIVO EN DIFERENCIAS DE RATING MUY GRANDES
026000*----------------------------------------------------------------*
026100 8200-CALCULAR-POTENCIA-10.
026200
026300     COMPUTE WS-Y ROUNDED = WS-X * WS-LN10.
026400     MOVE 1 TO WS-SUMA-SERIE.
026500     MOVE 1 TO WS-TERMINO.
026600
026700     PERFORM 8210-TERMINO-DE-LA-SERIE
026800        THRU 8210-TERMINO-DE-LA-SERIE-FIN
026900       VARYING WS-K FROM 1 BY 1
027000         UNTIL WS-K > WS-TOPE-ITERACIONES.
027100
027200     MOVE WS-SUMA-SERIE TO WS-POTENCIA-10.
027300
027400 8200-CALCULAR-POTENCIA-10-FIN.
027500     EXIT.
027600*----------------------------------------------------------------*
027700 8210-TERMINO-DE-LA-SERIE.
027800
027900     COMPUTE WS-TERMINO ROUNDED = WS-TERMINO * WS-Y / WS-K.
028000     ADD WS-TERMINO TO WS-SUMA-SERIE.
028100
028200 8210-TERMINO-DE-LA-SERIE-FIN.
028300     EXIT.
028400*----------------------------------------------------------------*
028500 END PROGRAM QBRATE00.
028600
028700
