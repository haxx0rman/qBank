000100******************************************************************
000200* Authors: Noemi Berge, Claudia Perdiguera
000300* Date: 09/09/1992
000400* Purpose: Verificadores de respuesta libre del banco de
000500*          preguntas: coincidencia exacta de completar-espacios
000600*          y coincidencia difusa de respuesta corta por
000700*          distancia de Levenshtein.
000800* Tectonics: cobc
000900******************************************************************
001000*----------------------------------------------------------------*
001100*  CONTROL DE CAMBIOS
001200*----------------------------------------------------------------*
001300*  92-09-09 NBG  ALTA INICIAL - COMPLETAR ESPACIOS EXACTO         NBG92090
001400*  93-01-20 CPD  SE AGREGA DISTANCIA DE LEVENSHTEIN               CPD93012
001500*  99-01-19 NBG  AJUSTE Y2K - REVISADO, SIN CAMBIO DE CALCULO     NBG99011
001600*  03-10-02 SUR  RETARGET A BANCO DE PREGUNTAS                    SUR03100
001700*  07-07-11 RBA  SOLICITUD 4602 - COTA DE 40 CARACTERES           RBA07071
001800*----------------------------------------------------------------*
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID. QBCHECK0.
002100 AUTHOR. NOEMI BERGE.
002200 INSTALLATION. CENTRO DE COMPUTOS.
002300 DATE-WRITTEN. 09/09/1992.
002400 DATE-COMPILED.
002500 SECURITY. USO INTERNO - CONFIDENCIAL.
002600*----------------------------------------------------------------*
002700 ENVIRONMENT DIVISION.
002800 CONFIGURATION SECTION.
002900 SPECIAL-NAMES.
003000     C01 IS TOP-OF-FORM
003100     CLASS CLASE-NUMERICA IS '0' THRU '9'
003200     SWITCH-1 IS UPSI-0 ON STATUS IS SW1-ACTIVADO
003300                         OFF STATUS IS SW1-INACTIVO.
003400*----------------------------------------------------------------*
003500 DATA DIVISION.
003600
003700 WORKING-STORAGE SECTION.
003800*        COTA MAXIMA DE CARACTERES QUE SOPORTA LA MATRIZ DE
003900*        LEVENSHTEIN (07-07-11 RBA - PEDIDO 4602)
004000 77  WS-COTA-CARACTERES               PIC 9(02)      VALUE 40.
004100
004200*        AREAS DE TRABAJO PARA NORMALIZAR (TRIM + MAYUSCULAS)
004300 01  WS-USUARIO-NORMAL                PIC X(40).
004400 01  WS-USUARIO-NORMAL-R REDEFINES WS-USUARIO-NORMAL.
004500     05  WS-UN-CARACTER  OCCURS 40 TIMES
004600                          INDEXED BY IX-UN  PIC X(01).
004700 77  WS-LARGO-USUARIO                 PIC 9(02)      COMP.
004800
004900 01  WS-ACEPTABLE-NORMAL              PIC X(40).
005000 01  WS-ACEPTABLE-NORMAL-R REDEFINES WS-ACEPTABLE-NORMAL.
005100     05  WS-AN-CARACTER  OCCURS 40 TIMES
005200                          INDEXED BY IX-AN  PIC X(01).
005300 77  WS-LARGO-ACEPTABLE               PIC 9(02)      COMP.
005400
005500*        MATRIZ DE PROGRAMACION DINAMICA PARA LEVENSHTEIN
005600*        (0..40 X 0..40, DIMENSIONADA AL MAXIMO SOPORTADO)
005700 01  WS-MATRIZ-DISTANCIA.
005800     05  WS-MD-FILA OCCURS 41 TIMES INDEXED BY IX-FILA.
005900         10  WS-MD-COLUMNA OCCURS 41 TIMES
006000                            INDEXED BY IX-COLUMNA
006100                                               PIC 9(02) COMP.
006200
006300 77  WS-COSTO-SUSTITUCION             PIC 9(01)      COMP.
006400 77  WS-COSTO-BORRAR                  PIC 9(02)      COMP.
006500 77  WS-COSTO-INSERTAR                PIC 9(02)      COMP.
006600 77  WS-COSTO-SUSTITUIR               PIC 9(02)      COMP.
006700 77  WS-COSTO-MINIMO                  PIC 9(02)      COMP.
006800 77  WS-DISTANCIA-FINAL               PIC 9(02)      COMP.
006900 77  WS-LARGO-MAYOR                   PIC 9(02)      COMP.
007000
007100*        SIMILITUD Y COMPARACION CONTRA EL UMBRAL DE PASE
007200 77  WS-SIMILITUD                     PIC S9V9(04)   COMP.
007300 77  WS-UMBRAL-SIMILITUD              PIC 9V9(04)    VALUE 0.8000.
007400
007500*        BUFFER DE VOLCADO DE LA DISTANCIA CALCULADA (DEBUG)
007600 01  WS-DISTANCIA-DUMP                PIC 9(02).
007700 01  WS-DISTANCIA-DUMP-R REDEFINES WS-DISTANCIA-DUMP
007800                                  PIC X(02).
007900
008000 LINKAGE SECTION.
008100 01  LK-PARMS-CHECK.
008200     05  LK-FUNCION                  PIC X(01).
008300         88  LK-FUNC-COMPLETAR           VALUE '1'.
008400         88  LK-FUNC-CORTA-DIFUSA        VALUE '2'.
008500     05  LK-SENSIBLE-MAYUSCULAS      PIC X(01).
008600         88  LK-ES-SENSIBLE               VALUE 'S'.
008700         88  LK-NO-ES-SENSIBLE             VALUE 'N'.
008800     05  LK-TEXTO-USUARIO            PIC X(40).
008900     05  LK-TEXTO-ACEPTABLE          PIC X(40).
009000     05  LK-RESPUESTA-CORRECTA-SW    PIC X(01).
009100         88  LK-RESPUESTA-ES-CORRECTA     VALUE 'S'.
009200         88  LK-RESPUESTA-NO-ES-CORRECTA  VALUE 'N'.
009300     05  LK-SIMILITUD-OBTENIDA       PIC S9V9(04).
009400
009500*----------------------------------------------------------------*
009600 PROCEDURE DIVISION USING LK-PARMS-CHECK.
009700*----------------------------------------------------------------*
009800
009900     PERFORM 1000-NORMALIZAR-ENTRADAS
010000        THRU 1000-NORMALIZAR-ENTRADAS-FIN.
010100
010200     EVALUATE TRUE
010300         WHEN LK-FUNC-COMPLETAR
010400             PERFORM 2000-VERIFICAR-COMPLETAR
010500                THRU 2000-VERIFICAR-COMPLETAR-FIN
010600         WHEN LK-FUNC-CORTA-DIFUSA
010700             PERFORM 3000-VERIFICAR-CORTA-DIFUSA
010800                THRU 3000-VERIFICAR-CORTA-DIFUSA-FIN
010900         WHEN OTHER
011000             CONTINUE
011100     END-EVALUATE.
011200
011300     EXIT PROGRAM.
011400*----------------------------------------------------------------*
011500*  RECORTA ESPACIOS A LA DERECHA Y, SALVO SENSIBLE A MAYUSCULAS,
011600*  PASA AMBOS TEXTOS A MAYUSCULAS ANTES DE COMPARAR
011700*----------------------------------------------------------------*
011800 1000-NORMALIZAR-ENTRADAS.
011900
012000     MOVE LK-TEXTO-USUARIO   TO WS-USUARIO-NORMAL.
012100     MOVE LK-TEXTO-ACEPTABLE TO WS-ACEPTABLE-NORMAL.
012200
012300     IF LK-NO-ES-SENSIBLE
012400         INSPECT WS-USUARIO-NORMAL
012500             CONVERTING
012600             'abcdefghijklmnopqrstuvwxyz'
012700             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
012800         INSPECT WS-ACEPTABLE-NORMAL
012900             CONVERTING
013000             'abcdefghijklmnopqrstuvwxyz'
013100             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
013200     END-IF.
013300
013400     PERFORM 1100-MEDIR-LARGO-USUARIO
013500        THRU 1100-MEDIR-LARGO-USUARIO-FIN.
013600     PERFORM 1200-MEDIR-LARGO-ACEPTABLE
013700        THRU 1200-MEDIR-LARGO-ACEPTABLE-FIN.
013800
013900 1000-NORMALIZAR-ENTRADAS-FIN.
014000     EXIT.
014100*----------------------------------------------------------------*
014200 1100-MEDIR-LARGO-USUARIO.
014300
014400     MOVE WS-COTA-CARACTERES TO WS-LARGO-USUARIO.
014500     PERFORM 1150-RETROCEDER-USUARIO
014600        THRU 1150-RETROCEDER-USUARIO-FIN
014700       UNTIL WS-LARGO-USUARIO = ZERO
014800          OR WS-UN-CARACTER (WS-LARGO-USUARIO) NOT = SPACE.
014900
015000 1100-MEDIR-LARGO-USUARIO-FIN.
015100     EXIT.
015200*----------------------------------------------------------------*
015300 1150-RETROCEDER-USUARIO.
015400
015500     SUBTRACT 1 FROM WS-LARGO-USUARIO.
015600
015700 1150-RETROCEDER-USUARIO-FIN.
015800     EXIT.
015900*----------------------------------------------------------------*
016000 1200-MEDIR-LARGO-ACEPTABLE.
016100
016200     MOVE WS-COTA-CARACTERES TO WS-LARGO-ACEPTABLE.
016300     PERFORM 1250-RETROCEDER-ACEPTABLE
016400        THRU 1250-RETROCEDER-ACEPTABLE-FIN
016500       UNTIL WS-LARGO-ACEPTABLE = ZERO
016600          OR WS-AN-CARACTER (WS-LARGO-ACEPTABLE) NOT = SPACE.
016700
016800 1200-MEDIR-LARGO-ACEPTABLE-FIN.
016900     EXIT.
017000*----------------------------------------------------------------*
017100 1250-RETROCEDER-ACEPTABLE.
017200
017300     SUBTRACT 1 FROM WS-LARGO-ACEPTABLE.
017400
017500 1250-RETROCEDER-ACEPTABLE-FIN.
017600     EXIT.
017700*----------------------------------------------------------------*
017800*  COMPLETAR-ESPACIOS: COINCIDENCIA EXACTA POSICIONAL LUEGO DE
017900*  NORMALIZAR (RECORTE Y, SALVO SENSIBLE, MAYUSCULAS)
018000*----------------------------------------------------------------*
018100 2000-VERIFICAR-COMPLETAR.
018200
018300     IF WS-USUARIO-NORMAL = WS-ACEPTABLE-NORMAL
018400         SET LK-RESPUESTA-ES-CORRECTA TO TRUE
018500     ELSE
018600         SET LK-RESPUESTA-NO-ES-CORRECTA TO TRUE
018700     END-IF.
018800
018900 2000-VERIFICAR-COMPLETAR-FIN.
019000     EXIT.
019100*----------------------------------------------------------------*
019200*  RESPUESTA CORTA DIFUSA: COINCIDENCIA EXACTA PASA DIRECTO;
019300*  SI NO, SIMILITUD = 1 - LEVENSHTEIN(U,A) / MAYOR(LARGO U,A),
019400*  PASA CUANDO LA SIMILITUD ES >= 0,80
019500*----------------------------------------------------------------*
019600 3000-VERIFICAR-CORTA-DIFUSA.
019700
019800     IF WS-USUARIO-NORMAL = WS-ACEPTABLE-NORMAL
019900         SET LK-RESPUESTA-ES-CORRECTA TO TRUE
020000         MOVE 1.0000 TO LK-SIMILITUD-OBTENIDA
020100     ELSE
020200         IF WS-LARGO-USUARIO = ZERO AND WS-LARGO-ACEPTABLE = ZERO
020300             SET LK-RESPUESTA-ES-CORRECTA TO TRUE
020400             MOVE 1.0000 TO LK-SIMILITUD-OBTENIDA
020500         ELSE
020600             PERFORM 4000-CALCULAR-LEVENSHTEIN
020700                THRU 4000-CALCULAR-LEVENSHTEIN-FIN
020800             IF WS-LARGO-USUARIO > WS-LARGO-ACEPTABLE
020900                 MOVE WS-LARGO-USUARIO TO WS-LARGO-MAYOR
021000             ELSE
021100                 MOVE WS-LARGO-ACEPTABLE TO WS-LARGO-MAYOR
021200             END-IF
021300             COMPUTE WS-SIMILITUD ROUNDED =
021400                     1 - (WS-DISTANCIA-FINAL / WS-LARGO-MAYOR)
021500             MOVE WS-SIMILITUD TO LK-SIMILITUD-OBTENIDA
021600             IF WS-SIMILITUD >= WS-UMBRAL-SIMILITUD
021700                 SET LK-RESPUESTA-ES-CORRECTA TO TRUE
021800             ELSE
021900                 SET LK-RESPUESTA-NO-ES-CORRECTA TO TRUE
022000             END-IF
022100         END-IF
022200     END-IF.
022300
022400 3000-VERIFICAR-CORTA-DIFUSA-FIN.
022500     EXIT.
022600*----------------------------------------------------------------*
022700*  DISTANCIA DE LEVENSHTEIN CLASICA (INSERTAR/BORRAR/SUSTITUIR,
022800*  COSTO 1) ENTRE WS-USUARIO-NORMAL Y WS-ACEPTABLE-NORMAL, POR
022900*  PROGRAMACION DINAMICA SOBRE WS-MATRIZ-DISTANCIA
023000*----------------------------------------------------------------*
023100 4000-CALCULAR-LEVENSHTEIN.
023200
023300     PERFORM 4100-INICIALIZAR-BORDE-FILA
023400        THRU 4100-INICIALIZAR-BORDE-FILA-FIN
023500       VARYING IX-FILA FROM 1 BY 1
023600         UNTIL IX-FILA > WS-LARGO-USUARIO + 1.
023700
023800     PERFORM 4200-INICIALIZAR-BORDE-COLUMNA
023900        THRU 4200-INICIALIZAR-BORDE-COLUMNA-FIN
024000       VARYING IX-COLUMNA FROM 1 BY 1
024100         UNTIL IX-COLUMNA > WS-LARGO-ACEPTABLE + 1.
024200
024300     PERFORM 4300-LLENAR-FILA
024400        THRU 4300-LLENAR-FILA-FIN
024500       VARYING IX-FILA FROM 2 BY 1
024600         UNTIL IX-FILA > WS-LARGO-USUARIO + 1.
024700
024800     COMPUTE WS-DISTANCIA-FINAL =
024900             WS-MD-COLUMNA (WS-LARGO-USUARIO + 1,
025000                            WS-LARGO-ACEPTABLE + 1).
025100
025200 4000-CALCULAR-LEVENSHTEIN-FIN.
025300     EXIT.
025400*----------------------------------------------------------------*
025500 4100-INICIALIZAR-BORDE-FILA.
025600
025700     COMPUTE WS-MD-COLUMNA (IX-FILA, 1) = IX-FILA - 1.
025800
025900 4100-INICIALIZAR-BORDE-FILA-FIN.
026000     EXIT.
026100*----------------------------------------------------------------*
026200 4200-INICIALIZAR-BORDE-COLUMNA.
026300
026400     COMPUTE WS-MD-COLUMNA (1, IX-COLUMNA) = IX-COLUMNA - 1.
026500
026600 4200-INICIALIZAR-BORDE-COLUMNA-FIN.
026700     EXIT.
026800*----------------------------------------------------------------*
026900 4300-LLENAR-FILA.
027000
027100     PERFORM 4310-LLENAR-CELDA
027200        THRU 4310-LLENAR-CELDA-FIN
027300       VARYING IX-COLUMNA FROM 2 BY 1
027400         UNTIL IX-COLUMNA > WS-LARGO-ACEPTABLE + 1.
027500
027600 4300-LLENAR-FILA-FIN.
027700     EXIT.
027800*----------------------------------------------------------------*
027900 4310-LLENAR-CELDA.
028000
028100     IF WS-UN-CARACTER (IX-FILA - 1) = WS-AN-CARACTER (IX-COLUMNA - 1)
028200         MOVE ZERO TO WS-COSTO-SUSTITUCION
028300     ELSE
028400         MOVE 1 TO WS-COSTO-SUSTITUCION
028500     END-IF.
028600
028700     COMPUTE WS-COSTO-BORRAR =
028800             WS-MD-COLUMNA (IX-FILA - 1, IX-COLUMNA) + 1.
028900     COMPUTE WS-COSTO-INSERTAR =
029000             WS-MD-COLUMNA (IX-FILA, IX-COLUMNA - 1) + 1.
029100     COMPUTE WS-COSTO-SUSTITUIR =
029200             WS-MD-COLUMNA (IX-FILA - 1, IX-COLUMNA - 1)
029300             + WS-COSTO-SUSTITUCION.
029400
029500     MOVE WS-COSTO-BORRAR TO WS-COSTO-MINIMO.
029600     IF WS-COSTO-INSERTAR < WS-COSTO-MINIMO
029700         MOVE WS-COSTO-INSERTAR TO WS-COSTO-MINIMO
029800     END-IF.
029900     IF WS-COSTO-SUSTITUIR < WS-COSTO-MINIMO
030000         MOVE WS-COSTO-SUSTITUIR TO WS-COSTO-MINIMO
030100     END-IF.
030200
030300     MOVE WS-COSTO-MINIMO TO WS-MD-COLUMNA (IX-FILA, IX-COLUMNA).
030400
030500 4310-LLENAR-CELDA-FIN.
030600     EXIT.
030700*----------------------------------------------------------------*
030800 END PROGRAM QBCHECK0.
030900
031000
