000100******************************************************************
000200* Authors: Claudia Perdiguera
000300* Date: 11/07/2007
000400* Purpose: Programa de prueba de escritorio para QBCHECK0. Ejercita
000500*          las dos funciones del verificador de respuesta libre
000600*          (completar-espacios exacto y respuesta corta difusa)
000700*          contra un juego fijo de casos y vuelca el resultado por
000800*          consola para validacion manual antes de subir a QA.
000900* Tectonics: cobc
001000******************************************************************
001100*----------------------------------------------------------------*
001200*  CONTROL DE CAMBIOS
001300*----------------------------------------------------------------*
001400*  07-07-11 CPD  ALTA INICIAL - PEDIDO 4602, CASOS DE COMPLETAR   CPD07071
001500*               ESPACIOS Y RESPUESTA CORTA DIFUSA                 CPD07071
001600*  99-01-19 NBG  AJUSTE Y2K - REVISADO, SIN CAMBIO DE CALCULO     NBG99011
001700*                (FECHA TOMADA DEL PROGRAMA QBCHECK0 QUE ESTE
001800*                PROGRAMA EJERCITA - VER SU PROPIO CCAMBIOS)
001900*  11-03-04 RGA  SOLICITUD 5190 - CASOS DE RESPUESTA CORTA        RGA11030
002000*               DIFUSA CON TYPOS Y PALABRAS FALTANTES             RGA11030
002100*----------------------------------------------------------------*
002200 IDENTIFICATION DIVISION.
002300 PROGRAM-ID. QBCHKTST.
002400 AUTHOR. CLAUDIA PERDIGUERA.
002500 INSTALLATION. CENTRO DE COMPUTOS.
002600 DATE-WRITTEN. 11/07/2007.
002700 DATE-COMPILED.
002800 SECURITY. USO INTERNO - CONFIDENCIAL.
002900*----------------------------------------------------------------*
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM
003400     CLASS CLASE-NUMERICA IS '0' THRU '9'
003500     SWITCH-1 IS UPSI-0 ON STATUS IS SW1-ACTIVADO
003600                         OFF STATUS IS SW1-INACTIVO.
003700*----------------------------------------------------------------*
003800 DATA DIVISION.
003900
004000 WORKING-STORAGE SECTION.
004100*        CANTIDAD DE CASOS DE PRUEBA CARGADOS EN LA TABLA
004200 77  WS-CANT-CASOS                   PIC 9(02)      COMP
004300                                                 VALUE 06.
004400 77  WS-SUBIND-CASO                  PIC 9(02)      COMP.
004500 77  WS-CANT-ACIERTOS                PIC 9(02)      COMP.
004600 77  WS-CANT-FALLADOS                PIC 9(02)      COMP.
004700
004800*        TABLA FIJA DE CASOS DE PRUEBA (COMPLETAR Y CORTA DIFUSA),
004900*        CARGADA POR 1010-CARGAR-CASOS AL INICIO DEL PROGRAMA
005000 01  WS-TABLA-CASOS.
005100     05  WS-CASO OCCURS 6 TIMES INDEXED BY IX-CASO.
005200         10  WS-CASO-FUNCION           PIC X(01).
005300         10  WS-CASO-SENSIBLE          PIC X(01).
005400         10  WS-CASO-TEXTO-USUARIO     PIC X(40).
005500         10  WS-CASO-TEXTO-ACEPTABLE   PIC X(40).
005600         10  WS-CASO-ESPERADO          PIC X(01).
005700         10  WS-CASO-DESCRIPCION       PIC X(30).
005800         10  FILLER                    PIC X(05).
005900
006000*        VISTA CRUDA DE LA TABLA DE CASOS PARA VOLCADO EN
006100*        DEPURACION (SOLICITUD 5190 - RGA)
006200 01  WS-TABLA-CASOS-DUMP REDEFINES WS-TABLA-CASOS.
006300     05  WS-TCD-CASO OCCURS 6 TIMES PIC X(118).
006400
006500*        AREA DE ENLACE CON QBCHECK0 (MISMO LAYOUT QUE LK-PARMS-
006600*        CHECK EN LA RUTINA, ARMADO ACA PARA EL CALL DE PRUEBA)
006700 01  WS-PARM-CHECK.
006800     05  WS-PC-FUNCION               PIC X(01).
006900         88  WS-PC-FUNC-COMPLETAR        VALUE '1'.
007000         88  WS-PC-FUNC-CORTA-DIFUSA     VALUE '2'.
007100     05  WS-PC-SENSIBLE-MAYUSCULAS   PIC X(01).
007200     05  WS-PC-TEXTO-USUARIO         PIC X(40).
007300     05  WS-PC-TEXTO-ACEPTABLE       PIC X(40).
007400     05  WS-PC-RESPUESTA-CORRECTA-SW PIC X(01).
007500         88  WS-PC-RESPUESTA-ES-CORRECTA    VALUE 'S'.
007600     05  WS-PC-SIMILITUD-OBTENIDA    PIC S9V9(04).
007700     05  FILLER                      PIC X(02).
007800
007900*        VISTA ALTERNATIVA DEL AREA DE ENLACE PARA VOLCAR LOS
008000*        DATOS DE UN CASO FALLADO A CONSOLA EN FORMATO CRUDO
008100 01  WS-PARM-CHECK-DUMP REDEFINES WS-PARM-CHECK.
008200     05  FILLER                      PIC X(90).
008300
008400*        LINEA DE VOLCADO POR CONSOLA DE CADA CASO EJECUTADO
008500 01  WS-LINEA-RESULTADO.
008600     05  WS-LR-NUMERO                PIC 99.
008700     05  FILLER                      PIC X(02)      VALUE '. '.
008800     05  WS-LR-DESCRIPCION           PIC X(30).
008900     05  FILLER                      PIC X(02)      VALUE '  '.
009000     05  WS-LR-ESPERADO              PIC X(01).
009100     05  FILLER                      PIC X(01)      VALUE '/'.
009200     05  WS-LR-OBTENIDO              PIC X(01).
009300     05  FILLER                      PIC X(03)      VALUE '   '.
009400     05  WS-LR-VEREDICTO             PIC X(04).
009500     05  FILLER                      PIC X(07)      VALUE SPACES.
009600
009700 01  WS-LINEA-RESULTADO-R REDEFINES WS-LINEA-RESULTADO.
009800     05  FILLER                      PIC X(50).
009900
010000 PROCEDURE DIVISION.
010100*----------------------------------------------------------------*
010200 1000-INICIAR-PRUEBA.
010300
010400     MOVE ZERO TO WS-CANT-ACIERTOS WS-CANT-FALLADOS.
010500
010600     PERFORM 1010-CARGAR-CASOS
010700        THRU 1010-CARGAR-CASOS-FIN.
010800
010900     DISPLAY '--- QBCHKTST - PRUEBA DE ESCRITORIO DE QBCHECK0 ---'.
011000     DISPLAY ' '.
011100
011200     PERFORM 2000-EJECUTAR-CASOS
011300        THRU 2000-EJECUTAR-CASOS-FIN
011400       VARYING IX-CASO FROM 1 BY 1
011500         UNTIL IX-CASO > WS-CANT-CASOS.
011600
011700     PERFORM 3000-IMPRIMIR-RESUMEN
011800        THRU 3000-IMPRIMIR-RESUMEN-FIN.
011900
012000     STOP RUN.
012100 1000-INICIAR-PRUEBA-FIN.
012200     EXIT.
012300*----------------------------------------------------------------*
012400*  CARGA A MANO LOS 6 CASOS FIJOS DE PRUEBA (3 DE COMPLETAR-
012500*  ESPACIOS, 3 DE RESPUESTA CORTA DIFUSA) - PEDIDO 4602 / 5190
012600*----------------------------------------------------------------*
012700 1010-CARGAR-CASOS.
012800
012900     MOVE '1'                          TO WS-CASO-FUNCION (1).
013000     MOVE 'N'                          TO WS-CASO-SENSIBLE (1).
013100     MOVE 'CONDENSADOR'                TO
013200                                     WS-CASO-TEXTO-USUARIO (1).
013300     MOVE 'CONDENSADOR'                TO
013400                                     WS-CASO-TEXTO-ACEPTABLE (1).
013500     MOVE 'S'                          TO WS-CASO-ESPERADO (1).
013600     MOVE 'COMPLETAR - COINCIDE EXACTO' TO
013700                                     WS-CASO-DESCRIPCION (1).
013800
013900     MOVE '1'                          TO WS-CASO-FUNCION (2).
014000     MOVE 'N'                          TO WS-CASO-SENSIBLE (2).
014100     MOVE 'condensador'                TO
014200                                     WS-CASO-TEXTO-USUARIO (2).
014300     MOVE 'CONDENSADOR'                TO
014400                                     WS-CASO-TEXTO-ACEPTABLE (2).
014500     MOVE 'S'                          TO WS-CASO-ESPERADO (2).
014600     MOVE 'COMPLETAR - NO SENSIBLE'    TO
014700                                     WS-CASO-DESCRIPCION (2).
014800
014900     MOVE '1'                          TO WS-CASO-FUNCION (3).
015000     MOVE 'S'                          TO WS-CASO-SENSIBLE (3).
015100     MOVE 'condensador'                TO
015200                                     WS-CASO-TEXTO-USUARIO (3).
015300     MOVE 'CONDENSADOR'                TO
015400                                     WS-CASO-TEXTO-ACEPTABLE (3).
015500     MOVE 'N'                          TO WS-CASO-ESPERADO (3).
015600     MOVE 'COMPLETAR - SENSIBLE, DIFIERE' TO
015700                                     WS-CASO-DESCRIPCION (3).
015800
015900     MOVE '2'                          TO WS-CASO-FUNCION (4).
016000     MOVE 'N'                          TO WS-CASO-SENSIBLE (4).
016100     MOVE 'ELO RATTING'                TO
016200                                     WS-CASO-TEXTO-USUARIO (4).
016300     MOVE 'ELO RATING'                 TO
016400                                     WS-CASO-TEXTO-ACEPTABLE (4).
016500     MOVE 'S'                          TO WS-CASO-ESPERADO (4).
016600     MOVE 'CORTA DIFUSA - UN TYPO'     TO
016700                                     WS-CASO-DESCRIPCION (4).
016800
016900     MOVE '2'                          TO WS-CASO-FUNCION (5).
017000     MOVE 'N'                          TO WS-CASO-SENSIBLE (5).
017100     MOVE 'REPETICION ESPACIADA'       TO
017200                                     WS-CASO-TEXTO-USUARIO (5).
017300     MOVE 'REPASO ESPACIADO'           TO
017400                                     WS-CASO-TEXTO-ACEPTABLE (5).
017500     MOVE 'N'                          TO WS-CASO-ESPERADO (5).
017600     MOVE 'CORTA DIFUSA - MUY DISTINTA' TO
017700                                     WS-CASO-DESCRIPCION (5).
017800
017900     MOVE '2'                          TO WS-CASO-FUNCION (6).
018000     MOVE 'N'                          TO WS-CASO-SENSIBLE (6).
018100     MOVE 'BANCO DE PREGUNTA'          TO
018200                                     WS-CASO-TEXTO-USUARIO (6).
018300     MOVE 'BANCO DE PREGUNTAS'         TO
018400                                     WS-CASO-TEXTO-ACEPTABLE (6).
018500     MOVE 'S'                          TO WS-CASO-ESPERADO (6).
018600     MOVE 'CORTA DIFUSA - FALTA UNA S' TO
018700                                     WS-CASO-DESCRIPCION (6).
018800
018900 1010-CARGAR-CASOS-FIN.
019000     EXIT.
019100*----------------------------------------------------------------*
019200*  ARMA EL AREA DE ENLACE PARA EL CASO ACTUAL, LLAMA A QBCHECK0
019300*  Y COMPARA EL RESULTADO OBTENIDO CONTRA EL ESPERADO
019400*----------------------------------------------------------------*
019500 2000-EJECUTAR-CASOS.
019600
019700     MOVE WS-CASO-FUNCION (IX-CASO)         TO WS-PC-FUNCION.
019800     MOVE WS-CASO-SENSIBLE (IX-CASO)        TO
019900                                     WS-PC-SENSIBLE-MAYUSCULAS.
020000     MOVE WS-CASO-TEXTO-USUARIO (IX-CASO)   TO WS-PC-TEXTO-USUARIO.
020100     MOVE WS-CASO-TEXTO-ACEPTABLE (IX-CASO) TO
020200                                     WS-PC-TEXTO-ACEPTABLE.
020300     MOVE 'N'                               TO
020400                                     WS-PC-RESPUESTA-CORRECTA-SW.
020500     MOVE ZERO                              TO
020600                                     WS-PC-SIMILITUD-OBTENIDA.
020700
020800     CALL 'QBCHECK0' USING WS-PARM-CHECK.
020900
021000     PERFORM 2100-VOLCAR-RESULTADO
021100        THRU 2100-VOLCAR-RESULTADO-FIN.
021200
021300 2000-EJECUTAR-CASOS-FIN.
021400     EXIT.
021500*----------------------------------------------------------------*
021600 2100-VOLCAR-RESULTADO.
021700
021800     MOVE IX-CASO                       TO WS-LR-NUMERO.
021900     MOVE WS-CASO-DESCRIPCION (IX-CASO) TO WS-LR-DESCRIPCION.
022000     MOVE WS-CASO-ESPERADO (IX-CASO)    TO WS-LR-ESPERADO.
022100     MOVE WS-PC-RESPUESTA-CORRECTA-SW   TO WS-LR-OBTENIDO.
022200
022300     IF WS-PC-RESPUESTA-CORRECTA-SW = WS-CASO-ESPERADO (IX-CASO)
022400         MOVE 'OK'   TO WS-LR-VEREDICTO
022500         ADD 1 TO WS-CANT-ACIERTOS
022600     ELSE
022700         MOVE 'MAL'  TO WS-LR-VEREDICTO
022800         ADD 1 TO WS-CANT-FALLADOS
022900     END-IF.
023000
023100     DISPLAY WS-LINEA-RESULTADO.
023200
023300 2100-VOLCAR-RESULTADO-FIN.
023400     EXIT.
023500*----------------------------------------------------------------*
023600 3000-IMPRIMIR-RESUMEN.
023700
023800     DISPLAY ' '.
023900     DISPLAY 'CASOS OK    : ' WS-CANT-ACIERTOS.
024000     DISPLAY 'CASOS MAL   : ' WS-CANT-FALLADOS.
024100
024200     IF WS-CANT-FALLADOS = ZERO
024300         DISPLAY 'RESULTADO GENERAL: QBCHECK0 OK PARA SUBIR A QA'
024400     ELSE
024500         DISPLAY 'RESULTADO GENERAL: REVISAR QBCHECK0 ANTES DE QA'
024600     END-IF.
024700
024800 3000-IMPRIMIR-RESUMEN-FIN.
024900     EXIT.
025000*----------------------------------------------------------------*
025100 END PROGRAM QBCHKTST.
