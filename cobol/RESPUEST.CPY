000100*----------------------------------------------------------------*
000200*  COPY RESPUEST                                                 *
000300*  Layout del registro de EVENTO DE RESPUESTA (transaccion de    *
000400*  la sesion de estudio, una por cada pregunta contestada).      *
000500*----------------------------------------------------------------*
000600*  03-09-20 SUR  ALTA INICIAL                                     SUR03092
000700*  05-02-11 RBA  SE AGREGA TIEMPO DE RESPUESTA EN SEGUNDOS        RBA05021
000800*----------------------------------------------------------------*
000900 01  WS-ENT-RESPUESTA.
001000     05  WS-ENT-ID-PREGUNTA          PIC X(08).
001100     05  WS-ENT-ID-OPCION            PIC X(04).
001200     05  WS-ENT-COD-RESULTADO        PIC X(01).
001300         88  WS-ENT-RES-CORRECTA         VALUE 'C'.
001400         88  WS-ENT-RES-INCORRECTA       VALUE 'I'.
001500         88  WS-ENT-RES-OMITIDA          VALUE 'S'.
001600*        SEGUNDOS QUE TARDO EN CONTESTAR (0 = NO REGISTRADO)
001700     05  WS-ENT-TIEMPO-RESPUESTA     PIC 9(03)V9.
001800     05  WS-ENT-FECHA-EVENTO         PIC 9(08).
001900     05  FILLER                      PIC X(01).
002000
