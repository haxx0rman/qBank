000100******************************************************************        
000200* Authors: Noemi Berge, Ricardo Garcia, Senen Urdaneta                    
000300* Date: 20/09/2003                                                        
000400* Purpose: Programa principal del banco de preguntas adaptativo.          
000500*          Carga el maestro de preguntas y el maestro de usuarios,        
000600*          procesa los eventos de respuesta de la sesion de estudio       
000700*          contra el motor de rating (QBRATE00) y el planificador         
000800*          de repaso espaciado (QBSCHD00), actualiza ambos maestros       
000900*          y emite el reporte de sesion, estadisticas del banco y         
001000*          analitica de aprendizaje.                                      
001100* Tectonics: cobc                                                         
001200******************************************************************        
001300*----------------------------------------------------------------*        
001400*  CONTROL DE CAMBIOS                                                     
001500*----------------------------------------------------------------*        
001600*  90-11-02 RGB  ALTA INICIAL - CONSUMOS DE TARJETA               RGB90110
001700*  95-03-19 CPD  SE REESTRUCTURA EL RESUMEN POR TARJETA           CPD95031
001800*  99-01-08 NBG  AJUSTE Y2K - FECHAS A 8 POSICIONES               NBG99010
001900*  03-09-20 SUR  RETARGET A BANCO DE PREGUNTAS -                  SUR03092
002000*                REEMPLAZA EL PROCESO DE CONSUMOS DE TARJETA      SUR03092
002100*  03-09-25 SUR  SE AGREGA CARGA Y ORDEN DEL MAESTRO              SUR03092
002200*  03-09-28 SUR  SE AGREGA MAESTRO DE USUARIOS Y SESION           SUR03092
002300*  04-05-17 RGA  SOLICITUD 3010 - ESTADISTICAS DEL BANCO Y        RGA04051
002400*                PRONOSTICO A 7 DIAS                              RGA04051
002500*  04-05-24 RGA  SOLICITUD 3010 - BLOQUE DE ANALITICA             RGA04052
002600*  05-02-14 RBA  SOLICITUD 2210 - CATEGORIA DE DIFICULTAD         RBA05021
002700*                EN EL DETALLE DE SESION                          RBA05021
002800*  06-11-08 CPD  SOLICITUD 3350 - PREGUNTA RECOMENDADA AL         CPD06110
002900*                ARMAR LA SESION (QBRATE00 FUNCION 4)             CPD06110
003000*  07-04-30 RBA  PEDIDO 4471 - BUSQUEDA BINARIA DEL               RBA07043
003100*                MAESTRO EN MEMORIA (QBLOOK00)                    RBA07043
003200*  08-06-19 RGA  SOLICITUD 4820 - PRONOSTICO A 7 DIAS             RGA08061
003300*  09-01-14 NBG  AJUSTE Y2K - REVISADO, SIN CAMBIO                NBG09011
003400*  10-09-14 RGA  SOLICITUD 5190 - RETENCION POR                   RGA10091
003500*                ANTIGUEDAD DE ESTUDIO EN LA ANALITICA            RGA10091
003600*  10-09-21 RGA  SOLICITUD 5190 - PREGUNTAS MAS DIFICILES         RGA10092
003700*                EN LAS ESTADISTICAS DEL BANCO                    RGA10092
003800*----------------------------------------------------------------*        
003900 IDENTIFICATION DIVISION.                                                 
004000 PROGRAM-ID. QBSESS00.                                                    
004100 AUTHOR. NOEMI BERGE.                                                     
004200 INSTALLATION. CENTRO DE COMPUTOS.                                        
004300 DATE-WRITTEN. 02/11/1990.                                                
004400 DATE-COMPILED.                                                           
004500 SECURITY. USO INTERNO - CONFIDENCIAL.                                    
004600*----------------------------------------------------------------*        
004700 ENVIRONMENT DIVISION.                                                    
004800 CONFIGURATION SECTION.                                                   
004900 SPECIAL-NAMES.                                                           
005000     C01 IS TOP-OF-FORM                                                   
005100     CLASS CLASE-NUMERICA IS '0' THRU '9'                                 
005200     SWITCH-1 IS UPSI-0 ON STATUS IS SW1-ACTIVADO                         
005300                         OFF STATUS IS SW1-INACTIVO.                      
005400                                                                          
005500 INPUT-OUTPUT SECTION.                                                    
005600                                                                          
005700 FILE-CONTROL.                                                            
005800                                                                          
005900 SELECT ENT-PARAMETROS                                                    
006000     ASSIGN TO PARMS                                                      
006100     ORGANIZATION IS LINE SEQUENTIAL                                      
006200     FILE STATUS IS FS-PARAMETROS.                                        
006300                                                                          
006400 SELECT ENT-PREGUNTAS                                                     
006500     ASSIGN TO PREGUNT                                                    
006600     ORGANIZATION IS LINE SEQUENTIAL                                      
006700     FILE STATUS IS FS-PREGUNTAS.                                         
006800                                                                          
006900 SELECT SAL-PREGUNTAS                                                     
007000     ASSIGN TO PREGSAL                                                    
007100     ORGANIZATION IS LINE SEQUENTIAL                                      
007200     FILE STATUS IS FS-PREGUNTAS-SAL.                                     
007300                                                                          
007400 SELECT ENT-RESPUESTAS                                                    
007500     ASSIGN TO RESPUES                                                    
007600     ORGANIZATION IS LINE SEQUENTIAL                                      
007700     FILE STATUS IS FS-RESPUESTAS.                                        
007800                                                                          
007900 SELECT ENT-USUARIO                                                       
008000     ASSIGN TO USUARIO                                                    
008100     ORGANIZATION IS LINE SEQUENTIAL                                      
008200     FILE STATUS IS FS-USUARIO.                                           
008300                                                                          
008400 SELECT SAL-USUARIO                                                       
008500     ASSIGN TO USRSAL                                                     
008600     ORGANIZATION IS LINE SEQUENTIAL                                      
008700     FILE STATUS IS FS-USUARIO-SAL.                                       
008800                                                                          
008900 SELECT SAL-REPORTE                                                       
009000     ASSIGN TO REPORTE                                                    
009100     ORGANIZATION IS LINE SEQUENTIAL                                      
009200     FILE STATUS IS FS-REPORTE.                                           
009300                                                                          
009400*----------------------------------------------------------------*        
009500 DATA DIVISION.                                                           
009600                                                                          
009700 FILE SECTION.                                                            
009800                                                                          
009900 FD  ENT-PARAMETROS.                                                      
010000 01  WS-ENT-PARAMETROS.                                                   
010100     05  WS-PAR-FECHA-CORRIDA        PIC 9(08).                           
010200     05  WS-PAR-ID-USUARIO           PIC X(12).                           
010300     05  WS-PAR-TOPE-SESION          PIC 9(03).                           
010400     05  WS-PAR-ETIQUETA-FILTRO      PIC X(12).                           
010500     05  WS-PAR-ELO-MINIMO           PIC S9(04)V99.                       
010600     05  WS-PAR-ELO-MAXIMO           PIC S9(04)V99.                       
010700     05  WS-PAR-NOMBRE-BANCO         PIC X(20).                           
010800     05  FILLER                      PIC X(15).                           
010900                                                                          
011000 FD  ENT-PREGUNTAS.                                                       
011100 COPY PREGUNTA.                                                           
011200                                                                          
011300*        SALIDA DEL MAESTRO DE PREGUNTAS ACTUALIZADO (MISMO LAYOUT        
011400*        DE PREGUNTA.CPY, CON PREFIJO PROPIO PARA EL FD DE SALIDA)        
011500 FD  SAL-PREGUNTAS.                                                       
011600 01  WS-SBP-PREGUNTA-REG.                                                 
011700     05  WS-SBP-ID-PREGUNTA          PIC X(08).                           
011800     05  WS-SBP-TEXTO-PREGUNTA       PIC X(60).                           
011900     05  WS-SBP-ETIQUETAS.                                                
012000         10  WS-SBP-ETIQUETA-1       PIC X(12).                           
012100         10  WS-SBP-ETIQUETA-2       PIC X(12).                           
012200         10  WS-SBP-ETIQUETA-3       PIC X(12).                           
012300     05  WS-SBP-RATING-ELO           PIC S9(4)V99.                        
012400     05  WS-SBP-VECES-RESPONDIDA     PIC 9(05).                           
012500     05  WS-SBP-VECES-CORRECTA       PIC 9(05).                           
012600     05  WS-SBP-INTERVALO-DIAS       PIC 9(03)V99.                        
012700     05  WS-SBP-FACTOR-FACILIDAD     PIC 9V99.                            
012800     05  WS-SBP-CANT-REPETICIONES    PIC 9(03).                           
012900     05  WS-SBP-ULTIMO-ESTUDIO       PIC 9(08).                           
013000     05  WS-SBP-PROXIMO-REPASO       PIC 9(08).                           
013100     05  WS-SBP-CANT-OPCIONES        PIC 9.                               
013200     05  WS-SBP-OPCION OCCURS 4 TIMES.                                    
013300         10  WS-SBP-OP-ID            PIC X(04).                           
013400         10  WS-SBP-OP-CORRECTA      PIC X(01).                           
013500         10  WS-SBP-OP-TEXTO         PIC X(30).                           
013600     05  FILLER                      PIC X(22).                           
013700                                                                          
013800 FD  ENT-RESPUESTAS.                                                      
013900 COPY RESPUEST.                                                           
014000                                                                          
014100 FD  ENT-USUARIO.                                                         
014200 COPY USUARIO.                                                            
014300                                                                          
014400*        SALIDA DEL MAESTRO DE USUARIOS ACTUALIZADO (MISMO LAYOUT         
014500*        DE USUARIO.CPY, CON PREFIJO PROPIO PARA EL FD DE SALIDA)         
014600 FD  SAL-USUARIO.                                                         
014700 01  WS-SUS-USUARIO-REG.                                                  
014800     05  WS-SUS-ID-USUARIO           PIC X(12).                           
014900     05  WS-SUS-RATING-ELO-USUARIO   PIC S9(4)V99.                        
015000     05  WS-SUS-CANT-SESIONES        PIC 9(05).                           
015100     05  WS-SUS-TOTAL-RESPONDIDAS    PIC 9(07).                           
015200     05  WS-SUS-TOTAL-CORRECTAS      PIC 9(07).                           
015300     05  FILLER                      PIC X(01).                           
015400                                                                          
015500 FD  SAL-REPORTE.                                                         
015600 01  WS-SAL-REPORTE-BUFFER           PIC X(132).                          
015700                                                                          
015800*----------------------------------------------------------------*        
015900 WORKING-STORAGE SECTION.                                                 
016000                                                                          
016100 COPY REPORTE.                                                            
016200                                                                          
016300*        ESTADO DE ARCHIVOS                                               
016400 01  WS-FS-ESTADOS.                                                       
016500     05  FS-PARAMETROS               PIC X(02).                           
016600         88  FS-PARAMETROS-OK             VALUE '00'.                     
016700         88  FS-PARAMETROS-EOF            VALUE '10'.                     
016800         88  FS-PARAMETROS-NFD            VALUE '35'.                     
016900     05  FS-PREGUNTAS                PIC X(02).                           
017000         88  FS-PREGUNTAS-OK              VALUE '00'.                     
017100         88  FS-PREGUNTAS-EOF             VALUE '10'.                     
017200         88  FS-PREGUNTAS-NFD             VALUE '35'.                     
017300     05  FS-PREGUNTAS-SAL            PIC X(02).                           
017400         88  FS-PREGUNTAS-SAL-OK          VALUE '00'.                     
017500     05  FS-RESPUESTAS               PIC X(02).                           
017600         88  FS-RESPUESTAS-OK             VALUE '00'.                     
017700         88  FS-RESPUESTAS-EOF            VALUE '10'.                     
017800         88  FS-RESPUESTAS-NFD            VALUE '35'.                     
017900     05  FS-USUARIO                  PIC X(02).                           
018000         88  FS-USUARIO-OK                VALUE '00'.                     
018100         88  FS-USUARIO-EOF               VALUE '10'.                     
018200         88  FS-USUARIO-NFD               VALUE '35'.                     
018300     05  FS-USUARIO-SAL              PIC X(02).                           
018400         88  FS-USUARIO-SAL-OK            VALUE '00'.                     
018500     05  FS-REPORTE                  PIC X(02).                           
018600         88  FS-REPORTE-OK                VALUE '00'.                     
018700                                                                          
018800*        TABLA COMPLETA DEL BANCO DE PREGUNTAS EN MEMORIA (SE PASA        
018900*        TAL CUAL A QBLOOK00 PARA LA BUSQUEDA BINARIA POR CLAVE)          
019000 01  WS-TABLA-PREGUNTAS.                                                  
019100     05  WS-TAB-PREGUNTA OCCURS 2000 TIMES                                
019200                         INDEXED BY IX-TAB-PREGUNTA.                      
019300         10  WS-TAB-ID-PREGUNTA      PIC X(08).                           
019400         10  WS-TAB-TEXTO-PREGUNTA   PIC X(60).                           
019500         10  WS-TAB-ETIQUETAS.                                            
019600             15  WS-TAB-ETIQUETA-1   PIC X(12).                           
019700             15  WS-TAB-ETIQUETA-2   PIC X(12).                           
019800             15  WS-TAB-ETIQUETA-3   PIC X(12).                           
019900         10  WS-TAB-RATING-ELO       PIC S9(4)V99.                        
020000         10  WS-TAB-VECES-RESPONDIDA PIC 9(05).                           
020100         10  WS-TAB-VECES-CORRECTA   PIC 9(05).                           
020200         10  WS-TAB-INTERVALO-DIAS   PIC 9(03)V99.                        
020300         10  WS-TAB-FACTOR-FACILIDAD PIC 9V99.                            
020400         10  WS-TAB-CANT-REPETICIONES PIC 9(03).                          
020500         10  WS-TAB-ULTIMO-ESTUDIO   PIC 9(08).                           
020600         10  WS-TAB-ULTIMO-ESTUDIO-R REDEFINES                            
020700             WS-TAB-ULTIMO-ESTUDIO.                                       
020800             15  WS-TAB-UE-ANIO      PIC 9(04).                           
020900             15  WS-TAB-UE-MES       PIC 9(02).                           
021000             15  WS-TAB-UE-DIA       PIC 9(02).                           
021100         10  WS-TAB-PROXIMO-REPASO   PIC 9(08).                           
021200         10  WS-TAB-PROXIMO-REPASO-R REDEFINES                            
021300             WS-TAB-PROXIMO-REPASO.                                       
021400             15  WS-TAB-PR-ANIO      PIC 9(04).                           
021500             15  WS-TAB-PR-MES       PIC 9(02).                           
021600             15  WS-TAB-PR-DIA       PIC 9(02).                           
021700         10  WS-TAB-CANT-OPCIONES    PIC 9.                               
021800         10  WS-TAB-OPCION OCCURS 4 TIMES                                 
021900                          INDEXED BY IX-TAB-OPCION.                       
022000             15  WS-TAB-OP-ID        PIC X(04).                           
022100             15  WS-TAB-OP-CORRECTA  PIC X(01).                           
022200                 88  WS-TAB-OP-ES-CORRECTA    VALUE 'Y'.                  
022300                 88  WS-TAB-OP-ES-INCORRECTA  VALUE 'N'.                  
022400             15  WS-TAB-OP-TEXTO     PIC X(30).                           
022500         10  FILLER                  PIC X(22).                           
022600                                                                          
022700*        BUFFER DE INTERCAMBIO PARA EL ORDENAMIENTO DE LA TABLA           
022800 77  WS-TAB-SWAP                     PIC X(310).                          
022900 77  WS-CANT-PREGUNTAS-CARGADAS      PIC 9(04)      COMP.                 
023000 77  WS-CANT-PREGUNTAS-GRABADAS      PIC 9(04)      COMP.                 
023100                                                                          
023200*        MAESTRO DE USUARIOS EN MEMORIA (UN REGISTRO POR USUARIO)         
023300 01  WS-TABLA-USUARIOS.                                                   
023400     05  WS-TU-USUARIO OCCURS 500 TIMES                                   
023500                       INDEXED BY IX-TU-USUARIO.                          
023600         10  WS-TU-ID-USUARIO        PIC X(12).                           
023700         10  WS-TU-RATING-ELO-USUARIO PIC S9(4)V99.                       
023800         10  WS-TU-RATING-ELO-USR-R REDEFINES                             
023900             WS-TU-RATING-ELO-USUARIO.                                    
024000             15  WS-TU-REU-ENTERO    PIC S9(04).                          
024100             15  WS-TU-REU-DECIMAL   PIC 9(02).                           
024200         10  WS-TU-CANT-SESIONES     PIC 9(05).                           
024300         10  WS-TU-TOTAL-RESPONDIDAS PIC 9(07).                           
024400         10  WS-TU-TOTAL-CORRECTAS   PIC 9(07).                           
024500         10  FILLER                  PIC X(01).                           
024600                                                                          
024700 77  WS-CANT-USUARIOS-CARGADOS       PIC 9(04)      COMP.                 
024800 77  WS-INDICE-USUARIO-CORRIDA       PIC 9(04)      COMP.                 
024900 77  WS-USUARIO-ENCONTRADO-SW        PIC X(01).                           
025000     88  WS-USUARIO-FUE-ENCONTRADO       VALUE 'S'.                       
025100     88  WS-USUARIO-NO-FUE-ENCONTRADO    VALUE 'N'.                       
025200 77  WS-USUARIO-SAL-ABIERTO-SW       PIC X(01).                           
025300     88  WS-ENT-USUARIO-QUEDO-ABIERTO    VALUE 'S'.                       
025400     88  WS-ENT-USUARIO-NO-SE-ABRIO      VALUE 'N'.                       
025500                                                                          
025600*        AREA DE INTERCAMBIO CON QBLOOK00 (BUSQUEDA BINARIA)              
025700 01  WS-LK-ENTRADA-BUSQUEDA.                                              
025800     05  WS-LK-ID-PREGUNTA-BUSCADA   PIC X(08).                           
025900     05  WS-LK-CANT-PREGUNTAS-TABLA  PIC 9(04)      COMP.                 
026000 01  WS-LK-SALIDA-BUSQUEDA.                                               
026100     05  WS-LK-INDICE-ENCONTRADO     PIC 9(04)      COMP.                 
026200     05  WS-LK-PREGUNTA-ENCONTRADA-SW PIC X(01).                          
026300         88  WS-LK-PREGUNTA-ENCONTRADA    VALUE 'S'.                      
026400         88  WS-LK-PREGUNTA-NO-ENCONTRADA VALUE 'N'.                      
026500                                                                          
026600*        AREA DE INTERCAMBIO CON QBRATE00 (MOTOR DE RATING ELO)           
026700 01  WS-LK-PARMS-RATING.                                                  
026800     05  WS-LK-FUNCION-RATING        PIC X(01).                           
026900         88  WS-LK-FUNC-ESPERADO         VALUE '1'.                       
027000         88  WS-LK-FUNC-ACTUALIZAR       VALUE '2'.                       
027100         88  WS-LK-FUNC-CATEGORIA        VALUE '3'.                       
027200         88  WS-LK-FUNC-RECOMENDAR       VALUE '4'.                       
027300     05  WS-LK-TIPO-CATEGORIA        PIC X(01).                           
027400         88  WS-LK-TIPO-PREGUNTA         VALUE 'P'.                       
027500         88  WS-LK-TIPO-USUARIO          VALUE 'U'.                       
027600     05  WS-LK-RESULTADO-COD-RAT     PIC X(01).                           
027700         88  WS-LK-RESULT-CORRECTA-RAT   VALUE 'C'.                       
027800         88  WS-LK-RESULT-INCORRECTA-RAT VALUE 'I'.                       
027900     05  WS-LK-RATING-USUARIO        PIC S9(04)V99.                       
028000     05  WS-LK-RATING-PREGUNTA       PIC S9(04)V99.                       
028100     05  WS-LK-NUEVO-RATING-USUARIO  PIC S9(04)V99.                       
028200     05  WS-LK-NUEVO-RATING-PREGUNTA PIC S9(04)V99.                       
028300     05  WS-LK-PUNTAJE-ESPERADO      PIC S9V9(04).                        
028400     05  WS-LK-PROBABILIDAD-EXITO    PIC S9V9(04).                        
028500     05  WS-LK-PUNTAJE-RECOMENDACION PIC S9V9(04).                        
028600     05  WS-LK-CATEGORIA             PIC X(14).                           
028700                                                                          
028800*        AREA DE INTERCAMBIO CON QBSCHD00 (REPASO ESPACIADO SM-2)         
028900 01  WS-LK-PARMS-REPASO.                                                  
029000     05  WS-LK-FUNCION-REPASO        PIC X(01).                           
029100         88  WS-LK-FUNC-ACTUALIZAR-REPASO VALUE '1'.                      
029200         88  WS-LK-FUNC-SUMAR-DIAS       VALUE '2'.                       
029300         88  WS-LK-FUNC-DIFERENCIA-DIAS  VALUE '3'.                       
029400         88  WS-LK-FUNC-ESTIMAR-RETENCION VALUE '4'.                      
029500     05  WS-LK-RESULTADO-COD-REP     PIC X(01).                           
029600         88  WS-LK-RESULT-CORRECTA-REP   VALUE 'C'.                       
029700         88  WS-LK-RESULT-INCORRECTA-REP VALUE 'I'.                       
029800         88  WS-LK-RESULT-OMITIDA-REP    VALUE 'S'.                       
029900     05  WS-LK-INTERVALO-ACTUAL      PIC 9(03)V99.                        
030000     05  WS-LK-EASE-ACTUAL           PIC 9V99.                            
030100     05  WS-LK-REPETICIONES-ACTUAL   PIC 9(03).                           
030200     05  WS-LK-TIEMPO-RESPUESTA      PIC 9(03)V9.                         
030300     05  WS-LK-FECHA-EVENTO          PIC 9(08).                           
030400     05  WS-LK-DIAS-A-SUMAR          PIC 9(05).                           
030500     05  WS-LK-NUEVO-INTERVALO       PIC 9(03)V99.                        
030600     05  WS-LK-NUEVA-EASE            PIC 9V99.                            
030700     05  WS-LK-NUEVAS-REPETICIONES   PIC 9(03).                           
030800     05  WS-LK-NUEVA-FECHA-REPASO    PIC 9(08).                           
030900     05  WS-LK-FECHA-DOS             PIC 9(08).                           
031000     05  WS-LK-DIAS-DIFERENCIA       PIC 9(05).                           
031100     05  WS-LK-VECES-RESPONDIDA      PIC 9(05).                           
031200     05  WS-LK-VECES-CORRECTA        PIC 9(05).                           
031300     05  WS-LK-RETENCION-ESTIMADA    PIC S9V9(04).                        
031400                                                                          
031500*        TABLA DE ETIQUETAS TOCADAS EN LA SESION (SUBTOTAL POR            
031600*        ETIQUETA EN EL REPORTE Y DOMINIO POR ETIQUETA EN LA              
031700*        ANALITICA)                                                       
031800 01  WS-TABLA-ETIQUETAS-SESION.                                           
031900     05  WS-TE-ETIQUETA OCCURS 50 TIMES                                   
032000                        INDEXED BY IX-TE-ETIQUETA.                        
032100         10  WS-TE-NOMBRE            PIC X(12).                           
032200         10  WS-TE-RESPONDIDAS       PIC 9(05)      COMP.                 
032300         10  WS-TE-CORRECTAS         PIC 9(05)      COMP.                 
032400 77  WS-CANT-ETIQUETAS-SESION        PIC 9(02)      COMP.                 
032500                                                                          
032600*        TABLA DE ETIQUETAS DEL BANCO COMPLETO (CANTIDAD DE               
032700*        PREGUNTAS POR ETIQUETA, PARA LA ETIQUETA MAS USADA)              
032800 01  WS-TABLA-ETIQUETAS-BANCO.                                            
032900     05  WS-TB-ETIQUETA OCCURS 50 TIMES                                   
033000                        INDEXED BY IX-TB-ETIQUETA.                        
033100         10  WS-TB-NOMBRE            PIC X(12).                           
033200         10  WS-TB-CANTIDAD          PIC 9(05)      COMP.                 
033300 77  WS-CANT-ETIQUETAS-BANCO         PIC 9(02)      COMP.                 
033400                                                                          
033500*        LISTA DE PREGUNTAS YA ELEGIDAS PARA EL TOP DE DIFICILES          
033600 01  WS-TABLA-ELEGIDOS-DIFICIL.                                           
033700     05  WS-ELE-ID-PREGUNTA OCCURS 5 TIMES PIC X(08).                     
033800 77  WS-CANT-ELEGIDOS-DIFICIL        PIC 9            COMP.               
033900                                                                          
034000*        CONTADORES Y ACUMULADORES DE LA SESION                           
034100 77  WS-SES-RESPONDIDAS              PIC 9(05)      COMP.                 
034200 77  WS-SES-CORRECTAS                PIC 9(05)      COMP.                 
034300 77  WS-SES-INCORRECTAS              PIC 9(05)      COMP.                 
034400 77  WS-SES-OMITIDAS                 PIC 9(05)      COMP.                 
034500 77  WS-SES-PRECISION                PIC 9(03)V99.                        
034600 77  WS-SES-ERRORES-RECHAZADOS       PIC 9(05)      COMP.                 
034700                                                                          
034800*        AREA DE TRABAJO PARA LA CLASIFICACION DE UN EVENTO               
034900 01  WS-EVT-INDICE-PREGUNTA          PIC 9(04)      COMP.                 
035000 01  WS-EVT-INDICE-OPCION            PIC 9            COMP.               
035100 01  WS-EVT-OPCION-VALIDA-SW         PIC X(01).                           
035200     88  WS-EVT-OPCION-ES-VALIDA         VALUE 'S'.                       
035300     88  WS-EVT-OPCION-NO-ES-VALIDA      VALUE 'N'.                       
035400 01  WS-EVT-ACERTO-SW                PIC X(01).                           
035500     88  WS-EVT-ACERTO                   VALUE 'S'.                       
035600     88  WS-EVT-NO-ACERTO                VALUE 'N'.                       
035700                                                                          
035800*        CONSTANTES Y CAMPOS DE LA SUGERENCIA DE TAMANO DE SESION         
035900 77  WS-MINUTOS-OBJETIVO             PIC 9(03)      VALUE 030.            
036000 77  WS-SEG-PROMEDIO-PREGUNTA        PIC 9(03)V9    VALUE 045.0.          
036100 77  WS-SEG-OBJETIVO-TOTAL           PIC 9(05)      COMP.                 
036200 77  WS-CAPACIDAD-SESION             PIC 9(05)      COMP.                 
036300 77  WS-CANT-PENDIENTES-INICIO       PIC 9(05)      COMP.                 
036400 77  WS-CANT-PENDIENTES-FIN          PIC 9(05)      COMP.                 
036500 77  WS-SUGERENCIA-SESION            PIC 9(05)      COMP.                 
036600 77  WS-ID-RECOMENDADA               PIC X(08).                           
036700                                                                          
036800*        SWITCH DE FILTRO OPCIONAL DE SESION (ETIQUETA Y RANGO ELO -      
036900*        PEDIDO 6014)                                                     
037000 77  WS-FILTRO-SESION-SW             PIC X(01).                           
037100     88  WS-PREGUNTA-PASA-FILTRO         VALUE 'S'.                       
037200     88  WS-PREGUNTA-NO-PASA-FILTRO      VALUE 'N'.                       
037300                                                                          
037400*        LISTA DE PREGUNTAS ELEGIDAS PARA LA SESION Y CAMPOS DE           
037500*        TRABAJO PARA SU SELECCION - TOPE = WS-PAR-TOPE-SESION,           
037600*        PRIORIDAD NUEVAS/VENCIDAS DE LA PLANIFICACION (PEDIDO 7042)      
037700 01  WS-TABLA-ARMADA-SESION.                                              
037800     05  WS-ARM-ID-PREGUNTA OCCURS 999 TIMES PIC X(08).                   
037900 77  WS-CANT-ELEGIDOS-SESION         PIC 9(03)      COMP.                 
038000 77  WS-ARM-MEJOR-PUNTAJE            PIC S9V9(04)   COMP.                 
038100 77  WS-ARM-MEJOR-REPASO             PIC 9(08)      COMP.                 
038200 77  WS-ARM-MEJOR-FACILIDAD          PIC 9V99       COMP.                 
038300 77  WS-ARM-MEJOR-INDICE             PIC 9(04)      COMP.                 
038400 77  WS-ARM-MEJOR-NUEVA-SW           PIC X(01).                           
038500     88  WS-ARM-MEJOR-ES-NUEVA           VALUE 'S'.                       
038600     88  WS-ARM-MEJOR-NO-ES-NUEVA        VALUE 'N'.                       
038700 77  WS-ARM-CAND-PUNTAJE             PIC S9V9(04)   COMP.                 
038800 77  WS-ARM-CAND-NUEVA-SW            PIC X(01).                           
038900     88  WS-ARM-CAND-ES-NUEVA            VALUE 'S'.                       
039000     88  WS-ARM-CAND-NO-ES-NUEVA         VALUE 'N'.                       
039100 77  WS-ARM-YA-ELEGIDA-SW            PIC X(01).                           
039200     88  WS-ARM-YA-FUE-ELEGIDA           VALUE 'S'.                       
039300     88  WS-ARM-NO-FUE-ELEGIDA           VALUE 'N'.                       
039400 77  WS-ARM-HAY-CANDIDATA-SW         PIC X(01).                           
039500     88  WS-ARM-HAY-CANDIDATA            VALUE 'S'.                       
039600     88  WS-ARM-NO-HAY-CANDIDATA         VALUE 'N'.                       
039700 77  WS-ARM-SUBIND                   PIC 9(03)      COMP.                 
039800 77  WS-ARM-SUBIND2                  PIC 9(03)      COMP.                 
039900                                                                          
040000*        CAMPOS DE TRABAJO PARA LA SELECCION DEL TOP DE DIFICILES         
040100 77  WS-DIF-PEOR-PRECISION           PIC 9(03)V99   COMP.                 
040200 77  WS-DIF-PEOR-RATING              PIC S9(04)V99  COMP.                 
040300 77  WS-DIF-PEOR-INDICE              PIC 9(04)      COMP.                 
040400 77  WS-DIF-CAND-PRECISION           PIC 9(03)V99   COMP.                 
040500 77  WS-DIF-YA-ELEGIDA-SW            PIC X(01).                           
040600     88  WS-DIF-YA-FUE-ELEGIDA           VALUE 'S'.                       
040700     88  WS-DIF-NO-FUE-ELEGIDA           VALUE 'N'.                       
040800 77  WS-DIF-HAY-CANDIDATA-SW         PIC X(01).                           
040900     88  WS-DIF-HAY-CANDIDATA            VALUE 'S'.                       
041000     88  WS-DIF-NO-HAY-CANDIDATA         VALUE 'N'.                       
041100 77  WS-DIF-SUBIND                   PIC 9            COMP.               
041200 77  WS-DIF-SUBIND2                  PIC 9            COMP.               
041300                                                                          
041400*        CAMPOS DE TRABAJO PARA LA ETIQUETA MAS USADA DEL BANCO           
041500 77  WS-TB-MEJOR-CANTIDAD            PIC 9(05)      COMP.                 
041600 77  WS-TB-MEJOR-INDICE              PIC 9(02)      COMP.                 
041700 77  WS-TB-SUBIND                    PIC 9            COMP.               
041800 77  WS-TB-YA-EXISTE-SW              PIC X(01).                           
041900     88  WS-TB-YA-EXISTE                 VALUE 'S'.                       
042000     88  WS-TB-NO-EXISTE                 VALUE 'N'.                       
042100 77  WS-TE-YA-EXISTE-SW              PIC X(01).                           
042200     88  WS-TE-YA-EXISTE                 VALUE 'S'.                       
042300     88  WS-TE-NO-EXISTE                 VALUE 'N'.                       
042400                                                                          
042500*        CAMPOS DE TRABAJO PARA EL ORDENAMIENTO (BURBUJA) DE LAS          
042600*        TABLAS PEQUENAS Y DE LA TABLA GRANDE DE PREGUNTAS                
042700 77  WS-ORD-I                        PIC 9(04)      COMP.                 
042800 77  WS-ORD-J                        PIC 9(04)      COMP.                 
042900 77  WS-ORD-LIMITE                   PIC 9(04)      COMP.                 
043000 77  WS-ORD-TAG-SWAP-NOMBRE          PIC X(12).                           
043100 77  WS-ORD-TAG-SWAP-RESP            PIC 9(05)      COMP.                 
043200 77  WS-ORD-TAG-SWAP-CORR            PIC 9(05)      COMP.                 
043300                                                                          
043400*        CALCULO DE ESTADISTICAS DEL BANCO                                
043500 77  WS-EST-SUMA-PRECISIONES         PIC 9(07)V99   COMP.                 
043600 77  WS-EST-CANT-CON-RESPUESTAS      PIC 9(05)      COMP.                 
043700 77  WS-EST-PRECISION-PROMEDIO       PIC 9(03)V99.                        
043800                                                                          
043900*        PRONOSTICO DE REPASO A 7 DIAS                                    
044000 77  WS-PRO-OFFSET-DIA               PIC 9            COMP.               
044100 77  WS-PRO-CANT-EN-FECHA            PIC 9(05)      COMP.                 
044200                                                                          
044300*        ANALITICA - DOMINIO POR ETIQUETA, TENDENCIA Y PREDICCION         
044400 77  WS-AN-PRECISION-TAG             PIC 9(03)V99   COMP.                 
044500 77  WS-AN-DOMINIO-TAG               PIC 9V9(04)    COMP.                 
044600 77  WS-AN-PRECISION-VIDA            PIC 9(03)V99   COMP.                 
044700 77  WS-AN-DIFERENCIA-A-90           PIC 9(03)V99   COMP.                 
044800 77  WS-AN-SEMANAS-ENTERAS           PIC 9(03)      COMP.                 
044900 77  WS-AN-RESIDUO-SEMANAS           PIC 9(03)V9(04) COMP.                
045000 77  WS-AN-SEMANAS-DISPLAY           PIC ZZ9.                             
045100 77  WS-AN-META-LOGRADA-SW           PIC X(01).                           
045200     88  WS-AN-META-LOGRADA              VALUE 'S'.                       
045300     88  WS-AN-META-NO-LOGRADA           VALUE 'N'.                       
045400                                                                          
045500*        ANALITICA - RITMO DE SESIONES POR SEMANA (PEDIDO 6014, SE        
045600*        APLICA COMO FACTOR DE LA PREDICCION DE SEMANAS A LA META)        
045700 77  WS-AN-SESIONES-RITMO            PIC 9(05)      COMP.                 
045800                                                                          
045900*        ANALITICA - TENDENCIA DE LA SESION, RECIENTE CONTRA              
046000*        PROMEDIO ANTERIOR DE VIDA DEL USUARIO (PEDIDO 6014)              
046100 77  WS-AN-RESPONDIDAS-ANTERIOR      PIC 9(07)      COMP.                 
046200 77  WS-AN-CORRECTAS-ANTERIOR        PIC 9(07)      COMP.                 
046300 77  WS-AN-PRECISION-ANTERIOR        PIC 9(03)V99   COMP.                 
046400 77  WS-AN-CAMBIO-PRECISION          PIC S9(03)V99  COMP.                 
046500 77  WS-AN-TENDENCIA-TEXTO           PIC X(19).                           
046600 77  WS-AN-TENDENCIA-SW              PIC X(01).                           
046700     88  WS-AN-HAY-TENDENCIA-DATOS       VALUE 'S'.                       
046800     88  WS-AN-NO-HAY-TENDENCIA-DATOS    VALUE 'N'.                       
046900                                                                          
047000*        ANALITICA - RETENCION DE LA PREGUNTA MENOS ESTUDIADA             
047100*        (CURVA DE OLVIDO EXPONENCIAL - SOLICITUD 5190)                   
047200 77  WS-AN-INDICE-MENOS-RECIENTE     PIC 9(04)      COMP.                 
047300 77  WS-AN-FECHA-MAS-VIEJA           PIC 9(08)      COMP.                 
047400 77  WS-AN-HAY-ESTUDIADA-SW          PIC X(01).                           
047500     88  WS-AN-HAY-PREGUNTA-ESTUDIADA    VALUE 'S'.                       
047600     88  WS-AN-NO-HAY-PREGUNTA-ESTUDIADA VALUE 'N'.                       
047700 77  WS-AN-DIAS-DESDE-ESTUDIO        PIC 9(05)      COMP.                 
047800 77  WS-AN-PRECISION-PREGUNTA        PIC 9(03)V99   COMP.                 
047900                                                                          
048000*        SERIE DE TAYLOR PARA E**X (APROXIMACION DE EXPONENTE, EL         
048100*        MISMO METODO QUE QBRATE00 USA PARA 10**X, SIN EL PASO DE         
048200*        MULTIPLICAR POR LN(10) PORQUE LA BASE YA ES E)                   
048300 77  WS-EXP-ARGUMENTO                PIC S9(03)V9(04) COMP.               
048400 77  WS-EXP-K                        PIC 9(03)      COMP.                 
048500 77  WS-EXP-TOPE-ITERACIONES         PIC 9(03)      COMP VALUE 30.        
048600 77  WS-EXP-TERMINO                  PIC S9(05)V9(09) COMP.               
048700 77  WS-EXP-SUMA                     PIC S9(05)V9(09) COMP.               
048800 77  WS-EXP-RESULTADO                PIC S9V9(04)   COMP.                 
048900 77  WS-EXP-PISO-RETENCION           PIC S9V9(04)   VALUE 0.10.           
049000                                                                          
049100*        DESGLOSE DE TRABAJO DE UNA FECHA AAAAMMDD                        
049200 01  WS-FECHA-HOY                    PIC 9(08).                           
049300 01  WS-FECHA-FORMATEADA.                                                 
049400     05  WS-FF-DIA                   PIC 9(02).                           
049500     05  WS-FF-MES                   PIC 9(02).                           
049600     05  WS-FF-ANIO                  PIC 9(04).                           
049700 01  WS-FECHA-FORMATEADA-R REDEFINES WS-FECHA-FORMATEADA                  
049800                                     PIC X(08).                           
049900                                                                          
050000*----------------------------------------------------------------*        
050100 PROCEDURE DIVISION.                                                      
050200*----------------------------------------------------------------*        
050300                                                                          
050400     PERFORM 1000-INICIAR-PROGRAMA                                        
050500        THRU 1000-INICIAR-PROGRAMA-FIN.                                   
050600                                                                          
050700     PERFORM 2000-PROCESAR-PROGRAMA                                       
050800        THRU 2000-PROCESAR-PROGRAMA-FIN                                   
050900       UNTIL FS-RESPUESTAS-EOF.                                           
051000                                                                          
051100     PERFORM 3000-FINALIZAR-PROGRAMA                                      
051200        THRU 3000-FINALIZAR-PROGRAMA-FIN.                                 
051300                                                                          
051400     DISPLAY 'QBSESS00 - FIN DE CORRIDA'.                                 
051500     DISPLAY 'RESPONDIDAS: ' WS-SES-RESPONDIDAS.                          
051600     DISPLAY 'CORRECTAS:   ' WS-SES-CORRECTAS.                            
051700     DISPLAY 'INCORRECTAS: ' WS-SES-INCORRECTAS.                          
051800     DISPLAY 'OMITIDAS:    ' WS-SES-OMITIDAS.                             
051900     DISPLAY 'EVENTOS RECHAZADOS: ' WS-SES-ERRORES-RECHAZADOS.            
052000     DISPLAY 'PENDIENTES ANTES:    ' WS-CANT-PENDIENTES-INICIO.           
052100     DISPLAY 'PENDIENTES DESPUES:  ' WS-CANT-PENDIENTES-FIN.              
052200     DISPLAY 'SUGERENCIA DE SESION (PREGUNTAS): '                         
052300             WS-SUGERENCIA-SESION.                                        
052400     DISPLAY 'PREGUNTA RECOMENDADA PARA EMPEZAR: '                        
052500             WS-ID-RECOMENDADA.                                           
052600                                                                          
052700     STOP RUN.                                                            
052800*----------------------------------------------------------------*        
052900 1000-INICIAR-PROGRAMA.                                                   
053000                                                                          
053100     PERFORM 1100-ABRIR-ARCHIVOS                                          
053200        THRU 1100-ABRIR-ARCHIVOS-FIN.                                     
053300                                                                          
053400     PERFORM 1200-INICIALIZAR-VARIABLES                                   
053500        THRU 1200-INICIALIZAR-VARIABLES-FIN.                              
053600                                                                          
053700     PERFORM 1300-LEER-PARAMETROS                                         
053800        THRU 1300-LEER-PARAMETROS-FIN.                                    
053900                                                                          
054000     PERFORM 1400-CARGAR-BANCO-PREGUNTAS                                  
054100        THRU 1400-CARGAR-BANCO-PREGUNTAS-FIN.                             
054200                                                                          
054300     PERFORM 1450-ORDENAR-TABLA-PREGUNTAS                                 
054400        THRU 1450-ORDENAR-TABLA-PREGUNTAS-FIN.                            
054500                                                                          
054600     PERFORM 1500-CARGAR-USUARIOS                                         
054700        THRU 1500-CARGAR-USUARIOS-FIN.                                    
054800                                                                          
054900     PERFORM 1600-ARMAR-SESION                                            
055000        THRU 1600-ARMAR-SESION-FIN.                                       
055100                                                                          
055200     PERFORM 1700-ABRIR-SESION                                            
055300        THRU 1700-ABRIR-SESION-FIN.                                       
055400                                                                          
055500 1000-INICIAR-PROGRAMA-FIN.                                               
055600     EXIT.                                                                
055700*----------------------------------------------------------------*        
055800 1100-ABRIR-ARCHIVOS.                                                     
055900                                                                          
056000     PERFORM 1110-ABRIR-ENT-PARAMETROS                                    
056100        THRU 1110-ABRIR-ENT-PARAMETROS-FIN.                               
056200     PERFORM 1120-ABRIR-ENT-PREGUNTAS                                     
056300        THRU 1120-ABRIR-ENT-PREGUNTAS-FIN.                                
056400     PERFORM 1130-ABRIR-SAL-PREGUNTAS                                     
056500        THRU 1130-ABRIR-SAL-PREGUNTAS-FIN.                                
056600     PERFORM 1140-ABRIR-ENT-RESPUESTAS                                    
056700        THRU 1140-ABRIR-ENT-RESPUESTAS-FIN.                               
056800     PERFORM 1150-ABRIR-ENT-USUARIO                                       
056900        THRU 1150-ABRIR-ENT-USUARIO-FIN.                                  
057000     PERFORM 1160-ABRIR-SAL-USUARIO                                       
057100        THRU 1160-ABRIR-SAL-USUARIO-FIN.                                  
057200     PERFORM 1170-ABRIR-SAL-REPORTE                                       
057300        THRU 1170-ABRIR-SAL-REPORTE-FIN.                                  
057400                                                                          
057500 1100-ABRIR-ARCHIVOS-FIN.                                                 
057600     EXIT.                                                                
057700*----------------------------------------------------------------*        
057800 1110-ABRIR-ENT-PARAMETROS.                                               
057900                                                                          
058000     OPEN INPUT ENT-PARAMETROS.                                           
058100                                                                          
058200     EVALUATE TRUE                                                        
058300         WHEN FS-PARAMETROS-OK                                            
058400             CONTINUE                                                     
058500         WHEN OTHER                                                       
058600             DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE PARAMETROS'            
058700             DISPLAY 'FILE STATUS: ' FS-PARAMETROS                        
058800             STOP RUN                                                     
058900     END-EVALUATE.                                                        
059000                                                                          
059100 1110-ABRIR-ENT-PARAMETROS-FIN.                                           
059200     EXIT.                                                                
059300*----------------------------------------------------------------*        
059400 1120-ABRIR-ENT-PREGUNTAS.                                                
059500                                                                          
059600     OPEN INPUT ENT-PREGUNTAS.                                            
059700                                                                          
059800     EVALUATE TRUE                                                        
059900         WHEN FS-PREGUNTAS-OK                                             
060000             CONTINUE                                                     
060100         WHEN FS-PREGUNTAS-NFD                                            
060200             DISPLAY 'NO SE ENCUENTRA EL MAESTRO DE PREGUNTAS'            
060300             DISPLAY 'FILE STATUS: ' FS-PREGUNTAS                         
060400             STOP RUN                                                     
060500         WHEN OTHER                                                       
060600             DISPLAY 'ERROR AL ABRIR EL MAESTRO DE PREGUNTAS'             
060700             DISPLAY 'FILE STATUS: ' FS-PREGUNTAS                         
060800             STOP RUN                                                     
060900     END-EVALUATE.                                                        
061000                                                                          
061100 1120-ABRIR-ENT-PREGUNTAS-FIN.                                            
061200     EXIT.                                                                
061300*----------------------------------------------------------------*        
061400 1130-ABRIR-SAL-PREGUNTAS.                                                
061500                                                                          
061600     OPEN OUTPUT SAL-PREGUNTAS.                                           
061700                                                                          
061800     EVALUATE TRUE                                                        
061900         WHEN FS-PREGUNTAS-SAL-OK                                         
062000             CONTINUE                                                     
062100         WHEN OTHER                                                       
062200             DISPLAY 'ERROR AL ABRIR LA SALIDA DE PREGUNTAS'              
062300             DISPLAY 'FILE STATUS: ' FS-PREGUNTAS-SAL                     
062400             STOP RUN                                                     
062500     END-EVALUATE.                                                        
062600                                                                          
062700 1130-ABRIR-SAL-PREGUNTAS-FIN.                                            
062800     EXIT.                                                                
062900*----------------------------------------------------------------*        
063000 1140-ABRIR-ENT-RESPUESTAS.                                               
063100                                                                          
063200     OPEN INPUT ENT-RESPUESTAS.                                           
063300                                                                          
063400     EVALUATE TRUE                                                        
063500         WHEN FS-RESPUESTAS-OK                                            
063600             CONTINUE                                                     
063700         WHEN FS-RESPUESTAS-NFD                                           
063800             DISPLAY 'NO SE ENCUENTRA EL ARCHIVO DE RESPUESTAS'           
063900             DISPLAY 'FILE STATUS: ' FS-RESPUESTAS                        
064000             STOP RUN                                                     
064100         WHEN OTHER                                                       
064200             DISPLAY 'ERROR AL ABRIR EL ARCHIVO DE RESPUESTAS'            
064300             DISPLAY 'FILE STATUS: ' FS-RESPUESTAS                        
064400             STOP RUN                                                     
064500     END-EVALUATE.                                                        
064600                                                                          
064700 1140-ABRIR-ENT-RESPUESTAS-FIN.                                           
064800     EXIT.                                                                
064900*----------------------------------------------------------------*        
065000 1150-ABRIR-ENT-USUARIO.                                                  
065100                                                                          
065200     OPEN INPUT ENT-USUARIO.                                              
065300                                                                          
065400     EVALUATE TRUE                                                        
065500         WHEN FS-USUARIO-OK                                               
065600             SET WS-ENT-USUARIO-QUEDO-ABIERTO TO TRUE                     
065700         WHEN FS-USUARIO-NFD                                              
065800*    *** SI NO EXISTE TODAVIA EL MAESTRO DE USUARIOS SE ARRANCA           
065900*    *** VACIO - EL USUARIO DE LA CORRIDA SE DA DE ALTA EN 1540-          
066000             DISPLAY 'MAESTRO DE USUARIOS INEXISTENTE - SE INICIA'        
066100             SET FS-USUARIO-EOF TO TRUE                                   
066200             SET WS-ENT-USUARIO-NO-SE-ABRIO TO TRUE                       
066300         WHEN OTHER                                                       
066400             DISPLAY 'ERROR AL ABRIR EL MAESTRO DE USUARIOS'              
066500             DISPLAY 'FILE STATUS: ' FS-USUARIO                           
066600             STOP RUN                                                     
066700     END-EVALUATE.                                                        
066800                                                                          
066900 1150-ABRIR-ENT-USUARIO-FIN.                                              
067000     EXIT.                                                                
067100*----------------------------------------------------------------*        
067200 1160-ABRIR-SAL-USUARIO.                                                  
067300                                                                          
067400     OPEN OUTPUT SAL-USUARIO.                                             
067500                                                                          
067600     EVALUATE TRUE                                                        
067700         WHEN FS-USUARIO-SAL-OK                                           
067800             CONTINUE                                                     
067900         WHEN OTHER                                                       
068000             DISPLAY 'ERROR AL ABRIR LA SALIDA DE USUARIOS'               
068100             DISPLAY 'FILE STATUS: ' FS-USUARIO-SAL                       
068200             STOP RUN                                                     
068300     END-EVALUATE.                                                        
068400                                                                          
068500 1160-ABRIR-SAL-USUARIO-FIN.                                              
068600     EXIT.                                                                
068700*----------------------------------------------------------------*        
068800 1170-ABRIR-SAL-REPORTE.                                                  
068900                                                                          
069000     OPEN OUTPUT SAL-REPORTE.                                             
069100                                                                          
069200     EVALUATE TRUE                                                        
069300         WHEN FS-REPORTE-OK                                               
069400             CONTINUE                                                     
069500         WHEN OTHER                                                       
069600             DISPLAY 'ERROR AL ABRIR EL REPORTE DE SESION'                
069700             DISPLAY 'FILE STATUS: ' FS-REPORTE                           
069800             STOP RUN                                                     
069900     END-EVALUATE.                                                        
070000                                                                          
070100 1170-ABRIR-SAL-REPORTE-FIN.                                              
070200     EXIT.                                                                
070300*----------------------------------------------------------------*        
070400 1200-INICIALIZAR-VARIABLES.                                              
070500                                                                          
070600     INITIALIZE WS-TABLA-PREGUNTAS, WS-TABLA-USUARIOS,                    
070700                WS-TABLA-ETIQUETAS-SESION, WS-TABLA-ETIQUETAS-BANCO,      
070800                WS-TABLA-ELEGIDOS-DIFICIL, WS-TABLA-ARMADA-SESION.        
070900     MOVE ZEROES TO WS-CANT-PREGUNTAS-CARGADAS                            
071000                     WS-CANT-USUARIOS-CARGADOS                            
071100                     WS-CANT-ETIQUETAS-SESION                             
071200                     WS-CANT-ETIQUETAS-BANCO                              
071300                     WS-CANT-ELEGIDOS-DIFICIL                             
071400                     WS-SES-RESPONDIDAS WS-SES-CORRECTAS                  
071500                     WS-SES-INCORRECTAS WS-SES-OMITIDAS                   
071600                     WS-SES-ERRORES-RECHAZADOS                            
071700                     WS-CANT-PENDIENTES-INICIO WS-CANT-PENDIENTES-FIN.    
071800     SET WS-USUARIO-NO-FUE-ENCONTRADO TO TRUE.                            
071900                                                                          
072000 1200-INICIALIZAR-VARIABLES-FIN.                                          
072100     EXIT.                                                                
072200*----------------------------------------------------------------*        
072300*  LEE EL UNICO REGISTRO DE PARAMETROS DE LA CORRIDA: FECHA DEL           
072400*  DIA, USUARIO, TOPE DE SESION Y RANGO DE ELO A CONSIDERAR               
072500*----------------------------------------------------------------*        
072600 1300-LEER-PARAMETROS.                                                    
072700                                                                          
072800     READ ENT-PARAMETROS.                                                 
072900                                                                          
073000     EVALUATE TRUE                                                        
073100         WHEN FS-PARAMETROS-OK                                            
073200             MOVE WS-PAR-FECHA-CORRIDA  TO WS-FECHA-HOY                   
073300         WHEN OTHER                                                       
073400             DISPLAY 'ERROR AL LEER EL ARCHIVO DE PARAMETROS'             
073500             DISPLAY 'FILE STATUS: ' FS-PARAMETROS                        
073600             STOP RUN                                                     
073700     END-EVALUATE.                                                        
073800                                                                          
073900 1300-LEER-PARAMETROS-FIN.                                                
074000     EXIT.                                                                
074100*----------------------------------------------------------------*        
074200*  CARGA EL MAESTRO DE PREGUNTAS COMPLETO EN LA TABLA WS-TABLA-           
074300*  PREGUNTAS (PEDIDO 4471 - REEMPLAZA LA LECTURA POR CLAVE CONTRA         
074400*  EL ARCHIVO, YA QUE SE PROCESA TODO EL BANCO POR CORRIDA)               
074500*----------------------------------------------------------------*        
074600 1400-CARGAR-BANCO-PREGUNTAS.                                             
074700                                                                          
074800     PERFORM 1410-LEER-PREGUNTA                                           
074900        THRU 1410-LEER-PREGUNTA-FIN.                                      
075000                                                                          
075100     PERFORM 1420-AGREGAR-PREGUNTA-A-TABLA                                
075200        THRU 1420-AGREGAR-PREGUNTA-A-TABLA-FIN                            
075300       UNTIL FS-PREGUNTAS-EOF.                                            
075400                                                                          
075500 1400-CARGAR-BANCO-PREGUNTAS-FIN.                                         
075600     EXIT.                                                                
075700*----------------------------------------------------------------*        
075800 1410-LEER-PREGUNTA.                                                      
075900                                                                          
076000     READ ENT-PREGUNTAS.                                                  
076100                                                                          
076200     EVALUATE TRUE                                                        
076300         WHEN FS-PREGUNTAS-OK                                             
076400             CONTINUE                                                     
076500         WHEN FS-PREGUNTAS-EOF                                            
076600             CONTINUE                                                     
076700         WHEN OTHER                                                       
076800             DISPLAY 'ERROR AL LEER EL MAESTRO DE PREGUNTAS'              
076900             DISPLAY 'FILE STATUS: ' FS-PREGUNTAS                         
077000             STOP RUN                                                     
077100     END-EVALUATE.                                                        
077200                                                                          
077300 1410-LEER-PREGUNTA-FIN.                                                  
077400     EXIT.                                                                
077500*----------------------------------------------------------------*        
077600 1420-AGREGAR-PREGUNTA-A-TABLA.                                           
077700                                                                          
077800     ADD 1 TO WS-CANT-PREGUNTAS-CARGADAS.                                 
077900     SET IX-TAB-PREGUNTA TO WS-CANT-PREGUNTAS-CARGADAS.                   
078000     MOVE WS-MT-PREGUNTA-REG TO WS-TAB-PREGUNTA (IX-TAB-PREGUNTA).        
078100                                                                          
078200     PERFORM 1410-LEER-PREGUNTA                                           
078300        THRU 1410-LEER-PREGUNTA-FIN.                                      
078400                                                                          
078500 1420-AGREGAR-PREGUNTA-A-TABLA-FIN.                                       
078600     EXIT.                                                                
078700*----------------------------------------------------------------*        
078800*  ORDENA LA TABLA ASCENDENTE POR ID-PREGUNTA (BURBUJA) PARA QUE          
078900*  QBLOOK00 PUEDA LOCALIZAR POR BUSQUEDA BINARIA (PEDIDO 4471)            
079000*----------------------------------------------------------------*        
079100 1450-ORDENAR-TABLA-PREGUNTAS.                                            
079200                                                                          
079300     MOVE WS-CANT-PREGUNTAS-CARGADAS TO WS-ORD-LIMITE.                    
079400                                                                          
079500     PERFORM 1451-RECORRER-EXTERIOR                                       
079600        THRU 1451-RECORRER-EXTERIOR-FIN                                   
079700       VARYING WS-ORD-I FROM 1 BY 1                                       
079800         UNTIL WS-ORD-I > WS-ORD-LIMITE.                                  
079900                                                                          
080000 1450-ORDENAR-TABLA-PREGUNTAS-FIN.                                        
080100     EXIT.                                                                
080200*----------------------------------------------------------------*        
080300 1451-RECORRER-EXTERIOR.                                                  
080400                                                                          
080500     PERFORM 1452-COMPARAR-Y-PERMUTAR                                     
080600        THRU 1452-COMPARAR-Y-PERMUTAR-FIN                                 
080700       VARYING WS-ORD-J FROM 1 BY 1                                       
080800         UNTIL WS-ORD-J > WS-ORD-LIMITE - WS-ORD-I.                       
080900                                                                          
081000 1451-RECORRER-EXTERIOR-FIN.                                              
081100     EXIT.                                                                
081200*----------------------------------------------------------------*        
081300 1452-COMPARAR-Y-PERMUTAR.                                                
081400                                                                          
081500     IF WS-TAB-ID-PREGUNTA (WS-ORD-J) >                                   
081600        WS-TAB-ID-PREGUNTA (WS-ORD-J + 1)                                 
081700         MOVE WS-TAB-PREGUNTA (WS-ORD-J)     TO WS-TAB-SWAP               
081800         MOVE WS-TAB-PREGUNTA (WS-ORD-J + 1) TO                           
081900              WS-TAB-PREGUNTA (WS-ORD-J)                                  
082000         MOVE WS-TAB-SWAP                    TO                           
082100              WS-TAB-PREGUNTA (WS-ORD-J + 1)                              
082200     END-IF.                                                              
082300                                                                          
082400 1452-COMPARAR-Y-PERMUTAR-FIN.                                            
082500     EXIT.                                                                
082600*----------------------------------------------------------------*        
082700*  CARGA EL MAESTRO DE USUARIOS COMPLETO Y LOCALIZA (O DA DE ALTA)        
082800*  AL USUARIO DE LA CORRIDA (LK-PARM-ID-USUARIO)                          
082900*----------------------------------------------------------------*        
083000 1500-CARGAR-USUARIOS.                                                    
083100                                                                          
083200     PERFORM 1510-LEER-USUARIO                                            
083300        THRU 1510-LEER-USUARIO-FIN.                                       
083400                                                                          
083500     PERFORM 1520-AGREGAR-USUARIO-A-TABLA                                 
083600        THRU 1520-AGREGAR-USUARIO-A-TABLA-FIN                             
083700       UNTIL FS-USUARIO-EOF.                                              
083800                                                                          
083900     PERFORM 1530-LOCALIZAR-USUARIO-CORRIDA                               
084000        THRU 1530-LOCALIZAR-USUARIO-CORRIDA-FIN.                          
084100                                                                          
084200     IF WS-USUARIO-NO-FUE-ENCONTRADO                                      
084300         PERFORM 1550-CREAR-USUARIO-NUEVO                                 
084400            THRU 1550-CREAR-USUARIO-NUEVO-FIN                             
084500     END-IF.                                                              
084600                                                                          
084700 1500-CARGAR-USUARIOS-FIN.                                                
084800     EXIT.                                                                
084900*----------------------------------------------------------------*        
085000 1510-LEER-USUARIO.                                                       
085100                                                                          
085200     IF NOT FS-USUARIO-EOF                                                
085300         READ ENT-USUARIO                                                 
085400         EVALUATE TRUE                                                    
085500             WHEN FS-USUARIO-OK                                           
085600                 CONTINUE                                                 
085700             WHEN FS-USUARIO-EOF                                          
085800                 CONTINUE                                                 
085900             WHEN OTHER                                                   
086000                 DISPLAY 'ERROR AL LEER EL MAESTRO DE USUARIOS'           
086100                 DISPLAY 'FILE STATUS: ' FS-USUARIO                       
086200                 STOP RUN                                                 
086300         END-EVALUATE                                                     
086400     END-IF.                                                              
086500                                                                          
086600 1510-LEER-USUARIO-FIN.                                                   
086700     EXIT.                                                                
086800*----------------------------------------------------------------*        
086900 1520-AGREGAR-USUARIO-A-TABLA.                                            
087000                                                                          
087100     ADD 1 TO WS-CANT-USUARIOS-CARGADOS.                                  
087200     SET IX-TU-USUARIO TO WS-CANT-USUARIOS-CARGADOS.                      
087300     MOVE WS-MT-USUARIO-REG TO WS-TU-USUARIO (IX-TU-USUARIO).             
087400                                                                          
087500     PERFORM 1510-LEER-USUARIO                                            
087600        THRU 1510-LEER-USUARIO-FIN.                                       
087700                                                                          
087800 1520-AGREGAR-USUARIO-A-TABLA-FIN.                                        
087900     EXIT.                                                                
088000*----------------------------------------------------------------*        
088100 1530-LOCALIZAR-USUARIO-CORRIDA.                                          
088200                                                                          
088300     MOVE ZEROES TO WS-INDICE-USUARIO-CORRIDA.                            
088400                                                                          
088500     IF WS-CANT-USUARIOS-CARGADOS > ZERO                                  
088600         PERFORM 1540-BUSCAR-USUARIO                                      
088700            THRU 1540-BUSCAR-USUARIO-FIN                                  
088800           VARYING IX-TU-USUARIO FROM 1 BY 1                              
088900             UNTIL IX-TU-USUARIO > WS-CANT-USUARIOS-CARGADOS              
089000                OR WS-USUARIO-FUE-ENCONTRADO                              
089100     END-IF.                                                              
089200                                                                          
089300 1530-LOCALIZAR-USUARIO-CORRIDA-FIN.                                      
089400     EXIT.                                                                
089500*----------------------------------------------------------------*        
089600 1540-BUSCAR-USUARIO.                                                     
089700                                                                          
089800     IF WS-TU-ID-USUARIO (IX-TU-USUARIO) = WS-PAR-ID-USUARIO              
089900         SET WS-USUARIO-FUE-ENCONTRADO TO TRUE                            
090000         SET WS-INDICE-USUARIO-CORRIDA TO IX-TU-USUARIO                   
090100     END-IF.                                                              
090200                                                                          
090300 1540-BUSCAR-USUARIO-FIN.                                                 
090400     EXIT.                                                                
090500*----------------------------------------------------------------*        
090600*  ALTA DE UN USUARIO NUEVO CON RATING INICIAL 1200,00 (IGUAL AL          
090700*  RATING INICIAL DE UNA PREGUNTA NUEVA EN EL BANCO)                      
090800*----------------------------------------------------------------*        
090900 1550-CREAR-USUARIO-NUEVO.                                                
091000                                                                          
091100     ADD 1 TO WS-CANT-USUARIOS-CARGADOS.                                  
091200     SET IX-TU-USUARIO TO WS-CANT-USUARIOS-CARGADOS.                      
091300     INITIALIZE WS-TU-USUARIO (IX-TU-USUARIO).                            
091400     MOVE WS-PAR-ID-USUARIO TO WS-TU-ID-USUARIO (IX-TU-USUARIO).          
091500     MOVE 1200.00 TO WS-TU-RATING-ELO-USUARIO (IX-TU-USUARIO).            
091600     SET WS-INDICE-USUARIO-CORRIDA TO IX-TU-USUARIO.                      
091700                                                                          
091800 1550-CREAR-USUARIO-NUEVO-FIN.                                            
091900     EXIT.                                                                
092000*----------------------------------------------------------------*        
092100*  ARMA LA SESION: CUENTA PENDIENTES, PROPONE UN TAMANO DE SESION         
092200*  Y ARMA LA LISTA DE PREGUNTAS DE LA SESION, TOPE WS-PAR-TOPE-SESION     
092300*  (SOLICITUD 3010 / PEDIDO 3350, AMPLIADO POR PEDIDO 7042)               
092400*----------------------------------------------------------------*        
092500 1600-ARMAR-SESION.                                                       
092600                                                                          
092700     MOVE ZEROES TO WS-CANT-PENDIENTES-INICIO.                            
092800     MOVE SPACES TO WS-ID-RECOMENDADA.                                    
092900                                                                          
093000     IF WS-CANT-PREGUNTAS-CARGADAS > ZERO                                 
093100         PERFORM 1610-EVALUAR-PREGUNTA-SESION                             
093200            THRU 1610-EVALUAR-PREGUNTA-SESION-FIN                         
093300           VARYING IX-TAB-PREGUNTA FROM 1 BY 1                            
093400             UNTIL IX-TAB-PREGUNTA > WS-CANT-PREGUNTAS-CARGADAS           
093500     END-IF.                                                              
093600                                                                          
093700     PERFORM 1620-SELECCIONAR-SESION                                      
093800        THRU 1620-SELECCIONAR-SESION-FIN.                                 
093900                                                                          
094000*    *** SUGERENCIA DE TAMANO DE SESION: MINUTOS OBJETIVO POR 60,         
094100*    *** SOBRE SEGUNDOS PROMEDIO POR PREGUNTA (TRUNCADO)                  
094200     COMPUTE WS-SEG-OBJETIVO-TOTAL =                                      
094300             WS-MINUTOS-OBJETIVO * 60.                                    
094400     DIVIDE WS-SEG-OBJETIVO-TOTAL BY WS-SEG-PROMEDIO-PREGUNTA             
094500       GIVING WS-CAPACIDAD-SESION.                                        
094600                                                                          
094700     IF WS-CANT-PENDIENTES-INICIO < WS-CAPACIDAD-SESION                   
094800         MOVE WS-CANT-PENDIENTES-INICIO TO WS-SUGERENCIA-SESION           
094900     ELSE                                                                 
095000         MOVE WS-CAPACIDAD-SESION       TO WS-SUGERENCIA-SESION           
095100     END-IF.                                                              
095200                                                                          
095300 1600-ARMAR-SESION-FIN.                                                   
095400     EXIT.                                                                
095500*----------------------------------------------------------------*        
095600*  UNA PREGUNTA ESTA "PENDIENTE" SI SU PROXIMO REPASO YA VENCIO Y         
095700*  PASA EL FILTRO OPCIONAL DE ETIQUETA/RANGO ELO DE LOS PARAMETROS        
095800*  DE LA CORRIDA (PEDIDO 6014).  ESTE PARRAFO SOLO CUENTA LAS             
095900*  PENDIENTES; LA SELECCION DE LA SESION SE ARMA APARTE EN 1620,          
096000*  PORQUE NECESITA VARIOS BARRIDOS DE LA TABLA (PEDIDO 7042)              
096100*----------------------------------------------------------------*        
096200 1610-EVALUAR-PREGUNTA-SESION.                                            
096300                                                                          
096400     IF WS-TAB-PROXIMO-REPASO (IX-TAB-PREGUNTA) <= WS-FECHA-HOY           
096500         PERFORM 1615-VERIFICAR-FILTRO-SESION                             
096600            THRU 1615-VERIFICAR-FILTRO-SESION-FIN                         
096700                                                                          
096800         IF WS-PREGUNTA-PASA-FILTRO                                       
096900             ADD 1 TO WS-CANT-PENDIENTES-INICIO                           
097000         END-IF                                                           
097100     END-IF.                                                              
097200                                                                          
097300 1610-EVALUAR-PREGUNTA-SESION-FIN.                                        
097400     EXIT.                                                                
097500*----------------------------------------------------------------*        
097600*  FILTRO OPCIONAL DE CANDIDATAS: SI WS-PAR-ETIQUETA-FILTRO VIENE         
097700*  CARGADA, LA PREGUNTA DEBE TENER ESA ETIQUETA EN ALGUNA DE SUS          
097800*  3 POSICIONES; SI WS-PAR-ELO-MINIMO/MAXIMO VIENEN CARGADOS (NO          
097900*  CERO), EL RATING DE LA PREGUNTA DEBE CAER DENTRO DEL RANGO.            
098000*  PARAMETRO EN BLANCO/CERO EQUIVALE A "SIN FILTRO" (PEDIDO 6014)         
098100*----------------------------------------------------------------*        
098200 1615-VERIFICAR-FILTRO-SESION.                                            
098300                                                                          
098400     SET WS-PREGUNTA-PASA-FILTRO TO TRUE.                                 
098500                                                                          
098600     IF WS-PAR-ETIQUETA-FILTRO NOT = SPACES                               
098700         IF WS-TAB-ETIQUETA-1 (IX-TAB-PREGUNTA) NOT =                     
098800                                             WS-PAR-ETIQUETA-FILTRO       
098900        AND WS-TAB-ETIQUETA-2 (IX-TAB-PREGUNTA) NOT =                     
099000                                             WS-PAR-ETIQUETA-FILTRO       
099100        AND WS-TAB-ETIQUETA-3 (IX-TAB-PREGUNTA) NOT =                     
099200                                             WS-PAR-ETIQUETA-FILTRO       
099300             SET WS-PREGUNTA-NO-PASA-FILTRO TO TRUE                       
099400         END-IF                                                           
099500     END-IF.                                                              
099600                                                                          
099700     IF WS-PREGUNTA-PASA-FILTRO                                           
099800         IF WS-PAR-ELO-MINIMO NOT = ZERO OR WS-PAR-ELO-MAXIMO NOT = ZERO  
099900             IF WS-TAB-RATING-ELO (IX-TAB-PREGUNTA) < WS-PAR-ELO-MINIMO   
100000             OR WS-TAB-RATING-ELO (IX-TAB-PREGUNTA) > WS-PAR-ELO-MAXIMO   
100100                 SET WS-PREGUNTA-NO-PASA-FILTRO TO TRUE                   
100200             END-IF                                                       
100300         END-IF                                                           
100400     END-IF.                                                              
100500                                                                          
100600 1615-VERIFICAR-FILTRO-SESION-FIN.                                        
100700     EXIT.                                                                
100800*----------------------------------------------------------------*        
100900*  ARMA LA LISTA DE PREGUNTAS DE LA SESION: TANTOS BARRIDOS COMPLETOS     
101000*  COMO INDIQUE WS-PAR-TOPE-SESION, CADA UNO QUEDANDOSE CON LA MEJOR      
101100*  PENDIENTE AUN NO ELEGIDA (MAYOR PUNTAJE DE RECOMENDACION).  SE         
101200*  DETIENE ANTES SI YA NO QUEDAN PENDIENTES (PEDIDO 7042)                 
101300*----------------------------------------------------------------*        
101400 1620-SELECCIONAR-SESION.                                                 
101500                                                                          
101600     MOVE ZERO TO WS-CANT-ELEGIDOS-SESION.                                
101700                                                                          
101800     IF WS-PAR-TOPE-SESION > ZERO AND WS-CANT-PENDIENTES-INICIO > ZERO    
101900         PERFORM 1630-SELECCIONAR-UNA-SESION                              
102000            THRU 1630-SELECCIONAR-UNA-SESION-FIN                          
102100           VARYING WS-ARM-SUBIND FROM 1 BY 1                              
102200             UNTIL WS-ARM-SUBIND > WS-PAR-TOPE-SESION                     
102300                OR WS-CANT-ELEGIDOS-SESION >= WS-CANT-PENDIENTES-INICIO   
102400     END-IF.                                                              
102500                                                                          
102600 1620-SELECCIONAR-SESION-FIN.                                             
102700     EXIT.                                                                
102800*----------------------------------------------------------------*        
102900 1630-SELECCIONAR-UNA-SESION.                                             
103000                                                                          
103100     MOVE -1 TO WS-ARM-MEJOR-PUNTAJE.                                     
103200     MOVE ZERO TO WS-ARM-MEJOR-REPASO WS-ARM-MEJOR-FACILIDAD              
103300                  WS-ARM-MEJOR-INDICE.                                    
103400     SET WS-ARM-NO-HAY-CANDIDATA TO TRUE.                                 
103500                                                                          
103600     PERFORM 1640-EVALUAR-CANDIDATA-SESION                                
103700        THRU 1640-EVALUAR-CANDIDATA-SESION-FIN                            
103800       VARYING IX-TAB-PREGUNTA FROM 1 BY 1                                
103900         UNTIL IX-TAB-PREGUNTA > WS-CANT-PREGUNTAS-CARGADAS.              
104000                                                                          
104100     IF WS-ARM-HAY-CANDIDATA                                              
104200         SET IX-TAB-PREGUNTA TO WS-ARM-MEJOR-INDICE                       
104300         ADD 1 TO WS-CANT-ELEGIDOS-SESION                                 
104400         MOVE WS-TAB-ID-PREGUNTA (IX-TAB-PREGUNTA) TO                     
104500              WS-ARM-ID-PREGUNTA (WS-CANT-ELEGIDOS-SESION)                
104600         IF WS-CANT-ELEGIDOS-SESION = 1                                   
104700             MOVE WS-TAB-ID-PREGUNTA (IX-TAB-PREGUNTA) TO                 
104800                  WS-ID-RECOMENDADA                                       
104900         END-IF                                                           
105000     END-IF.                                                              
105100                                                                          
105200 1630-SELECCIONAR-UNA-SESION-FIN.                                         
105300     EXIT.                                                                
105400*----------------------------------------------------------------*        
105500*  UNA PENDIENTE ES CANDIDATA SI PASA EL FILTRO Y NO FUE ELEGIDA EN       
105600*  UN BARRIDO ANTERIOR.  SE LE CALCULA EL PUNTAJE DE RECOMENDACION        
105700*  (QBRATE00 FUNCION 4) CONTRA EL RATING ACTUAL DEL USUARIO DE LA         
105800*  CORRIDA Y SE COMPARA CONTRA LA MEJOR HASTA AHORA (PEDIDO 7042)         
105900*----------------------------------------------------------------*        
106000 1640-EVALUAR-CANDIDATA-SESION.                                           
106100                                                                          
106200     IF WS-TAB-PROXIMO-REPASO (IX-TAB-PREGUNTA) <= WS-FECHA-HOY           
106300         PERFORM 1615-VERIFICAR-FILTRO-SESION                             
106400            THRU 1615-VERIFICAR-FILTRO-SESION-FIN                         
106500                                                                          
106600         IF WS-PREGUNTA-PASA-FILTRO                                       
106700             SET WS-ARM-NO-FUE-ELEGIDA TO TRUE                            
106800             IF WS-CANT-ELEGIDOS-SESION > ZERO                            
106900                 PERFORM 1645-VERIFICAR-YA-ELEGIDA-SESION                 
107000                    THRU 1645-VERIFICAR-YA-ELEGIDA-SESION-FIN             
107100                   VARYING WS-ARM-SUBIND2 FROM 1 BY 1                     
107200                     UNTIL WS-ARM-SUBIND2 > WS-CANT-ELEGIDOS-SESION       
107300                        OR WS-ARM-YA-FUE-ELEGIDA                          
107400             END-IF                                                       
107500                                                                          
107600             IF WS-ARM-NO-FUE-ELEGIDA                                     
107700                 IF WS-TAB-VECES-RESPONDIDA (IX-TAB-PREGUNTA) = ZERO      
107800                     SET WS-ARM-CAND-ES-NUEVA TO TRUE                     
107900                 ELSE                                                     
108000                     SET WS-ARM-CAND-NO-ES-NUEVA TO TRUE                  
108100                 END-IF                                                   
108200                                                                          
108300                 INITIALIZE WS-LK-PARMS-RATING                            
108400                 SET WS-LK-FUNC-RECOMENDAR TO TRUE                        
108500                 MOVE WS-TU-RATING-ELO-USUARIO (WS-INDICE-USUARIO-CORRIDA)
108600                                             TO WS-LK-RATING-USUARIO      
108700                 MOVE WS-TAB-RATING-ELO (IX-TAB-PREGUNTA)                 
108800                                             TO WS-LK-RATING-PREGUNTA     
108900                 CALL 'QBRATE00' USING WS-LK-PARMS-RATING                 
109000                 MOVE WS-LK-PUNTAJE-RECOMENDACION TO WS-ARM-CAND-PUNTAJE  
109100                                                                          
109200                 PERFORM 1650-COMPARAR-CANDIDATA-SESION                   
109300                    THRU 1650-COMPARAR-CANDIDATA-SESION-FIN               
109400             END-IF                                                       
109500         END-IF                                                           
109600     END-IF.                                                              
109700                                                                          
109800 1640-EVALUAR-CANDIDATA-SESION-FIN.                                       
109900     EXIT.                                                                
110000*----------------------------------------------------------------*        
110100 1645-VERIFICAR-YA-ELEGIDA-SESION.                                        
110200                                                                          
110300     IF WS-ARM-ID-PREGUNTA (WS-ARM-SUBIND2) =                             
110400        WS-TAB-ID-PREGUNTA (IX-TAB-PREGUNTA)                              
110500         SET WS-ARM-YA-FUE-ELEGIDA TO TRUE                                
110600     END-IF.                                                              
110700                                                                          
110800 1645-VERIFICAR-YA-ELEGIDA-SESION-FIN.                                    
110900     EXIT.                                                                
111000*----------------------------------------------------------------*        
111100*  COMPARA LA CANDIDATA CONTRA LA MEJOR HASTA AHORA.  GANA MAYOR          
111200*  PUNTAJE; EN EMPATE, LA PRIORIDAD DE LA PLANIFICACION: PRIMERO LAS      
111300*  NUEVAS (DESEMPATANDO ENTRE ELLAS POR MAYOR FACILIDAD), LUEGO LAS       
111400*  VENCIDAS MAS ANTIGUAS (DESEMPATANDO POR MAYOR FACILIDAD) (SPEC.        
111500*  PLANIFICACION - PEDIDO 7042)                                           
111600*----------------------------------------------------------------*        
111700 1650-COMPARAR-CANDIDATA-SESION.                                          
111800                                                                          
111900     IF WS-ARM-CAND-PUNTAJE > WS-ARM-MEJOR-PUNTAJE                        
112000         PERFORM 1655-FIJAR-MEJOR-CANDIDATA-SESION                        
112100            THRU 1655-FIJAR-MEJOR-CANDIDATA-SESION-FIN                    
112200     ELSE                                                                 
112300         IF WS-ARM-CAND-PUNTAJE = WS-ARM-MEJOR-PUNTAJE                    
112400        AND ((WS-ARM-CAND-ES-NUEVA AND WS-ARM-MEJOR-NO-ES-NUEVA)          
112500         OR (WS-ARM-CAND-ES-NUEVA AND WS-ARM-MEJOR-ES-NUEVA               
112600             AND WS-TAB-FACTOR-FACILIDAD (IX-TAB-PREGUNTA) >              
112700                 WS-ARM-MEJOR-FACILIDAD)                                  
112800         OR (WS-ARM-CAND-NO-ES-NUEVA AND WS-ARM-MEJOR-NO-ES-NUEVA         
112900             AND WS-TAB-PROXIMO-REPASO (IX-TAB-PREGUNTA) <                
113000                 WS-ARM-MEJOR-REPASO)                                     
113100         OR (WS-ARM-CAND-NO-ES-NUEVA AND WS-ARM-MEJOR-NO-ES-NUEVA         
113200             AND WS-TAB-PROXIMO-REPASO (IX-TAB-PREGUNTA) =                
113300                 WS-ARM-MEJOR-REPASO                                      
113400             AND WS-TAB-FACTOR-FACILIDAD (IX-TAB-PREGUNTA) >              
113500                 WS-ARM-MEJOR-FACILIDAD))                                 
113600             PERFORM 1655-FIJAR-MEJOR-CANDIDATA-SESION                    
113700                THRU 1655-FIJAR-MEJOR-CANDIDATA-SESION-FIN                
113800         END-IF                                                           
113900     END-IF.                                                              
114000                                                                          
114100 1650-COMPARAR-CANDIDATA-SESION-FIN.                                      
114200     EXIT.                                                                
114300*----------------------------------------------------------------*        
114400 1655-FIJAR-MEJOR-CANDIDATA-SESION.                                       
114500                                                                          
114600     MOVE WS-ARM-CAND-PUNTAJE                        TO                   
114700          WS-ARM-MEJOR-PUNTAJE.                                           
114800     MOVE WS-TAB-PROXIMO-REPASO (IX-TAB-PREGUNTA)     TO                  
114900          WS-ARM-MEJOR-REPASO.                                            
115000     MOVE WS-TAB-FACTOR-FACILIDAD (IX-TAB-PREGUNTA)   TO                  
115100          WS-ARM-MEJOR-FACILIDAD.                                         
115200     MOVE WS-ARM-CAND-NUEVA-SW                        TO                  
115300          WS-ARM-MEJOR-NUEVA-SW.                                          
115400     SET WS-ARM-MEJOR-INDICE TO IX-TAB-PREGUNTA.                          
115500     SET WS-ARM-HAY-CANDIDATA TO TRUE.                                    
115600                                                                          
115700 1655-FIJAR-MEJOR-CANDIDATA-SESION-FIN.                                   
115800     EXIT.                                                                
115900*----------------------------------------------------------------*        
116000*  ENCABEZADO DEL REPORTE DE SESION                                       
116100*----------------------------------------------------------------*        
116200 1700-ABRIR-SESION.                                                       
116300                                                                          
116400     MOVE WS-FECHA-HOY TO WS-FECHA-FORMATEADA-R.                          
116500                                                                          
116600     INITIALIZE WS-REP-ENCABEZADO.                                        
116700     MOVE WS-PAR-NOMBRE-BANCO   TO WS-REP-ENC-BANCO.                      
116800     MOVE WS-FF-DIA             TO WS-REP-EF-DIA.                         
116900     MOVE WS-FF-MES             TO WS-REP-EF-MES.                         
117000     MOVE WS-FF-ANIO            TO WS-REP-EF-ANIO.                        
117100     MOVE WS-PAR-ID-USUARIO     TO WS-REP-ENC-USUARIO.                    
117200     ADD 1 TO WS-TU-CANT-SESIONES (WS-INDICE-USUARIO-CORRIDA).            
117300                                                                          
117400     INITIALIZE WS-LK-PARMS-RATING.                                       
117500     SET WS-LK-FUNC-CATEGORIA TO TRUE.                                    
117600     SET WS-LK-TIPO-USUARIO   TO TRUE.                                    
117700     MOVE WS-TU-RATING-ELO-USUARIO (WS-INDICE-USUARIO-CORRIDA)            
117800                                 TO WS-LK-RATING-USUARIO.                 
117900     CALL 'QBRATE00' USING WS-LK-PARMS-RATING.                            
118000     MOVE WS-LK-CATEGORIA TO WS-REP-ENC-NIVEL.                            
118100                                                                          
118200     PERFORM 3900-ESCRIBIR-LINEA-REPORTE                                  
118300        THRU 3900-ESCRIBIR-LINEA-REPORTE-FIN.                             
118400                                                                          
118500     MOVE WS-REP-SEPARADOR TO WS-SAL-REPORTE-LINEA.                       
118600     PERFORM 3900-ESCRIBIR-LINEA-REPORTE                                  
118700        THRU 3900-ESCRIBIR-LINEA-REPORTE-FIN.                             
118800                                                                          
118900 1700-ABRIR-SESION-FIN.                                                   
119000     EXIT.                                                                
119100*----------------------------------------------------------------*        
119200*  PROCESA CADA EVENTO DE RESPUESTA EN EL ORDEN DE LLEGADA DEL            
119300*  ARCHIVO DE TRANSACCIONES (NO SE FILTRA POR PENDIENTE - TODOS           
119400*  LOS EVENTOS DE LA SESION SE PROCESAN)                                  
119500*----------------------------------------------------------------*        
119600 2000-PROCESAR-PROGRAMA.                                                  
119700                                                                          
119800     PERFORM 2100-LEER-RESPUESTA                                          
119900        THRU 2100-LEER-RESPUESTA-FIN.                                     
120000                                                                          
120100     IF NOT FS-RESPUESTAS-EOF                                             
120200         PERFORM 2200-BUSCAR-PREGUNTA                                     
120300            THRU 2200-BUSCAR-PREGUNTA-FIN                                 
120400                                                                          
120500         IF WS-LK-PREGUNTA-NO-ENCONTRADA                                  
120600             PERFORM 2950-ERROR-PREGUNTA-DESCONOCIDA                      
120700                THRU 2950-ERROR-PREGUNTA-DESCONOCIDA-FIN                  
120800         ELSE                                                             
120900             MOVE WS-LK-INDICE-ENCONTRADO TO WS-EVT-INDICE-PREGUNTA       
121000             SET IX-TAB-PREGUNTA TO WS-EVT-INDICE-PREGUNTA                
121100                                                                          
121200             PERFORM 2300-VALIDAR-OPCION                                  
121300                THRU 2300-VALIDAR-OPCION-FIN                              
121400                                                                          
121500             IF WS-EVT-OPCION-NO-ES-VALIDA                                
121600                 PERFORM 2900-ERROR-OPCION-DESCONOCIDA                    
121700                    THRU 2900-ERROR-OPCION-DESCONOCIDA-FIN                
121800             ELSE                                                         
121900                 PERFORM 2400-EVALUAR-RESPUESTA                           
122000                    THRU 2400-EVALUAR-RESPUESTA-FIN                       
122100                 PERFORM 2500-ACTUALIZAR-RATINGS                          
122200                    THRU 2500-ACTUALIZAR-RATINGS-FIN                      
122300                 PERFORM 2600-ACTUALIZAR-REPETICION                       
122400                    THRU 2600-ACTUALIZAR-REPETICION-FIN                   
122500                 PERFORM 2700-ACUMULAR-SESION                             
122600                    THRU 2700-ACUMULAR-SESION-FIN                         
122700                 PERFORM 2800-IMPRIMIR-DETALLE                            
122800                    THRU 2800-IMPRIMIR-DETALLE-FIN                        
122900             END-IF                                                       
123000         END-IF                                                           
123100     END-IF.                                                              
123200                                                                          
123300 2000-PROCESAR-PROGRAMA-FIN.                                              
123400     EXIT.                                                                
123500*----------------------------------------------------------------*        
123600 2100-LEER-RESPUESTA.                                                     
123700                                                                          
123800     READ ENT-RESPUESTAS.                                                 
123900                                                                          
124000     EVALUATE TRUE                                                        
124100         WHEN FS-RESPUESTAS-OK                                            
124200             CONTINUE                                                     
124300         WHEN FS-RESPUESTAS-EOF                                           
124400             CONTINUE                                                     
124500         WHEN OTHER                                                       
124600             DISPLAY 'ERROR AL LEER EL ARCHIVO DE RESPUESTAS'             
124700             DISPLAY 'FILE STATUS: ' FS-RESPUESTAS                        
124800             STOP RUN                                                     
124900     END-EVALUATE.                                                        
125000                                                                          
125100 2100-LEER-RESPUESTA-FIN.                                                 
125200     EXIT.                                                                
125300*----------------------------------------------------------------*        
125400*  LOCALIZA LA PREGUNTA DEL EVENTO POR BUSQUEDA BINARIA (QBLOOK00)        
125500*----------------------------------------------------------------*        
125600 2200-BUSCAR-PREGUNTA.                                                    
125700                                                                          
125800     INITIALIZE WS-LK-ENTRADA-BUSQUEDA WS-LK-SALIDA-BUSQUEDA.             
125900     MOVE WS-ENT-ID-PREGUNTA           TO                                 
126000          WS-LK-ID-PREGUNTA-BUSCADA.                                      
126100     MOVE WS-CANT-PREGUNTAS-CARGADAS   TO                                 
126200          WS-LK-CANT-PREGUNTAS-TABLA.                                     
126300                                                                          
126400     CALL 'QBLOOK00' USING WS-LK-ENTRADA-BUSQUEDA,                        
126500                            WS-TABLA-PREGUNTAS,                           
126600                            WS-LK-SALIDA-BUSQUEDA.                        
126700                                                                          
126800 2200-BUSCAR-PREGUNTA-FIN.                                                
126900     EXIT.                                                                
127000*----------------------------------------------------------------*        
127100*  VALIDA QUE LA OPCION ELEGIDA EXISTA ENTRE LAS OPCIONES DE LA           
127200*  PREGUNTA - UN EVENTO OMITIDO NO TIENE OPCION QUE VALIDAR               
127300*----------------------------------------------------------------*        
127400 2300-VALIDAR-OPCION.                                                     
127500                                                                          
127600     SET WS-EVT-OPCION-NO-ES-VALIDA TO TRUE.                              
127700     MOVE ZERO TO WS-EVT-INDICE-OPCION.                                   
127800                                                                          
127900     IF WS-ENT-RES-OMITIDA                                                
128000         SET WS-EVT-OPCION-ES-VALIDA TO TRUE                              
128100     ELSE                                                                 
128200         PERFORM 2310-BUSCAR-OPCION                                       
128300            THRU 2310-BUSCAR-OPCION-FIN                                   
128400           VARYING IX-TAB-OPCION FROM 1 BY 1                              
128500             UNTIL IX-TAB-OPCION >                                        
128600                   WS-TAB-CANT-OPCIONES (IX-TAB-PREGUNTA)                 
128700                OR WS-EVT-OPCION-ES-VALIDA                                
128800     END-IF.                                                              
128900                                                                          
129000 2300-VALIDAR-OPCION-FIN.                                                 
129100     EXIT.                                                                
129200*----------------------------------------------------------------*        
129300 2310-BUSCAR-OPCION.                                                      
129400                                                                          
129500     IF WS-TAB-OP-ID (IX-TAB-PREGUNTA, IX-TAB-OPCION) =                   
129600        WS-ENT-ID-OPCION                                                  
129700         SET WS-EVT-OPCION-ES-VALIDA TO TRUE                              
129800         SET WS-EVT-INDICE-OPCION    TO IX-TAB-OPCION                     
129900     END-IF.                                                              
130000                                                                          
130100 2310-BUSCAR-OPCION-FIN.                                                  
130200     EXIT.                                                                
130300*----------------------------------------------------------------*        
130400*  DETERMINA SI EL EVENTO FUE UN ACIERTO A PARTIR DE LA BANDERA           
130500*  DE LA OPCION ELEGIDA EN EL MAESTRO DE PREGUNTAS (LAS PREGUNTAS         
130600*  DE OPCION MULTIPLE NO PASAN POR QBCHECK0 - ESO ES PARA LAS             
130700*  RESPUESTAS DE COMPLETAR / RESPUESTA CORTA QUE PRUEBA QBCHKTST00)       
130800*----------------------------------------------------------------*        
130900 2400-EVALUAR-RESPUESTA.                                                  
131000                                                                          
131100     SET WS-EVT-NO-ACERTO TO TRUE.                                        
131200                                                                          
131300     IF WS-ENT-RES-OMITIDA                                                
131400         CONTINUE                                                         
131500     ELSE                                                                 
131600         IF WS-TAB-OP-ES-CORRECTA (IX-TAB-PREGUNTA, WS-EVT-INDICE-OPCION) 
131700             SET WS-EVT-ACERTO TO TRUE                                    
131800         END-IF                                                           
131900     END-IF.                                                              
132000                                                                          
132100 2400-EVALUAR-RESPUESTA-FIN.                                              
132200     EXIT.                                                                
132300*----------------------------------------------------------------*        
132400*  ACTUALIZA AMBOS RATINGS ELO (USUARIO Y PREGUNTA) CONTRA EL             
132500*  RESULTADO DEL EVENTO - LOS OMITIDOS NO MUEVEN RATING                   
132600*----------------------------------------------------------------*        
132700 2500-ACTUALIZAR-RATINGS.                                                 
132800                                                                          
132900     IF NOT WS-ENT-RES-OMITIDA                                            
133000         INITIALIZE WS-LK-PARMS-RATING                                    
133100         SET WS-LK-FUNC-ACTUALIZAR TO TRUE                                
133200         IF WS-EVT-ACERTO                                                 
133300             SET WS-LK-RESULT-CORRECTA-RAT TO TRUE                        
133400         ELSE                                                             
133500             SET WS-LK-RESULT-INCORRECTA-RAT TO TRUE                      
133600         END-IF                                                           
133700         MOVE WS-TU-RATING-ELO-USUARIO (WS-INDICE-USUARIO-CORRIDA)        
133800                                     TO WS-LK-RATING-USUARIO              
133900         MOVE WS-TAB-RATING-ELO (IX-TAB-PREGUNTA)                         
134000                                     TO WS-LK-RATING-PREGUNTA             
134100                                                                          
134200         CALL 'QBRATE00' USING WS-LK-PARMS-RATING                         
134300                                                                          
134400         MOVE WS-LK-NUEVO-RATING-USUARIO TO                               
134500              WS-TU-RATING-ELO-USUARIO (WS-INDICE-USUARIO-CORRIDA)        
134600         MOVE WS-LK-NUEVO-RATING-PREGUNTA TO                              
134700              WS-TAB-RATING-ELO (IX-TAB-PREGUNTA)                         
134800                                                                          
134900*        *** CATEGORIA DE DIFICULTAD DE LA PREGUNTA CON EL RATING         
135000*        *** YA ACTUALIZADO, PARA EL DETALLE DEL REPORTE                  
135100         INITIALIZE WS-LK-PARMS-RATING                                    
135200         SET WS-LK-FUNC-CATEGORIA TO TRUE                                 
135300         SET WS-LK-TIPO-PREGUNTA  TO TRUE                                 
135400         MOVE WS-TAB-RATING-ELO (IX-TAB-PREGUNTA) TO                      
135500              WS-LK-RATING-USUARIO                                        
135600         CALL 'QBRATE00' USING WS-LK-PARMS-RATING                         
135700     END-IF.                                                              
135800                                                                          
135900 2500-ACTUALIZAR-RATINGS-FIN.                                             
136000     EXIT.                                                                
136100*----------------------------------------------------------------*        
136200*  ACTUALIZA EL ESTADO DE REPASO ESPACIADO SM-2 DE LA PREGUNTA Y          
136300*  ACUMULA SUS CONTADORES DE VIDA UTIL (QBSCHD00 FUNCION 1)               
136400*----------------------------------------------------------------*        
136500 2600-ACTUALIZAR-REPETICION.                                              
136600                                                                          
136700     INITIALIZE WS-LK-PARMS-REPASO.                                       
136800     SET WS-LK-FUNC-ACTUALIZAR-REPASO TO TRUE.                            
136900                                                                          
137000     EVALUATE TRUE                                                        
137100         WHEN WS-ENT-RES-OMITIDA                                          
137200             SET WS-LK-RESULT-OMITIDA-REP TO TRUE                         
137300         WHEN WS-EVT-ACERTO                                               
137400             SET WS-LK-RESULT-CORRECTA-REP TO TRUE                        
137500             ADD 1 TO WS-TAB-VECES-CORRECTA (IX-TAB-PREGUNTA)             
137600         WHEN OTHER                                                       
137700             SET WS-LK-RESULT-INCORRECTA-REP TO TRUE                      
137800     END-EVALUATE.                                                        
137900                                                                          
138000     IF NOT WS-ENT-RES-OMITIDA                                            
138100         ADD 1 TO WS-TAB-VECES-RESPONDIDA (IX-TAB-PREGUNTA)               
138200     END-IF.                                                              
138300                                                                          
138400     MOVE WS-TAB-INTERVALO-DIAS (IX-TAB-PREGUNTA) TO                      
138500          WS-LK-INTERVALO-ACTUAL.                                         
138600     MOVE WS-TAB-FACTOR-FACILIDAD (IX-TAB-PREGUNTA) TO                    
138700          WS-LK-EASE-ACTUAL.                                              
138800     MOVE WS-TAB-CANT-REPETICIONES (IX-TAB-PREGUNTA) TO                   
138900          WS-LK-REPETICIONES-ACTUAL.                                      
139000     MOVE WS-ENT-TIEMPO-RESPUESTA TO WS-LK-TIEMPO-RESPUESTA.              
139100     MOVE WS-FECHA-HOY             TO WS-LK-FECHA-EVENTO.                 
139200                                                                          
139300     CALL 'QBSCHD00' USING WS-LK-PARMS-REPASO.                            
139400                                                                          
139500     MOVE WS-LK-NUEVO-INTERVALO      TO                                   
139600          WS-TAB-INTERVALO-DIAS (IX-TAB-PREGUNTA).                        
139700     MOVE WS-LK-NUEVA-EASE           TO                                   
139800          WS-TAB-FACTOR-FACILIDAD (IX-TAB-PREGUNTA).                      
139900     MOVE WS-LK-NUEVAS-REPETICIONES  TO                                   
140000          WS-TAB-CANT-REPETICIONES (IX-TAB-PREGUNTA).                     
140100     MOVE WS-FECHA-HOY               TO                                   
140200          WS-TAB-ULTIMO-ESTUDIO (IX-TAB-PREGUNTA).                        
140300     MOVE WS-LK-NUEVA-FECHA-REPASO   TO                                   
140400          WS-TAB-PROXIMO-REPASO (IX-TAB-PREGUNTA).                        
140500                                                                          
140600 2600-ACTUALIZAR-REPETICION-FIN.                                          
140700     EXIT.                                                                
140800*----------------------------------------------------------------*        
140900*  ACUMULA LOS TOTALES DE LA SESION Y EL SUBTOTAL POR ETIQUETA            
141000*  PRIMARIA (Q-TAG-1) PARA EL CORTE DE CONTROL DEL REPORTE                
141100*----------------------------------------------------------------*        
141200 2700-ACUMULAR-SESION.                                                    
141300                                                                          
141400     EVALUATE TRUE                                                        
141500         WHEN WS-ENT-RES-OMITIDA                                          
141600             ADD 1 TO WS-SES-OMITIDAS                                     
141700         WHEN WS-EVT-ACERTO                                               
141800             ADD 1 TO WS-SES-RESPONDIDAS WS-SES-CORRECTAS                 
141900         WHEN OTHER                                                       
142000             ADD 1 TO WS-SES-RESPONDIDAS WS-SES-INCORRECTAS               
142100     END-EVALUATE.                                                        
142200                                                                          
142300     ADD 1 TO WS-TU-TOTAL-RESPONDIDAS (WS-INDICE-USUARIO-CORRIDA).        
142400     IF WS-EVT-ACERTO AND NOT WS-ENT-RES-OMITIDA                          
142500         ADD 1 TO WS-TU-TOTAL-CORRECTAS (WS-INDICE-USUARIO-CORRIDA)       
142600     END-IF.                                                              
142700                                                                          
142800     IF NOT WS-ENT-RES-OMITIDA                                            
142900         PERFORM 2710-ACUMULAR-ETIQUETA                                   
143000            THRU 2710-ACUMULAR-ETIQUETA-FIN                               
143100     END-IF.                                                              
143200                                                                          
143300 2700-ACUMULAR-SESION-FIN.                                                
143400     EXIT.                                                                
143500*----------------------------------------------------------------*        
143600 2710-ACUMULAR-ETIQUETA.                                                  
143700                                                                          
143800     SET WS-TE-NO-EXISTE TO TRUE.                                         
143900                                                                          
144000     IF WS-CANT-ETIQUETAS-SESION > ZERO                                   
144100         PERFORM 2720-BUSCAR-ETIQUETA-SESION                              
144200            THRU 2720-BUSCAR-ETIQUETA-SESION-FIN                          
144300           VARYING IX-TE-ETIQUETA FROM 1 BY 1                             
144400             UNTIL IX-TE-ETIQUETA > WS-CANT-ETIQUETAS-SESION              
144500                OR WS-TE-YA-EXISTE                                        
144600     END-IF.                                                              
144700                                                                          
144800     IF WS-TE-NO-EXISTE                                                   
144900         ADD 1 TO WS-CANT-ETIQUETAS-SESION                                
145000         SET IX-TE-ETIQUETA TO WS-CANT-ETIQUETAS-SESION                   
145100         MOVE WS-TAB-ETIQUETA-1 (IX-TAB-PREGUNTA) TO                      
145200              WS-TE-NOMBRE (IX-TE-ETIQUETA)                               
145300         MOVE ZEROES TO WS-TE-RESPONDIDAS (IX-TE-ETIQUETA)                
145400                         WS-TE-CORRECTAS (IX-TE-ETIQUETA)                 
145500     END-IF.                                                              
145600                                                                          
145700     ADD 1 TO WS-TE-RESPONDIDAS (IX-TE-ETIQUETA).                         
145800     IF WS-EVT-ACERTO                                                     
145900         ADD 1 TO WS-TE-CORRECTAS (IX-TE-ETIQUETA)                        
146000     END-IF.                                                              
146100                                                                          
146200 2710-ACUMULAR-ETIQUETA-FIN.                                              
146300     EXIT.                                                                
146400*----------------------------------------------------------------*        
146500 2720-BUSCAR-ETIQUETA-SESION.                                             
146600                                                                          
146700     IF WS-TE-NOMBRE (IX-TE-ETIQUETA) =                                   
146800        WS-TAB-ETIQUETA-1 (IX-TAB-PREGUNTA)                               
146900         SET WS-TE-YA-EXISTE TO TRUE                                      
147000     END-IF.                                                              
147100                                                                          
147200 2720-BUSCAR-ETIQUETA-SESION-FIN.                                         
147300     EXIT.                                                                
147400*----------------------------------------------------------------*        
147500*  IMPRIME LA LINEA DE DETALLE DEL EVENTO PROCESADO                       
147600*----------------------------------------------------------------*        
147700 2800-IMPRIMIR-DETALLE.                                                   
147800                                                                          
147900     MOVE WS-TAB-PROXIMO-REPASO-R (IX-TAB-PREGUNTA) TO                    
148000          WS-FECHA-FORMATEADA-R.                                          
148100                                                                          
148200     INITIALIZE WS-REP-DETALLE.                                           
148300     MOVE WS-TAB-ID-PREGUNTA (IX-TAB-PREGUNTA) TO                         
148400          WS-REP-DET-ID-PREGUNTA.                                         
148500     EVALUATE TRUE                                                        
148600         WHEN WS-ENT-RES-OMITIDA                                          
148700             MOVE 'OMITIDA'          TO WS-REP-DET-RESULTADO              
148800         WHEN WS-EVT-ACERTO                                               
148900             MOVE 'CORRECTA'         TO WS-REP-DET-RESULTADO              
149000         WHEN OTHER                                                       
149100             MOVE 'INCORRECTA'       TO WS-REP-DET-RESULTADO              
149200     END-EVALUATE.                                                        
149300     MOVE WS-TAB-RATING-ELO (IX-TAB-PREGUNTA) TO                          
149400          WS-REP-DET-RATING.                                              
149500     MOVE WS-LK-CATEGORIA TO WS-REP-DET-CATEGORIA.                        
149600     MOVE WS-TAB-INTERVALO-DIAS (IX-TAB-PREGUNTA) TO                      
149700          WS-REP-DET-INTERVALO.                                           
149800     MOVE WS-FF-DIA  TO WS-REP-DET-PROX-REPASO (1:2).                     
149900     MOVE '/'        TO WS-REP-DET-PROX-REPASO (3:1).                     
150000     MOVE WS-FF-MES  TO WS-REP-DET-PROX-REPASO (4:2).                     
150100     MOVE '/'        TO WS-REP-DET-PROX-REPASO (6:1).                     
150200     MOVE WS-FF-ANIO TO WS-REP-DET-PROX-REPASO (7:4).                     
150300                                                                          
150400     PERFORM 3900-ESCRIBIR-LINEA-REPORTE                                  
150500        THRU 3900-ESCRIBIR-LINEA-REPORTE-FIN.                             
150600                                                                          
150700 2800-IMPRIMIR-DETALLE-FIN.                                               
150800     EXIT.                                                                
150900*----------------------------------------------------------------*        
151000*  RECHAZA EL EVENTO CUANDO LA OPCION ELEGIDA NO EXISTE ENTRE LAS         
151100*  OPCIONES DE LA PREGUNTA (LA CORRIDA SIGUE CON EL PROXIMO EVENTO)       
151200*----------------------------------------------------------------*        
151300 2900-ERROR-OPCION-DESCONOCIDA.                                           
151400                                                                          
151500     ADD 1 TO WS-SES-ERRORES-RECHAZADOS.                                  
151600                                                                          
151700     INITIALIZE WS-REP-ERROR.                                             
151800     MOVE WS-ENT-ID-PREGUNTA TO WS-REP-ERR-ID-PREGUNTA.                   
151900     MOVE 'OPCION DESCONOCIDA - EVENTO RECHAZADO' TO                      
152000          WS-REP-ERR-MOTIVO.                                              
152100                                                                          
152200     PERFORM 3900-ESCRIBIR-LINEA-REPORTE                                  
152300        THRU 3900-ESCRIBIR-LINEA-REPORTE-FIN.                             
152400                                                                          
152500 2900-ERROR-OPCION-DESCONOCIDA-FIN.                                       
152600     EXIT.                                                                
152700*----------------------------------------------------------------*        
152800*  RECHAZA EL EVENTO CUANDO LA PREGUNTA NO EXISTE EN EL BANCO             
152900*  (LA CORRIDA SIGUE CON EL PROXIMO EVENTO)                               
153000*----------------------------------------------------------------*        
153100 2950-ERROR-PREGUNTA-DESCONOCIDA.                                         
153200                                                                          
153300     ADD 1 TO WS-SES-ERRORES-RECHAZADOS.                                  
153400                                                                          
153500     INITIALIZE WS-REP-ERROR.                                             
153600     MOVE WS-ENT-ID-PREGUNTA TO WS-REP-ERR-ID-PREGUNTA.                   
153700     MOVE 'PREGUNTA DESCONOCIDA - EVENTO RECHAZADO' TO                    
153800          WS-REP-ERR-MOTIVO.                                              
153900                                                                          
154000     PERFORM 3900-ESCRIBIR-LINEA-REPORTE                                  
154100        THRU 3900-ESCRIBIR-LINEA-REPORTE-FIN.                             
154200                                                                          
154300 2950-ERROR-PREGUNTA-DESCONOCIDA-FIN.                                     
154400     EXIT.                                                                
154500*----------------------------------------------------------------*        
154600*  CIERRE DE LA CORRIDA: SUBTOTALES POR ETIQUETA, TOTALES DE LA           
154700*  SESION, REGRABACION DE MAESTROS, ESTADISTICAS DEL BANCO,               
154800*  PRONOSTICO DE CARGA Y ANALITICA DE PROGRESO                            
154900*----------------------------------------------------------------*        
155000 3000-FINALIZAR-PROGRAMA.                                                 
155100                                                                          
155200     PERFORM 3050-IMPRIMIR-SUBTOTALES-TAG                                 
155300        THRU 3050-IMPRIMIR-SUBTOTALES-TAG-FIN.                            
155400     PERFORM 3090-IMPRIMIR-TOTALES-SESION                                 
155500        THRU 3090-IMPRIMIR-TOTALES-SESION-FIN.                            
155600     PERFORM 3100-GRABAR-MAESTROS                                         
155700        THRU 3100-GRABAR-MAESTROS-FIN.                                    
155800     PERFORM 3400-CALCULAR-ESTADISTICAS                                   
155900        THRU 3400-CALCULAR-ESTADISTICAS-FIN.                              
156000     PERFORM 3500-IMPRIMIR-PRONOSTICO                                     
156100        THRU 3500-IMPRIMIR-PRONOSTICO-FIN.                                
156200     PERFORM 3600-CALCULAR-ANALITICA                                      
156300        THRU 3600-CALCULAR-ANALITICA-FIN.                                 
156400     PERFORM 3200-CERRAR-ARCHIVOS                                         
156500        THRU 3200-CERRAR-ARCHIVOS-FIN.                                    
156600                                                                          
156700 3000-FINALIZAR-PROGRAMA-FIN.                                             
156800     EXIT.                                                                
156900*----------------------------------------------------------------*        
157000*  CORTE DE CONTROL POR ETIQUETA - LAS ETIQUETAS SE ORDENAN POR           
157100*  NOMBRE (MISMA BURBUJA QUE LA TABLA DE PREGUNTAS) Y SE IMPRIME          
157200*  UN RENGLON DE SUBTOTAL POR CADA UNA                                    
157300*----------------------------------------------------------------*        
157400 3050-IMPRIMIR-SUBTOTALES-TAG.                                            
157500                                                                          
157600     IF WS-CANT-ETIQUETAS-SESION > 1                                      
157700         PERFORM 3055-ORDENAR-ETIQUETAS-SESION                            
157800            THRU 3055-ORDENAR-ETIQUETAS-SESION-FIN                        
157900     END-IF.                                                              
158000                                                                          
158100     IF WS-CANT-ETIQUETAS-SESION > ZERO                                   
158200         PERFORM 3060-IMPRIMIR-UNA-ETIQUETA                               
158300            THRU 3060-IMPRIMIR-UNA-ETIQUETA-FIN                           
158400           VARYING IX-TE-ETIQUETA FROM 1 BY 1                             
158500             UNTIL IX-TE-ETIQUETA > WS-CANT-ETIQUETAS-SESION              
158600     END-IF.                                                              
158700                                                                          
158800 3050-IMPRIMIR-SUBTOTALES-TAG-FIN.                                        
158900     EXIT.                                                                
159000*----------------------------------------------------------------*        
159100 3055-ORDENAR-ETIQUETAS-SESION.                                           
159200                                                                          
159300     SET WS-ORD-LIMITE TO WS-CANT-ETIQUETAS-SESION.                       
159400     PERFORM 3056-RECORRER-EXTERIOR-TAG                                   
159500        THRU 3056-RECORRER-EXTERIOR-TAG-FIN                               
159600       VARYING WS-ORD-I FROM 1 BY 1 UNTIL WS-ORD-I > WS-ORD-LIMITE.       
159700                                                                          
159800 3055-ORDENAR-ETIQUETAS-SESION-FIN.                                       
159900     EXIT.                                                                
160000*----------------------------------------------------------------*        
160100 3056-RECORRER-EXTERIOR-TAG.                                              
160200                                                                          
160300     PERFORM 3057-COMPARAR-Y-PERMUTAR-TAG                                 
160400        THRU 3057-COMPARAR-Y-PERMUTAR-TAG-FIN                             
160500       VARYING WS-ORD-J FROM 1 BY 1                                       
160600         UNTIL WS-ORD-J > WS-ORD-LIMITE - WS-ORD-I.                       
160700                                                                          
160800 3056-RECORRER-EXTERIOR-TAG-FIN.                                          
160900     EXIT.                                                                
161000*----------------------------------------------------------------*        
161100 3057-COMPARAR-Y-PERMUTAR-TAG.                                            
161200                                                                          
161300     SET IX-TE-ETIQUETA TO WS-ORD-J.                                      
161400     IF WS-TE-NOMBRE (IX-TE-ETIQUETA) >                                   
161500        WS-TE-NOMBRE (IX-TE-ETIQUETA + 1)                                 
161600         MOVE WS-TE-NOMBRE (IX-TE-ETIQUETA) TO                            
161700              WS-ORD-TAG-SWAP-NOMBRE                                      
161800         MOVE WS-TE-RESPONDIDAS (IX-TE-ETIQUETA) TO                       
161900              WS-ORD-TAG-SWAP-RESP                                        
162000         MOVE WS-TE-CORRECTAS (IX-TE-ETIQUETA) TO                         
162100              WS-ORD-TAG-SWAP-CORR                                        
162200                                                                          
162300         MOVE WS-TE-NOMBRE (IX-TE-ETIQUETA + 1) TO                        
162400              WS-TE-NOMBRE (IX-TE-ETIQUETA)                               
162500         MOVE WS-TE-RESPONDIDAS (IX-TE-ETIQUETA + 1) TO                   
162600              WS-TE-RESPONDIDAS (IX-TE-ETIQUETA)                          
162700         MOVE WS-TE-CORRECTAS (IX-TE-ETIQUETA + 1) TO                     
162800              WS-TE-CORRECTAS (IX-TE-ETIQUETA)                            
162900                                                                          
163000         MOVE WS-ORD-TAG-SWAP-NOMBRE TO                                   
163100              WS-TE-NOMBRE (IX-TE-ETIQUETA + 1)                           
163200         MOVE WS-ORD-TAG-SWAP-RESP TO                                     
163300              WS-TE-RESPONDIDAS (IX-TE-ETIQUETA + 1)                      
163400         MOVE WS-ORD-TAG-SWAP-CORR TO                                     
163500              WS-TE-CORRECTAS (IX-TE-ETIQUETA + 1)                        
163600     END-IF.                                                              
163700                                                                          
163800 3057-COMPARAR-Y-PERMUTAR-TAG-FIN.                                        
163900     EXIT.                                                                
164000*----------------------------------------------------------------*        
164100 3060-IMPRIMIR-UNA-ETIQUETA.                                              
164200                                                                          
164300     INITIALIZE WS-REP-SUBTOTAL-TAG.                                      
164400     MOVE WS-TE-NOMBRE (IX-TE-ETIQUETA)      TO WS-REP-SUB-ETIQUETA.      
164500     MOVE WS-TE-RESPONDIDAS (IX-TE-ETIQUETA) TO                           
164600          WS-REP-SUB-RESPONDIDAS.                                         
164700     MOVE WS-TE-CORRECTAS (IX-TE-ETIQUETA)   TO WS-REP-SUB-CORRECTAS.     
164800     IF WS-TE-RESPONDIDAS (IX-TE-ETIQUETA) > ZERO                         
164900         COMPUTE WS-REP-SUB-PRECISION ROUNDED =                           
165000                 WS-TE-CORRECTAS (IX-TE-ETIQUETA) * 100 /                 
165100                 WS-TE-RESPONDIDAS (IX-TE-ETIQUETA)                       
165200     END-IF.                                                              
165300                                                                          
165400     PERFORM 3900-ESCRIBIR-LINEA-REPORTE                                  
165500        THRU 3900-ESCRIBIR-LINEA-REPORTE-FIN.                             
165600                                                                          
165700 3060-IMPRIMIR-UNA-ETIQUETA-FIN.                                          
165800     EXIT.                                                                
165900*----------------------------------------------------------------*        
166000*  TOTALES GENERALES DE LA SESION PROCESADA, CON EL RATING Y EL           
166100*  NIVEL FINAL DEL USUARIO DE LA CORRIDA (QBRATE00 FUNCION 3)             
166200*----------------------------------------------------------------*        
166300 3090-IMPRIMIR-TOTALES-SESION.                                            
166400                                                                          
166500     MOVE WS-REP-SEPARADOR TO WS-SAL-REPORTE-LINEA.                       
166600     PERFORM 3900-ESCRIBIR-LINEA-REPORTE                                  
166700        THRU 3900-ESCRIBIR-LINEA-REPORTE-FIN.                             
166800                                                                          
166900     INITIALIZE WS-LK-PARMS-RATING.                                       
167000     SET WS-LK-FUNC-CATEGORIA TO TRUE.                                    
167100     SET WS-LK-TIPO-USUARIO   TO TRUE.                                    
167200     MOVE WS-TU-RATING-ELO-USUARIO (WS-INDICE-USUARIO-CORRIDA)            
167300                                 TO WS-LK-RATING-USUARIO.                 
167400     CALL 'QBRATE00' USING WS-LK-PARMS-RATING.                            
167500                                                                          
167600     INITIALIZE WS-REP-TOTALES.                                           
167700     MOVE WS-SES-RESPONDIDAS TO WS-REP-TOT-RESPONDIDAS.                   
167800     MOVE WS-SES-CORRECTAS   TO WS-REP-TOT-CORRECTAS.                     
167900     MOVE WS-SES-INCORRECTAS TO WS-REP-TOT-INCORRECTAS.                   
168000     MOVE WS-SES-OMITIDAS    TO WS-REP-TOT-OMITIDAS.                      
168100     IF WS-SES-RESPONDIDAS > ZERO                                         
168200         COMPUTE WS-REP-TOT-PRECISION ROUNDED =                           
168300                 WS-SES-CORRECTAS * 100 / WS-SES-RESPONDIDAS              
168400     END-IF.                                                              
168500     MOVE WS-TU-RATING-ELO-USUARIO (WS-INDICE-USUARIO-CORRIDA) TO         
168600          WS-REP-TOT-RATING-USR.                                          
168700     MOVE WS-LK-CATEGORIA TO WS-REP-TOT-NIVEL.                            
168800                                                                          
168900     PERFORM 3900-ESCRIBIR-LINEA-REPORTE                                  
169000        THRU 3900-ESCRIBIR-LINEA-REPORTE-FIN.                             
169100                                                                          
169200 3090-IMPRIMIR-TOTALES-SESION-FIN.                                        
169300     EXIT.                                                                
169400*----------------------------------------------------------------*        
169500*  REGRABA EL MAESTRO DE PREGUNTAS (RATINGS Y ESTADO DE REPASO            
169600*  ACTUALIZADOS) Y EL MAESTRO DE RATING DE USUARIOS                       
169700*----------------------------------------------------------------*        
169800 3100-GRABAR-MAESTROS.                                                    
169900                                                                          
170000     MOVE ZERO TO WS-CANT-PREGUNTAS-GRABADAS.                             
170100                                                                          
170200     IF WS-CANT-PREGUNTAS-CARGADAS > ZERO                                 
170300         PERFORM 3110-GRABAR-UNA-PREGUNTA                                 
170400            THRU 3110-GRABAR-UNA-PREGUNTA-FIN                             
170500           VARYING IX-TAB-PREGUNTA FROM 1 BY 1                            
170600             UNTIL IX-TAB-PREGUNTA > WS-CANT-PREGUNTAS-CARGADAS           
170700     END-IF.                                                              
170800                                                                          
170900     IF WS-CANT-USUARIOS-CARGADOS > ZERO                                  
171000         PERFORM 3120-GRABAR-UN-USUARIO                                   
171100            THRU 3120-GRABAR-UN-USUARIO-FIN                               
171200           VARYING IX-TU-USUARIO FROM 1 BY 1                              
171300             UNTIL IX-TU-USUARIO > WS-CANT-USUARIOS-CARGADOS              
171400     END-IF.                                                              
171500                                                                          
171600 3100-GRABAR-MAESTROS-FIN.                                                
171700     EXIT.                                                                
171800*----------------------------------------------------------------*        
171900 3110-GRABAR-UNA-PREGUNTA.                                                
172000                                                                          
172100     MOVE WS-TAB-PREGUNTA (IX-TAB-PREGUNTA) TO WS-SBP-PREGUNTA-REG.       
172200     WRITE WS-SBP-PREGUNTA-REG.                                           
172300                                                                          
172400     IF FS-PREGUNTAS-SAL-OK                                               
172500         ADD 1 TO WS-CANT-PREGUNTAS-GRABADAS                              
172600     ELSE                                                                 
172700         DISPLAY 'ERROR AL GRABAR EL MAESTRO DE PREGUNTAS'                
172800         DISPLAY 'FILE STATUS: ' FS-PREGUNTAS-SAL                         
172900         STOP RUN                                                         
173000     END-IF.                                                              
173100                                                                          
173200 3110-GRABAR-UNA-PREGUNTA-FIN.                                            
173300     EXIT.                                                                
173400*----------------------------------------------------------------*        
173500 3120-GRABAR-UN-USUARIO.                                                  
173600                                                                          
173700     MOVE WS-TU-USUARIO (IX-TU-USUARIO) TO WS-SUS-USUARIO-REG.            
173800     WRITE WS-SUS-USUARIO-REG.                                            
173900                                                                          
174000     IF NOT FS-USUARIO-SAL-OK                                             
174100         DISPLAY 'ERROR AL GRABAR EL MAESTRO DE USUARIOS'                 
174200         DISPLAY 'FILE STATUS: ' FS-USUARIO-SAL                           
174300         STOP RUN                                                         
174400     END-IF.                                                              
174500                                                                          
174600 3120-GRABAR-UN-USUARIO-FIN.                                              
174700     EXIT.                                                                
174800*----------------------------------------------------------------*        
174900*  ESTADISTICAS DEL BANCO COMPLETO: PRECISION PROMEDIO, PENDIENTES        
175000*  A LA FECHA, TOP 5 MAS DIFICILES (QBSCHD00 FUNCION 4) Y LA              
175100*  ETIQUETA MAS USADA DEL BANCO                                           
175200*----------------------------------------------------------------*        
175300 3400-CALCULAR-ESTADISTICAS.                                              
175400                                                                          
175500     MOVE ZEROES TO WS-EST-SUMA-PRECISIONES WS-EST-CANT-CON-RESPUESTAS    
175600                     WS-CANT-PENDIENTES-FIN  WS-CANT-ETIQUETAS-BANCO.     
175700                                                                          
175800     IF WS-CANT-PREGUNTAS-CARGADAS > ZERO                                 
175900         PERFORM 3410-ACUMULAR-ESTADISTICA-PREGUNTA                       
176000            THRU 3410-ACUMULAR-ESTADISTICA-PREGUNTA-FIN                   
176100           VARYING IX-TAB-PREGUNTA FROM 1 BY 1                            
176200             UNTIL IX-TAB-PREGUNTA > WS-CANT-PREGUNTAS-CARGADAS           
176300     END-IF.                                                              
176400                                                                          
176500     INITIALIZE WS-REP-ESTAD-BASE.                                        
176600     MOVE WS-CANT-PREGUNTAS-CARGADAS TO WS-REP-EST-TOTAL.                 
176700     IF WS-EST-CANT-CON-RESPUESTAS > ZERO                                 
176800         COMPUTE WS-EST-PRECISION-PROMEDIO ROUNDED =                      
176900                 WS-EST-SUMA-PRECISIONES / WS-EST-CANT-CON-RESPUESTAS     
177000         MOVE WS-EST-PRECISION-PROMEDIO TO WS-REP-EST-PRECISION           
177100     END-IF.                                                              
177200     MOVE WS-CANT-PENDIENTES-FIN TO WS-REP-EST-PENDIENTES.                
177300                                                                          
177400     PERFORM 3900-ESCRIBIR-LINEA-REPORTE                                  
177500        THRU 3900-ESCRIBIR-LINEA-REPORTE-FIN.                             
177600                                                                          
177700     PERFORM 3450-SELECCIONAR-MAS-DIFICILES                               
177800        THRU 3450-SELECCIONAR-MAS-DIFICILES-FIN.                          
177900                                                                          
178000     PERFORM 3480-ETIQUETA-MAS-USADA                                      
178100        THRU 3480-ETIQUETA-MAS-USADA-FIN.                                 
178200                                                                          
178300 3400-CALCULAR-ESTADISTICAS-FIN.                                          
178400     EXIT.                                                                
178500*----------------------------------------------------------------*        
178600 3410-ACUMULAR-ESTADISTICA-PREGUNTA.                                      
178700                                                                          
178800     IF WS-TAB-VECES-RESPONDIDA (IX-TAB-PREGUNTA) > ZERO                  
178900         ADD 1 TO WS-EST-CANT-CON-RESPUESTAS                              
179000         COMPUTE WS-EST-SUMA-PRECISIONES =                                
179100                 WS-EST-SUMA-PRECISIONES +                                
179200                 (WS-TAB-VECES-CORRECTA (IX-TAB-PREGUNTA) * 100 /         
179300                  WS-TAB-VECES-RESPONDIDA (IX-TAB-PREGUNTA))              
179400     END-IF.                                                              
179500                                                                          
179600     IF WS-TAB-PROXIMO-REPASO (IX-TAB-PREGUNTA) <= WS-FECHA-HOY           
179700         ADD 1 TO WS-CANT-PENDIENTES-FIN                                  
179800     END-IF.                                                              
179900                                                                          
180000 3410-ACUMULAR-ESTADISTICA-PREGUNTA-FIN.                                  
180100     EXIT.                                                                
180200*----------------------------------------------------------------*        
180300*  SELECCIONA LAS 5 PREGUNTAS MAS DIFICILES DEL BANCO: 5 BARRIDOS         
180400*  COMPLETOS, CADA UNO QUEDANDOSE CON LA PEOR PREGUNTA AUN NO             
180500*  ELEGIDA (MENOR PRECISION, DESEMPATANDO POR MAYOR RATING ELO)           
180600*----------------------------------------------------------------*        
180700 3450-SELECCIONAR-MAS-DIFICILES.                                          
180800                                                                          
180900     MOVE ZERO TO WS-CANT-ELEGIDOS-DIFICIL.                               
181000                                                                          
181100     IF WS-CANT-PREGUNTAS-CARGADAS > ZERO                                 
181200         PERFORM 3460-SELECCIONAR-UNA-DIFICIL                             
181300            THRU 3460-SELECCIONAR-UNA-DIFICIL-FIN                         
181400           VARYING WS-DIF-SUBIND FROM 1 BY 1 UNTIL WS-DIF-SUBIND > 5      
181500     END-IF.                                                              
181600                                                                          
181700 3450-SELECCIONAR-MAS-DIFICILES-FIN.                                      
181800     EXIT.                                                                
181900*----------------------------------------------------------------*        
182000 3460-SELECCIONAR-UNA-DIFICIL.                                            
182100                                                                          
182200     MOVE 101 TO WS-DIF-PEOR-PRECISION.                                   
182300     MOVE ZERO TO WS-DIF-PEOR-RATING WS-DIF-PEOR-INDICE.                  
182400     SET WS-DIF-NO-HAY-CANDIDATA TO TRUE.                                 
182500                                                                          
182600     PERFORM 3470-EVALUAR-CANDIDATA-DIFICIL                               
182700        THRU 3470-EVALUAR-CANDIDATA-DIFICIL-FIN                           
182800       VARYING IX-TAB-PREGUNTA FROM 1 BY 1                                
182900         UNTIL IX-TAB-PREGUNTA > WS-CANT-PREGUNTAS-CARGADAS.              
183000                                                                          
183100     IF WS-DIF-HAY-CANDIDATA                                              
183200         SET IX-TAB-PREGUNTA TO WS-DIF-PEOR-INDICE                        
183300         MOVE WS-TAB-ID-PREGUNTA (IX-TAB-PREGUNTA) TO                     
183400              WS-ELE-ID-PREGUNTA (WS-DIF-SUBIND)                          
183500         MOVE WS-DIF-SUBIND TO WS-CANT-ELEGIDOS-DIFICIL                   
183600         PERFORM 3465-IMPRIMIR-DIFICIL                                    
183700            THRU 3465-IMPRIMIR-DIFICIL-FIN                                
183800     END-IF.                                                              
183900                                                                          
184000 3460-SELECCIONAR-UNA-DIFICIL-FIN.                                        
184100     EXIT.                                                                
184200*----------------------------------------------------------------*        
184300*  IMPRIME LA PREGUNTA ELEGIDA - LA RETENCION SE ESTIMA CON LOS           
184400*  PROPIOS CONTADORES DE VIDA UTIL DE LA PREGUNTA (QBSCHD00 FUNCION       
184500*  ESTIMAR-RETENCION), NO CON LA CURVA DE OLVIDO POR DIAS                 
184600*----------------------------------------------------------------*        
184700 3465-IMPRIMIR-DIFICIL.                                                   
184800                                                                          
184900     INITIALIZE WS-LK-PARMS-REPASO.                                       
185000     SET WS-LK-FUNC-ESTIMAR-RETENCION TO TRUE.                            
185100     MOVE WS-TAB-VECES-RESPONDIDA (IX-TAB-PREGUNTA) TO                    
185200          WS-LK-VECES-RESPONDIDA.                                         
185300     MOVE WS-TAB-VECES-CORRECTA (IX-TAB-PREGUNTA) TO                      
185400          WS-LK-VECES-CORRECTA.                                           
185500     MOVE WS-TAB-FACTOR-FACILIDAD (IX-TAB-PREGUNTA) TO                    
185600          WS-LK-EASE-ACTUAL.                                              
185700     CALL 'QBSCHD00' USING WS-LK-PARMS-REPASO.                            
185800                                                                          
185900     INITIALIZE WS-REP-DIFICIL.                                           
186000     MOVE WS-TAB-ID-PREGUNTA (IX-TAB-PREGUNTA)   TO                       
186100          WS-REP-DIF-ID-PREGUNTA.                                         
186200     MOVE WS-DIF-PEOR-PRECISION                  TO                       
186300          WS-REP-DIF-PRECISION.                                           
186400     MOVE WS-TAB-RATING-ELO (IX-TAB-PREGUNTA)    TO WS-REP-DIF-RATING.    
186500     MOVE WS-LK-RETENCION-ESTIMADA               TO                       
186600          WS-REP-DIF-RETENCION.                                           
186700                                                                          
186800     PERFORM 3900-ESCRIBIR-LINEA-REPORTE                                  
186900        THRU 3900-ESCRIBIR-LINEA-REPORTE-FIN.                             
187000                                                                          
187100 3465-IMPRIMIR-DIFICIL-FIN.                                               
187200     EXIT.                                                                
187300*----------------------------------------------------------------*        
187400 3470-EVALUAR-CANDIDATA-DIFICIL.                                          
187500                                                                          
187600     IF WS-TAB-VECES-RESPONDIDA (IX-TAB-PREGUNTA) > ZERO                  
187700         SET WS-DIF-NO-FUE-ELEGIDA TO TRUE                                
187800         IF WS-CANT-ELEGIDOS-DIFICIL > ZERO                               
187900             PERFORM 3475-VERIFICAR-YA-ELEGIDA                            
188000                THRU 3475-VERIFICAR-YA-ELEGIDA-FIN                        
188100               VARYING WS-DIF-SUBIND2 FROM 1 BY 1                         
188200                 UNTIL WS-DIF-SUBIND2 > WS-CANT-ELEGIDOS-DIFICIL          
188300                    OR WS-DIF-YA-FUE-ELEGIDA                              
188400         END-IF                                                           
188500                                                                          
188600         IF WS-DIF-NO-FUE-ELEGIDA                                         
188700             COMPUTE WS-DIF-CAND-PRECISION ROUNDED =                      
188800                     WS-TAB-VECES-CORRECTA (IX-TAB-PREGUNTA) * 100 /      
188900                     WS-TAB-VECES-RESPONDIDA (IX-TAB-PREGUNTA)            
189000             IF WS-DIF-CAND-PRECISION < WS-DIF-PEOR-PRECISION OR          
189100               (WS-DIF-CAND-PRECISION = WS-DIF-PEOR-PRECISION AND         
189200                WS-TAB-RATING-ELO (IX-TAB-PREGUNTA) >                     
189300                WS-DIF-PEOR-RATING)                                       
189400                 MOVE WS-DIF-CAND-PRECISION TO WS-DIF-PEOR-PRECISION      
189500                 MOVE WS-TAB-RATING-ELO (IX-TAB-PREGUNTA) TO              
189600                      WS-DIF-PEOR-RATING                                  
189700                 SET WS-DIF-PEOR-INDICE TO IX-TAB-PREGUNTA                
189800                 SET WS-DIF-HAY-CANDIDATA TO TRUE                         
189900             END-IF                                                       
190000         END-IF                                                           
190100     END-IF.                                                              
190200                                                                          
190300 3470-EVALUAR-CANDIDATA-DIFICIL-FIN.                                      
190400     EXIT.                                                                
190500*----------------------------------------------------------------*        
190600 3475-VERIFICAR-YA-ELEGIDA.                                               
190700                                                                          
190800     IF WS-ELE-ID-PREGUNTA (WS-DIF-SUBIND2) =                             
190900        WS-TAB-ID-PREGUNTA (IX-TAB-PREGUNTA)                              
191000         SET WS-DIF-YA-FUE-ELEGIDA TO TRUE                                
191100     END-IF.                                                              
191200                                                                          
191300 3475-VERIFICAR-YA-ELEGIDA-FIN.                                           
191400     EXIT.                                                                
191500*----------------------------------------------------------------*        
191600*  ETIQUETA MAS USADA DE TODO EL BANCO (UN SOLO RENGLON - EL              
191700*  LAYOUT WS-REP-ESTAD-TAG NO PREVE UN LISTADO DE VARIAS)                 
191800*----------------------------------------------------------------*        
191900 3480-ETIQUETA-MAS-USADA.                                                 
192000                                                                          
192100     IF WS-CANT-PREGUNTAS-CARGADAS > ZERO                                 
192200         PERFORM 3485-ACUMULAR-ETIQUETA-BANCO                             
192300            THRU 3485-ACUMULAR-ETIQUETA-BANCO-FIN                         
192400           VARYING IX-TAB-PREGUNTA FROM 1 BY 1                            
192500             UNTIL IX-TAB-PREGUNTA > WS-CANT-PREGUNTAS-CARGADAS           
192600     END-IF.                                                              
192700                                                                          
192800     MOVE ZERO TO WS-TB-MEJOR-CANTIDAD WS-TB-MEJOR-INDICE.                
192900                                                                          
193000     IF WS-CANT-ETIQUETAS-BANCO > ZERO                                    
193100         PERFORM 3487-COMPARAR-ETIQUETA-BANCO                             
193200            THRU 3487-COMPARAR-ETIQUETA-BANCO-FIN                         
193300           VARYING IX-TB-ETIQUETA FROM 1 BY 1                             
193400             UNTIL IX-TB-ETIQUETA > WS-CANT-ETIQUETAS-BANCO               
193500     END-IF.                                                              
193600                                                                          
193700     INITIALIZE WS-REP-ESTAD-TAG.                                         
193800     IF WS-TB-MEJOR-INDICE > ZERO                                         
193900         SET IX-TB-ETIQUETA TO WS-TB-MEJOR-INDICE                         
194000         MOVE WS-TB-NOMBRE (IX-TB-ETIQUETA) TO WS-REP-EST-TAG-NOMBRE      
194100     END-IF.                                                              
194200     MOVE WS-TB-MEJOR-CANTIDAD TO WS-REP-EST-TAG-CANT.                    
194300                                                                          
194400     PERFORM 3900-ESCRIBIR-LINEA-REPORTE                                  
194500        THRU 3900-ESCRIBIR-LINEA-REPORTE-FIN.                             
194600                                                                          
194700 3480-ETIQUETA-MAS-USADA-FIN.                                             
194800     EXIT.                                                                
194900*----------------------------------------------------------------*        
195000 3485-ACUMULAR-ETIQUETA-BANCO.                                            
195100                                                                          
195200     SET WS-TB-NO-EXISTE TO TRUE.                                         
195300                                                                          
195400     IF WS-CANT-ETIQUETAS-BANCO > ZERO                                    
195500         PERFORM 3486-BUSCAR-ETIQUETA-BANCO                               
195600            THRU 3486-BUSCAR-ETIQUETA-BANCO-FIN                           
195700           VARYING IX-TB-ETIQUETA FROM 1 BY 1                             
195800             UNTIL IX-TB-ETIQUETA > WS-CANT-ETIQUETAS-BANCO               
195900                OR WS-TB-YA-EXISTE                                        
196000     END-IF.                                                              
196100                                                                          
196200     IF WS-TB-NO-EXISTE                                                   
196300         ADD 1 TO WS-CANT-ETIQUETAS-BANCO                                 
196400         SET IX-TB-ETIQUETA TO WS-CANT-ETIQUETAS-BANCO                    
196500         MOVE WS-TAB-ETIQUETA-1 (IX-TAB-PREGUNTA) TO                      
196600              WS-TB-NOMBRE (IX-TB-ETIQUETA)                               
196700         MOVE ZERO TO WS-TB-CANTIDAD (IX-TB-ETIQUETA)                     
196800     END-IF.                                                              
196900                                                                          
197000     ADD 1 TO WS-TB-CANTIDAD (IX-TB-ETIQUETA).                            
197100                                                                          
197200 3485-ACUMULAR-ETIQUETA-BANCO-FIN.                                        
197300     EXIT.                                                                
197400*----------------------------------------------------------------*        
197500 3486-BUSCAR-ETIQUETA-BANCO.                                              
197600                                                                          
197700     IF WS-TB-NOMBRE (IX-TB-ETIQUETA) =                                   
197800        WS-TAB-ETIQUETA-1 (IX-TAB-PREGUNTA)                               
197900         SET WS-TB-YA-EXISTE TO TRUE                                      
198000     END-IF.                                                              
198100                                                                          
198200 3486-BUSCAR-ETIQUETA-BANCO-FIN.                                          
198300     EXIT.                                                                
198400*----------------------------------------------------------------*        
198500 3487-COMPARAR-ETIQUETA-BANCO.                                            
198600                                                                          
198700     IF WS-TB-CANTIDAD (IX-TB-ETIQUETA) > WS-TB-MEJOR-CANTIDAD            
198800         MOVE WS-TB-CANTIDAD (IX-TB-ETIQUETA) TO WS-TB-MEJOR-CANTIDAD     
198900         SET WS-TB-MEJOR-INDICE TO IX-TB-ETIQUETA                         
199000     END-IF.                                                              
199100                                                                          
199200 3487-COMPARAR-ETIQUETA-BANCO-FIN.                                        
199300     EXIT.                                                                
199400*----------------------------------------------------------------*        
199500*  PRONOSTICO DE CARGA A 7 DIAS - CUENTA CUANTAS PREGUNTAS TIENEN         
199600*  SU PROXIMO REPASO EXACTAMENTE EN CADA UNO DE LOS PROXIMOS 7            
199700*  DIAS (QBSCHD00 FUNCION SUMAR-DIAS PARA CALCULAR CADA FECHA)            
199800*----------------------------------------------------------------*        
199900 3500-IMPRIMIR-PRONOSTICO.                                                
200000                                                                          
200100     MOVE WS-REP-SEPARADOR TO WS-SAL-REPORTE-LINEA.                       
200200     PERFORM 3900-ESCRIBIR-LINEA-REPORTE                                  
200300        THRU 3900-ESCRIBIR-LINEA-REPORTE-FIN.                             
200400                                                                          
200500     PERFORM 3510-IMPRIMIR-UN-DIA-PRONOSTICO                              
200600        THRU 3510-IMPRIMIR-UN-DIA-PRONOSTICO-FIN                          
200700       VARYING WS-PRO-OFFSET-DIA FROM 1 BY 1 UNTIL WS-PRO-OFFSET-DIA      
200800               > 7.                                                       
200900                                                                          
201000 3500-IMPRIMIR-PRONOSTICO-FIN.                                            
201100     EXIT.                                                                
201200*----------------------------------------------------------------*        
201300 3510-IMPRIMIR-UN-DIA-PRONOSTICO.                                         
201400                                                                          
201500     INITIALIZE WS-LK-PARMS-REPASO.                                       
201600     SET WS-LK-FUNC-SUMAR-DIAS TO TRUE.                                   
201700     MOVE WS-FECHA-HOY         TO WS-LK-FECHA-EVENTO.                     
201800     MOVE WS-PRO-OFFSET-DIA    TO WS-LK-DIAS-A-SUMAR.                     
201900     CALL 'QBSCHD00' USING WS-LK-PARMS-REPASO.                            
202000                                                                          
202100     MOVE ZERO TO WS-PRO-CANT-EN-FECHA.                                   
202200     IF WS-CANT-PREGUNTAS-CARGADAS > ZERO                                 
202300         PERFORM 3520-CONTAR-PENDIENTE-EN-FECHA                           
202400            THRU 3520-CONTAR-PENDIENTE-EN-FECHA-FIN                       
202500           VARYING IX-TAB-PREGUNTA FROM 1 BY 1                            
202600             UNTIL IX-TAB-PREGUNTA > WS-CANT-PREGUNTAS-CARGADAS           
202700     END-IF.                                                              
202800                                                                          
202900     MOVE WS-LK-NUEVA-FECHA-REPASO TO WS-FECHA-FORMATEADA-R.              
203000     INITIALIZE WS-REP-PRONOSTICO.                                        
203100     MOVE WS-FF-DIA  TO WS-REP-PRO-FECHA (1:2).                           
203200     MOVE '/'        TO WS-REP-PRO-FECHA (3:1).                           
203300     MOVE WS-FF-MES  TO WS-REP-PRO-FECHA (4:2).                           
203400     MOVE '/'        TO WS-REP-PRO-FECHA (6:1).                           
203500     MOVE WS-FF-ANIO TO WS-REP-PRO-FECHA (7:4).                           
203600     MOVE WS-PRO-CANT-EN-FECHA TO WS-REP-PRO-CANTIDAD.                    
203700                                                                          
203800     PERFORM 3900-ESCRIBIR-LINEA-REPORTE                                  
203900        THRU 3900-ESCRIBIR-LINEA-REPORTE-FIN.                             
204000                                                                          
204100 3510-IMPRIMIR-UN-DIA-PRONOSTICO-FIN.                                     
204200     EXIT.                                                                
204300*----------------------------------------------------------------*        
204400 3520-CONTAR-PENDIENTE-EN-FECHA.                                          
204500                                                                          
204600     IF WS-TAB-PROXIMO-REPASO (IX-TAB-PREGUNTA) =                         
204700        WS-LK-NUEVA-FECHA-REPASO                                          
204800         ADD 1 TO WS-PRO-CANT-EN-FECHA                                    
204900     END-IF.                                                              
205000                                                                          
205100 3520-CONTAR-PENDIENTE-EN-FECHA-FIN.                                      
205200     EXIT.                                                                
205300*----------------------------------------------------------------*        
205400*  ANALITICA DE PROGRESO: DOMINIO POR ETIQUETA DE LA SESION,              
205500*  TENDENCIA, SEMANAS ESTIMADAS AL 90% DE PRECISION Y RETENCION           
205600*  DE LA PREGUNTA MENOS ESTUDIADA (SOLICITUD 5190)                        
205700*----------------------------------------------------------------*        
205800 3600-CALCULAR-ANALITICA.                                                 
205900                                                                          
206000     MOVE WS-REP-SEPARADOR TO WS-SAL-REPORTE-LINEA.                       
206100     PERFORM 3900-ESCRIBIR-LINEA-REPORTE                                  
206200        THRU 3900-ESCRIBIR-LINEA-REPORTE-FIN.                             
206300                                                                          
206400     IF WS-CANT-ETIQUETAS-SESION > ZERO                                   
206500         PERFORM 3610-IMPRIMIR-DOMINIO-TAG                                
206600            THRU 3610-IMPRIMIR-DOMINIO-TAG-FIN                            
206700           VARYING IX-TE-ETIQUETA FROM 1 BY 1                             
206800             UNTIL IX-TE-ETIQUETA > WS-CANT-ETIQUETAS-SESION              
206900     END-IF.                                                              
207000                                                                          
207100     PERFORM 3650-IMPRIMIR-RESUMEN-ANALITICA                              
207200        THRU 3650-IMPRIMIR-RESUMEN-ANALITICA-FIN.                         
207300                                                                          
207400 3600-CALCULAR-ANALITICA-FIN.                                             
207500     EXIT.                                                                
207600*----------------------------------------------------------------*        
207700*  DOMINIO POR ETIQUETA = MEZCLA PONDERADA 0.7/0.3 DEL DOMINIO            
207800*  ANTERIOR CONTRA LA PRECISION DE LA ETIQUETA EN ESTA SESION (NO         
207900*  HAY DOMINIO PERSISTIDO DE SESIONES ANTERIORES EN NINGUN ARCHIVO        
208000*  DEL SISTEMA, ASI QUE EL DOMINIO ANTERIOR SE TOMA CERO Y LA             
208100*  FORMULA QUEDA EN 0.3 * PRECISION-SESION) - PEDIDO 6014                 
208200*----------------------------------------------------------------*        
208300 3610-IMPRIMIR-DOMINIO-TAG.                                               
208400                                                                          
208500     MOVE ZERO TO WS-AN-PRECISION-TAG WS-AN-DOMINIO-TAG.                  
208600     IF WS-TE-RESPONDIDAS (IX-TE-ETIQUETA) > ZERO                         
208700         COMPUTE WS-AN-PRECISION-TAG ROUNDED =                            
208800                 WS-TE-CORRECTAS (IX-TE-ETIQUETA) * 100 /                 
208900                 WS-TE-RESPONDIDAS (IX-TE-ETIQUETA)                       
209000         COMPUTE WS-AN-DOMINIO-TAG ROUNDED =                              
209100                 (0.7 * ZERO) +                                           
209200                 (0.3 * WS-AN-PRECISION-TAG / 100)                        
209300     END-IF.                                                              
209400                                                                          
209500     INITIALIZE WS-REP-ANALITICA-TAG.                                     
209600     MOVE WS-TE-NOMBRE (IX-TE-ETIQUETA) TO WS-REP-AN-ETIQUETA.            
209700     MOVE WS-AN-DOMINIO-TAG              TO WS-REP-AN-DOMINIO.            
209800                                                                          
209900     PERFORM 3900-ESCRIBIR-LINEA-REPORTE                                  
210000        THRU 3900-ESCRIBIR-LINEA-REPORTE-FIN.                             
210100                                                                          
210200 3610-IMPRIMIR-DOMINIO-TAG-FIN.                                           
210300     EXIT.                                                                
210400*----------------------------------------------------------------*        
210500 3650-IMPRIMIR-RESUMEN-ANALITICA.                                         
210600                                                                          
210700     PERFORM 3660-CLASIFICAR-TENDENCIA                                    
210800        THRU 3660-CLASIFICAR-TENDENCIA-FIN.                               
210900     PERFORM 3670-CALCULAR-SEMANAS-A-META                                 
211000        THRU 3670-CALCULAR-SEMANAS-A-META-FIN.                            
211100     PERFORM 3680-CALCULAR-RETENCION-MENOS-ESTUDIADA                      
211200        THRU 3680-CALCULAR-RETENCION-MENOS-ESTUDIADA-FIN.                 
211300                                                                          
211400     INITIALIZE WS-REP-ANALITICA-RESUMEN.                                 
211500     MOVE WS-AN-TENDENCIA-TEXTO TO WS-REP-AN-TENDENCIA.                   
211600     IF WS-AN-META-LOGRADA                                                
211700         MOVE 'LOGRADO' TO WS-REP-AN-SEMANAS                              
211800     ELSE                                                                 
211900         MOVE WS-AN-SEMANAS-DISPLAY TO WS-REP-AN-SEMANAS                  
212000     END-IF.                                                              
212100     IF WS-AN-HAY-PREGUNTA-ESTUDIADA                                      
212200         MOVE WS-EXP-RESULTADO TO WS-REP-AN-RETENCION                     
212300     END-IF.                                                              
212400                                                                          
212500     PERFORM 3900-ESCRIBIR-LINEA-REPORTE                                  
212600        THRU 3900-ESCRIBIR-LINEA-REPORTE-FIN.                             
212700                                                                          
212800 3650-IMPRIMIR-RESUMEN-ANALITICA-FIN.                                     
212900     EXIT.                                                                
213000*----------------------------------------------------------------*        
213100*  TENDENCIA DE LA SESION: PRECISION RECIENTE (ESTA SESION) CONTRA        
213200*  EL PROMEDIO ANTERIOR DE VIDA DEL USUARIO (TOTAL DE VIDA MENOS          
213300*  LO ACUMULADO EN ESTA SESION).  CAMBIO > +5 PUNTOS = MEJORANDO;         
213400*  CAMBIO < -5 = EN RETROCESO; SI NO, ESTABLE.  MENOS DE 2 SESIONES       
213500*  DE VIDA DEL USUARIO = DATOS INSUFICIENTES - PEDIDO 6014                
213600*----------------------------------------------------------------*        
213700 3660-CLASIFICAR-TENDENCIA.                                               
213800                                                                          
213900     MOVE ZERO TO WS-SES-PRECISION.                                       
214000     IF WS-SES-RESPONDIDAS > ZERO                                         
214100         COMPUTE WS-SES-PRECISION ROUNDED =                               
214200                 WS-SES-CORRECTAS * 100 / WS-SES-RESPONDIDAS              
214300     END-IF.                                                              
214400                                                                          
214500     SET WS-AN-NO-HAY-TENDENCIA-DATOS TO TRUE.                            
214600     MOVE 'DATOS INSUFICIENTES' TO WS-AN-TENDENCIA-TEXTO.                 
214700                                                                          
214800     IF WS-TU-CANT-SESIONES (WS-INDICE-USUARIO-CORRIDA) > 1               
214900         COMPUTE WS-AN-RESPONDIDAS-ANTERIOR =                             
215000                 WS-TU-TOTAL-RESPONDIDAS (WS-INDICE-USUARIO-CORRIDA)      
215100                 - WS-SES-RESPONDIDAS                                     
215200         COMPUTE WS-AN-CORRECTAS-ANTERIOR =                               
215300                 WS-TU-TOTAL-CORRECTAS (WS-INDICE-USUARIO-CORRIDA)        
215400                 - WS-SES-CORRECTAS                                       
215500         IF WS-AN-RESPONDIDAS-ANTERIOR > ZERO                             
215600             SET WS-AN-HAY-TENDENCIA-DATOS TO TRUE                        
215700             COMPUTE WS-AN-PRECISION-ANTERIOR ROUNDED =                   
215800                     WS-AN-CORRECTAS-ANTERIOR * 100 /                     
215900                     WS-AN-RESPONDIDAS-ANTERIOR                           
216000             COMPUTE WS-AN-CAMBIO-PRECISION =                             
216100                     WS-SES-PRECISION - WS-AN-PRECISION-ANTERIOR          
216200             IF WS-AN-CAMBIO-PRECISION > 5                                
216300                 MOVE 'MEJORANDO' TO WS-AN-TENDENCIA-TEXTO                
216400             ELSE                                                         
216500                 IF WS-AN-CAMBIO-PRECISION < -5                           
216600                     MOVE 'EN RETROCESO' TO WS-AN-TENDENCIA-TEXTO         
216700                 ELSE                                                     
216800                     MOVE 'ESTABLE' TO WS-AN-TENDENCIA-TEXTO              
216900                 END-IF                                                   
217000             END-IF                                                       
217100         END-IF                                                           
217200     END-IF.                                                              
217300                                                                          
217400 3660-CLASIFICAR-TENDENCIA-FIN.                                           
217500     EXIT.                                                                
217600*----------------------------------------------------------------*        
217700*  SEMANAS ESTIMADAS PARA ALCANZAR EL 90% DE PRECISION DE VIDA DEL        
217800*  USUARIO: (90 - ACTUAL) / 2.0, ESCALADO POR EL RITMO DE SESIONES        
217900*  (X1.5 SI RINDE MENOS DE 3, X0.8 SI RINDE MAS DE 7) Y REDONDEADO        
218000*  HACIA ARRIBA A LA SEMANA ENTERA, SIN USAR FUNCIONES INTRINSECAS        
218100*  (PEDIDO 6014).  USUARIO.CPY NO TRAE FECHA DE ALTA NI DE PRIMERA        
218200*  SESION, ASI QUE NO HAY FORMA DE PARTIR WS-MT-CANT-SESIONES POR         
218300*  SEMANAS TRANSCURRIDAS; SE APLICAN LOS MISMOS UMBRALES 3/7 SOBRE        
218400*  EL ACUMULADO DE VIDA DEL USUARIO COMO APROXIMACION DEL RITMO           
218500*  (LIMITACION CONOCIDA, VER PEDIDO 6014)                                 
218600*----------------------------------------------------------------*        
218700 3670-CALCULAR-SEMANAS-A-META.                                            
218800                                                                          
218900     SET WS-AN-META-NO-LOGRADA TO TRUE.                                   
219000     MOVE ZERO TO WS-AN-PRECISION-VIDA.                                   
219100                                                                          
219200     IF WS-TU-TOTAL-RESPONDIDAS (WS-INDICE-USUARIO-CORRIDA) > ZERO        
219300         COMPUTE WS-AN-PRECISION-VIDA ROUNDED =                           
219400                 WS-TU-TOTAL-CORRECTAS (WS-INDICE-USUARIO-CORRIDA)        
219500                 * 100 /                                                  
219600                 WS-TU-TOTAL-RESPONDIDAS (WS-INDICE-USUARIO-CORRIDA)      
219700     END-IF.                                                              
219800                                                                          
219900     IF WS-AN-PRECISION-VIDA >= 90                                        
220000         SET WS-AN-META-LOGRADA TO TRUE                                   
220100     ELSE                                                                 
220200         COMPUTE WS-AN-DIFERENCIA-A-90 =                                  
220300                 90 - WS-AN-PRECISION-VIDA                                
220400         MOVE WS-TU-CANT-SESIONES (WS-INDICE-USUARIO-CORRIDA)             
220500                                     TO WS-AN-SESIONES-RITMO              
220600                                                                          
220700*        SEMANAS SIN ESCALAR = DIFERENCIA / 2.0 (SE REUTILIZA             
220800*        WS-AN-RESIDUO-SEMANAS COMO CAMPO DE TRABAJO PARA LAS             
220900*        SEMANAS FRACCIONARIAS, ANTES DEL REDONDEO AL TECHO)              
221000         COMPUTE WS-AN-RESIDUO-SEMANAS ROUNDED =                          
221100                 WS-AN-DIFERENCIA-A-90 / 2.0                              
221200                                                                          
221300         IF WS-AN-SESIONES-RITMO < 3                                      
221400             COMPUTE WS-AN-RESIDUO-SEMANAS ROUNDED =                      
221500                     WS-AN-RESIDUO-SEMANAS * 1.5                          
221600         ELSE                                                             
221700             IF WS-AN-SESIONES-RITMO > 7                                  
221800                 COMPUTE WS-AN-RESIDUO-SEMANAS ROUNDED =                  
221900                         WS-AN-RESIDUO-SEMANAS * 0.8                      
222000             END-IF                                                       
222100         END-IF                                                           
222200                                                                          
222300         MOVE WS-AN-RESIDUO-SEMANAS TO WS-AN-SEMANAS-ENTERAS              
222400         IF WS-AN-RESIDUO-SEMANAS > WS-AN-SEMANAS-ENTERAS                 
222500             ADD 1 TO WS-AN-SEMANAS-ENTERAS                               
222600         END-IF                                                           
222700         MOVE WS-AN-SEMANAS-ENTERAS TO WS-AN-SEMANAS-DISPLAY              
222800     END-IF.                                                              
222900                                                                          
223000 3670-CALCULAR-SEMANAS-A-META-FIN.                                        
223100     EXIT.                                                                
223200*----------------------------------------------------------------*        
223300*  RETENCION ESTIMADA DE LA PREGUNTA MENOS ESTUDIADA DEL BANCO,           
223400*  POR CURVA DE OLVIDO EXPONENCIAL RETENCION = E**(-D / (A/10))           
223500*  DONDE D = DIAS DESDE EL ULTIMO ESTUDIO Y A = PRECISION DE LA           
223600*  PREGUNTA - SI D ES CERO O NEGATIVO (PREGUNTA ESTUDIADA HOY             
223700*  MISMO) SE USA DIRECTAMENTE PRECISION/100 SIN EXPONENCIAL NI            
223800*  PISO - SI LA PRECISION ES CERO SE APLICA DIRECTO EL PISO               
223900*----------------------------------------------------------------*        
224000 3680-CALCULAR-RETENCION-MENOS-ESTUDIADA.                                 
224100                                                                          
224200     SET WS-AN-NO-HAY-PREGUNTA-ESTUDIADA TO TRUE.                         
224300     MOVE HIGH-VALUES TO WS-AN-FECHA-MAS-VIEJA.                           
224400     MOVE ZERO         TO WS-AN-INDICE-MENOS-RECIENTE.                    
224500                                                                          
224600     IF WS-CANT-PREGUNTAS-CARGADAS > ZERO                                 
224700         PERFORM 3685-EVALUAR-CANDIDATA-MENOS-ESTUDIADA                   
224800            THRU 3685-EVALUAR-CANDIDATA-MENOS-ESTUDIADA-FIN               
224900           VARYING IX-TAB-PREGUNTA FROM 1 BY 1                            
225000             UNTIL IX-TAB-PREGUNTA > WS-CANT-PREGUNTAS-CARGADAS           
225100     END-IF.                                                              
225200                                                                          
225300     IF WS-AN-HAY-PREGUNTA-ESTUDIADA                                      
225400         SET IX-TAB-PREGUNTA TO WS-AN-INDICE-MENOS-RECIENTE               
225500                                                                          
225600         INITIALIZE WS-LK-PARMS-REPASO                                    
225700         SET WS-LK-FUNC-DIFERENCIA-DIAS TO TRUE                           
225800         MOVE WS-TAB-ULTIMO-ESTUDIO (IX-TAB-PREGUNTA) TO                  
225900              WS-LK-FECHA-EVENTO                                          
226000         MOVE WS-FECHA-HOY                             TO                 
226100              WS-LK-FECHA-DOS                                             
226200         CALL 'QBSCHD00' USING WS-LK-PARMS-REPASO                         
226300         MOVE WS-LK-DIAS-DIFERENCIA TO WS-AN-DIAS-DESDE-ESTUDIO           
226400                                                                          
226500         MOVE ZERO TO WS-AN-PRECISION-PREGUNTA                            
226600         IF WS-TAB-VECES-RESPONDIDA (IX-TAB-PREGUNTA) > ZERO              
226700             COMPUTE WS-AN-PRECISION-PREGUNTA ROUNDED =                   
226800                     WS-TAB-VECES-CORRECTA (IX-TAB-PREGUNTA) * 100 /      
226900                     WS-TAB-VECES-RESPONDIDA (IX-TAB-PREGUNTA)            
227000         END-IF                                                           
227100                                                                          
227200         IF WS-AN-DIAS-DESDE-ESTUDIO <= ZERO                              
227300             COMPUTE WS-EXP-RESULTADO ROUNDED =                           
227400                     WS-AN-PRECISION-PREGUNTA / 100                       
227500         ELSE                                                             
227600             IF WS-AN-PRECISION-PREGUNTA = ZERO                           
227700                 MOVE WS-EXP-PISO-RETENCION TO WS-EXP-RESULTADO           
227800             ELSE                                                         
227900                 COMPUTE WS-EXP-ARGUMENTO =                               
228000                         0 - (WS-AN-DIAS-DESDE-ESTUDIO /                  
228100                             (WS-AN-PRECISION-PREGUNTA / 10))             
228200                 PERFORM 3690-APROXIMAR-EXPONENTE                         
228300                    THRU 3690-APROXIMAR-EXPONENTE-FIN                     
228400                 IF WS-EXP-RESULTADO < WS-EXP-PISO-RETENCION              
228500                     MOVE WS-EXP-PISO-RETENCION TO WS-EXP-RESULTADO       
228600                 END-IF                                                   
228700             END-IF                                                       
228800         END-IF                                                           
228900     END-IF.                                                              
229000                                                                          
229100 3680-CALCULAR-RETENCION-MENOS-ESTUDIADA-FIN.                             
229200     EXIT.                                                                
229300*----------------------------------------------------------------*        
229400 3685-EVALUAR-CANDIDATA-MENOS-ESTUDIADA.                                  
229500                                                                          
229600     IF WS-TAB-ULTIMO-ESTUDIO (IX-TAB-PREGUNTA) > ZERO AND                
229700        WS-TAB-ULTIMO-ESTUDIO (IX-TAB-PREGUNTA) < WS-AN-FECHA-MAS-VIEJA   
229800         MOVE WS-TAB-ULTIMO-ESTUDIO (IX-TAB-PREGUNTA) TO                  
229900              WS-AN-FECHA-MAS-VIEJA                                       
230000         SET WS-AN-INDICE-MENOS-RECIENTE TO IX-TAB-PREGUNTA               
230100         SET WS-AN-HAY-PREGUNTA-ESTUDIADA TO TRUE                         
230200     END-IF.                                                              
230300                                                                          
230400 3685-EVALUAR-CANDIDATA-MENOS-ESTUDIADA-FIN.                              
230500     EXIT.                                                                
230600*----------------------------------------------------------------*        
230700*  APROXIMA E**WS-EXP-ARGUMENTO POR SERIE DE TAYLOR (MISMA TECNICA        
230800*  QUE 8200-CALCULAR-POTENCIA-10 DE QBRATE00, SIN EL FACTOR LN(10)        
230900*  PORQUE LA BASE YA ES E) - EL ARGUMENTO SIEMPRE ES <= CERO ACA          
231000*----------------------------------------------------------------*        
231100 3690-APROXIMAR-EXPONENTE.                                                
231200                                                                          
231300     MOVE 1 TO WS-EXP-SUMA WS-EXP-TERMINO.                                
231400                                                                          
231500     PERFORM 3695-SUMAR-TERMINO-SERIE                                     
231600        THRU 3695-SUMAR-TERMINO-SERIE-FIN                                 
231700       VARYING WS-EXP-K FROM 1 BY 1                                       
231800         UNTIL WS-EXP-K > WS-EXP-TOPE-ITERACIONES.                        
231900                                                                          
232000     MOVE WS-EXP-SUMA TO WS-EXP-RESULTADO.                                
232100                                                                          
232200 3690-APROXIMAR-EXPONENTE-FIN.                                            
232300     EXIT.                                                                
232400*----------------------------------------------------------------*        
232500 3695-SUMAR-TERMINO-SERIE.                                                
232600                                                                          
232700     COMPUTE WS-EXP-TERMINO =                                             
232800             WS-EXP-TERMINO * WS-EXP-ARGUMENTO / WS-EXP-K.                
232900     ADD WS-EXP-TERMINO TO WS-EXP-SUMA.                                   
233000                                                                          
233100 3695-SUMAR-TERMINO-SERIE-FIN.                                            
233200     EXIT.                                                                
233300*----------------------------------------------------------------*        
233400*  CIERRE ORDENADO DE TODOS LOS ARCHIVOS DE LA CORRIDA                    
233500*----------------------------------------------------------------*        
233600 3200-CERRAR-ARCHIVOS.                                                    
233700                                                                          
233800     CLOSE ENT-PARAMETROS                                                 
233900           ENT-PREGUNTAS                                                  
234000           SAL-PREGUNTAS                                                  
234100           ENT-RESPUESTAS                                                 
234200           SAL-REPORTE.                                                   
234300                                                                          
234400     IF WS-ENT-USUARIO-QUEDO-ABIERTO                                      
234500         CLOSE ENT-USUARIO                                                
234600     END-IF.                                                              
234700     CLOSE SAL-USUARIO.                                                   
234800                                                                          
234900 3200-CERRAR-ARCHIVOS-FIN.                                                
235000     EXIT.                                                                
235100*----------------------------------------------------------------*        
235200*  RUTINA UNICA DE ESCRITURA DEL SESSION-REPORT - TODAS LAS               
235300*  REDEFINICIONES DE LINEA PASAN POR ACA                                  
235400*----------------------------------------------------------------*        
235500 3900-ESCRIBIR-LINEA-REPORTE.                                             
235600                                                                          
235700     WRITE WS-SAL-REPORTE-LINEA.                                          
235800                                                                          
235900     IF NOT FS-REPORTE-OK                                                 
236000         DISPLAY 'ERROR AL ESCRIBIR EN EL SESSION-REPORT'                 
236100         DISPLAY 'FILE STATUS: ' FS-REPORTE                               
236200         STOP RUN                                                         
236300     END-IF.                                                              
236400                                                                          
236500 3900-ESCRIBIR-LINEA-REPORTE-FIN.                                         
236600     EXIT.                                                                
236700                                                                          
236800 END PROGRAM QBSESS00.                                                    
