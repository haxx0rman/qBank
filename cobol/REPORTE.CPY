000100*----------------------------------------------------------------*
000200*  COPY REPORTE                                                  *
000300*  Formatos de linea del SESSION-REPORT (132 columnas).  Un      *
000400*  unico buffer fisico WS-SAL-REPORTE-LINEA es redefinido con    *
000500*  el formato que corresponda antes de cada WRITE, igual que se  *
000600*  armaba el resumen de tarjeta en el TP de consumos.            *
000700*----------------------------------------------------------------*
000800*  03-09-20 SUR  ALTA INICIAL                                     SUR03092
000900*  04-05-17 RGA  SE AGREGAN FORMATOS DE PRONOSTICO/ANALITICA      RGA04051
001000*  99-01-08 NBG  AJUSTE Y2K EN FORMATOS DE FECHA DD/MM/AAAA       NBG99010
001100*  10-09-21 RGA  SOLICITUD 5190 - FORMATO DE PREGUNTA DIFICIL     RGA10092
001200*----------------------------------------------------------------*
001300 01  WS-SAL-REPORTE-LINEA            PIC X(132).
001400
001500 01  WS-REP-SEPARADOR                PIC X(132) VALUE ALL '-'.
001600
001700*----------------------------------------------------------------*
001800*  ENCABEZADO DEL REPORTE                                        *
001900*----------------------------------------------------------------*
002000 01  WS-REP-ENCABEZADO REDEFINES WS-SAL-REPORTE-LINEA.
002100     05  FILLER                      PIC X(07) VALUE 'BANCO: '.
002200     05  WS-REP-ENC-BANCO            PIC X(20).
002300     05  FILLER                      PIC X(02) VALUE SPACES.
002400     05  FILLER                      PIC X(07) VALUE 'FECHA: '.
002500     05  WS-REP-ENC-FECHA.
002600         10  WS-REP-EF-DIA           PIC 9(02).
002700         10  FILLER                  PIC X VALUE '/'.
002800         10  WS-REP-EF-MES           PIC 9(02).
002900         10  FILLER                  PIC X VALUE '/'.
003000         10  WS-REP-EF-ANIO          PIC 9(04).
003100     05  FILLER                      PIC X(03) VALUE SPACES.
003200     05  FILLER                      PIC X(09) VALUE 'USUARIO: '.
003300     05  WS-REP-ENC-USUARIO          PIC X(12).
003400     05  FILLER                      PIC X(03) VALUE SPACES.
003500     05  FILLER                      PIC X(07) VALUE 'NIVEL: '.
003600     05  WS-REP-ENC-NIVEL            PIC X(14).
003700     05  FILLER                      PIC X(38) VALUE SPACES.
003800
003900*----------------------------------------------------------------*
004000*  LINEA DE DETALLE POR EVENTO DE RESPUESTA                      *
004100*----------------------------------------------------------------*
004200 01  WS-REP-DETALLE REDEFINES WS-SAL-REPORTE-LINEA.
004300     05  WS-REP-DET-ID-PREGUNTA      PIC X(08).
004400     05  FILLER                      PIC X(02) VALUE SPACES.
004500     05  WS-REP-DET-RESULTADO        PIC X(09).
004600     05  FILLER                      PIC X(02) VALUE SPACES.
004700     05  WS-REP-DET-RATING           PIC -9999.99.
004800     05  FILLER                      PIC X(02) VALUE SPACES.
004900     05  WS-REP-DET-CATEGORIA        PIC X(12).
005000     05  FILLER                      PIC X(02) VALUE SPACES.
005100     05  WS-REP-DET-INTERVALO        PIC ZZ9.99.
005200     05  FILLER                      PIC X(02) VALUE SPACES.
005300     05  WS-REP-DET-PROX-REPASO      PIC X(10).
005400     05  FILLER                      PIC X(69) VALUE SPACES.
005500
005600*----------------------------------------------------------------*
005700*  SUBTOTAL POR ETIQUETA (CONTROL BREAK SOBRE Q-TAG-1)           *
005800*----------------------------------------------------------------*
005900 01  WS-REP-SUBTOTAL-TAG REDEFINES WS-SAL-REPORTE-LINEA.
006000     05  FILLER                      PIC X(10) VALUE 'ETIQUETA: '.
006100     05  WS-REP-SUB-ETIQUETA         PIC X(12).
006200     05  FILLER                      PIC X(03) VALUE SPACES.
006300     05  FILLER                      PIC X(13) VALUE
006400                                       'RESPONDIDAS: '.
006500     05  WS-REP-SUB-RESPONDIDAS      PIC ZZZZ9.
006600     05  FILLER                      PIC X(03) VALUE SPACES.
006700     05  FILLER                      PIC X(11) VALUE
006800                                       'CORRECTAS: '.
006900     05  WS-REP-SUB-CORRECTAS        PIC ZZZZ9.
007000     05  FILLER                      PIC X(03) VALUE SPACES.
007100     05  FILLER                      PIC X(13) VALUE
007200                                       'PRECISION %: '.
007300     05  WS-REP-SUB-PRECISION        PIC ZZ9.99.
007400     05  FILLER                      PIC X(48) VALUE SPACES.
007500
007600*----------------------------------------------------------------*
007700*  TOTALES DE LA SESION                                          *
007800*----------------------------------------------------------------*
007900 01  WS-REP-TOTALES REDEFINES WS-SAL-REPORTE-LINEA.
008000     05  FILLER                      PIC X(05) VALUE 'RESP:'.
008100     05  WS-REP-TOT-RESPONDIDAS      PIC ZZZZ9.
008200     05  FILLER                      PIC X(01) VALUE SPACE.
008300     05  FILLER                      PIC X(04) VALUE 'COR:'.
008400     05  WS-REP-TOT-CORRECTAS        PIC ZZZZ9.
008500     05  FILLER                      PIC X(01) VALUE SPACE.
008600     05  FILLER                      PIC X(04) VALUE 'INC:'.
008700     05  WS-REP-TOT-INCORRECTAS      PIC ZZZZ9.
008800     05  FILLER                      PIC X(01) VALUE SPACE.
008900     05  FILLER                      PIC X(04) VALUE 'OMI:'.
009000     05  WS-REP-TOT-OMITIDAS         PIC ZZZZ9.
009100     05  FILLER                      PIC X(01) VALUE SPACE.
009200     05  FILLER                      PIC X(06) VALUE 'PREC%:'.
009300     05  WS-REP-TOT-PRECISION        PIC ZZ9.99.
009400     05  FILLER                      PIC X(01) VALUE SPACE.
009500     05  FILLER                      PIC X(07) VALUE 'RATING:'.
009600     05  WS-REP-TOT-RATING-USR       PIC -9999.99.
009700     05  FILLER                      PIC X(01) VALUE SPACE.
009800     05  FILLER                      PIC X(06) VALUE 'NIVEL:'.
009900     05  WS-REP-TOT-NIVEL            PIC X(13).
010000     05  FILLER                      PIC X(43) VALUE SPACES.
010100
010200*----------------------------------------------------------------*
010300*  ESTADISTICAS DEL BANCO (LINEA BASE)                           *
010400*----------------------------------------------------------------*
010500 01  WS-REP-ESTAD-BASE REDEFINES WS-SAL-REPORTE-LINEA.
010600     05  FILLER                      PIC X(16) VALUE
010700                                       'TOTAL PREGUNTAS:'.
010800     05  WS-REP-EST-TOTAL            PIC ZZZZ9.
010900     05  FILLER                      PIC X(02) VALUE SPACES.
011000     05  FILLER                      PIC X(17) VALUE
011100                                       'PRECISION PROM %:'.
011200     05  WS-REP-EST-PRECISION        PIC ZZ9.99.
011300     05  FILLER                      PIC X(02) VALUE SPACES.
011400     05  FILLER                      PIC X(11) VALUE
011500                                       'PENDIENTES:'.
011600     05  WS-REP-EST-PENDIENTES       PIC ZZZZ9.
011700     05  FILLER                      PIC X(68) VALUE SPACES.
011800
011900*----------------------------------------------------------------*
012000*  ESTADISTICAS DEL BANCO (LINEA DE ETIQUETA MAS FRECUENTE)      *
012100*----------------------------------------------------------------*
012200 01  WS-REP-ESTAD-TAG REDEFINES WS-SAL-REPORTE-LINEA.
012300     05  FILLER                      PIC X(19) VALUE
012400                                       'ETIQUETA MAS USADA:'.
012500     05  WS-REP-EST-TAG-NOMBRE       PIC X(12).
012600     05  FILLER                      PIC X(02) VALUE SPACES.
012700     05  FILLER                      PIC X(09) VALUE
012800                                       'CANTIDAD:'.
012900     05  WS-REP-EST-TAG-CANT         PIC ZZZZ9.
013000     05  FILLER                      PIC X(85) VALUE SPACES.
013100
013200*----------------------------------------------------------------*
013300*  PRONOSTICO DE REPASO A 7 DIAS                                 *
013400*----------------------------------------------------------------*
013500 01  WS-REP-PRONOSTICO REDEFINES WS-SAL-REPORTE-LINEA.
013600     05  FILLER                      PIC X(06) VALUE 'FECHA:'.
013700     05  WS-REP-PRO-FECHA            PIC X(10).
013800     05  FILLER                      PIC X(02) VALUE SPACES.
013900     05  FILLER                      PIC X(11) VALUE
014000                                       'PENDIENTES:'.
014100     05  WS-REP-PRO-CANTIDAD         PIC ZZZZ9.
014200     05  FILLER                      PIC X(98) VALUE SPACES.
014300
014400*----------------------------------------------------------------*
014500*  ANALITICA - DOMINIO POR ETIQUETA                              *
014600*----------------------------------------------------------------*
014700 01  WS-REP-ANALITICA-TAG REDEFINES WS-SAL-REPORTE-LINEA.
014800     05  FILLER                      PIC X(17) VALUE
014900                                       'DOMINIO ETIQUETA:'.
015000     05  WS-REP-AN-ETIQUETA          PIC X(12).
015100     05  FILLER                      PIC X(02) VALUE SPACES.
015200     05  FILLER                      PIC X(06) VALUE 'NIVEL:'.
015300     05  WS-REP-AN-DOMINIO           PIC 9.9999.
015400     05  FILLER                      PIC X(89) VALUE SPACES.
015500
015600*----------------------------------------------------------------*
015700*  ANALITICA - TENDENCIA / PREDICCION / RETENCION                *
015800*----------------------------------------------------------------*
015900 01  WS-REP-ANALITICA-RESUMEN REDEFINES WS-SAL-REPORTE-LINEA.
016000     05  FILLER                      PIC X(10) VALUE
016100                                       'TENDENCIA:'.
016200     05  WS-REP-AN-TENDENCIA         PIC X(19).
016300     05  FILLER                      PIC X(01) VALUE SPACE.
016400     05  FILLER                      PIC X(15) VALUE
016500                                       'SEMANAS AL 90%:'.
016600     05  WS-REP-AN-SEMANAS           PIC X(08).
016700     05  FILLER                      PIC X(01) VALUE SPACE.
016800     05  FILLER                      PIC X(10) VALUE
016900                                       'RETENCION:'.
017000     05  WS-REP-AN-RETENCION         PIC 9.9999.
017100     05  FILLER                      PIC X(62) VALUE SPACES.
017200
017300*----------------------------------------------------------------*
017400*  ESTADISTICAS DEL BANCO - PREGUNTAS MAS DIFICILES (TOP 5)       *
017500*----------------------------------------------------------------*
017600 01  WS-REP-DIFICIL REDEFINES WS-SAL-REPORTE-LINEA.
017700     05  FILLER                      PIC X(11) VALUE
017800                                       'DIFICULTAD:'.
017900     05  WS-REP-DIF-ID-PREGUNTA      PIC X(08).
018000     05  FILLER                      PIC X(02) VALUE SPACES.
018100     05  FILLER                      PIC X(13) VALUE
018200                                       'PRECISION %: '.
018300     05  WS-REP-DIF-PRECISION        PIC ZZ9.99.
018400     05  FILLER                      PIC X(02) VALUE SPACES.
018500     05  FILLER                      PIC X(08) VALUE 'RATING: '.
018600     05  WS-REP-DIF-RATING           PIC -9999.99.
018700     05  FILLER                      PIC X(02) VALUE SPACES.
018800     05  FILLER                      PIC X(11) VALUE
018900                                       'RETENCION: '.
019000     05  WS-REP-DIF-RETENCION        PIC 9.9999.
019100     05  FILLER                      PIC X(47) VALUE SPACES.
019200
019300*----------------------------------------------------------------*
019400*  LINEA DE ERROR (EVENTO RECHAZADO)                             *
019500*----------------------------------------------------------------*
019600 01  WS-REP-ERROR REDEFINES WS-SAL-REPORTE-LINEA.
019700     05  FILLER                      PIC X(18) VALUE
019800                                       'ERROR - PREGUNTA:'.
019900     05  WS-REP-ERR-ID-PREGUNTA      PIC X(08).
020000     05  FILLER                      PIC X(02) VALUE SPACES.
020100     05  WS-REP-ERR-MOTIVO           PIC X(40).
020200     05  FILLER                      PIC X(64) VALUE SPACES.
020300
